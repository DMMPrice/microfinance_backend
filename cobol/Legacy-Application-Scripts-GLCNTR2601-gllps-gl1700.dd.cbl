000010*****************************************************************
000020* GL1700-REC  -  SYSTEM SETTING (KEY/VALUE) MASTER RECORD
000030* GROUP LENDING BACK OFFICE
000040*
000050* ONE ROW PER SETTING KEY.  LOADED TO A TABLE AT THE START OF
000060* ORGL2000 (FEE PERCENTAGES, BOOK PRICE, FEE TYPES).  A KEY MAY
000070* HAVE A COMPANION KEY ENDING IN "_TYPE" WHOSE VALUE IS PERCENT
000080* OR FIXED - SEE ORGL2000 LOOKUP-SETTING.
000090*****************************************************************
000100* CHANGE LOG
000110*   03/11/94  EJ     ORIGINAL LAYOUT - PROCESSING_FEES AND
000120*                    INSURANCE_FEES ONLY.
000130*   09/02/94  EJ     ADDED BOOK_PRICE (TKT GL-121).
000140*   02/08/97  SWK    GENERALIZED TO KEY/VALUE PAIRS SO A NEW FEE
000150*                    CAN BE ADDED WITHOUT A LAYOUT CHANGE - ANY
000160*                    KEY MAY CARRY A KEY_TYPE COMPANION ROW (TKT
000170*                    GL-175).
000180*****************************************************************
000190 01  GL1700-REC.
000200     05  GL1700-SET-KEY              PIC X(30).
000210     05  GL1700-SET-VALUE            PIC X(20).
000220     05  FILLER                      PIC X(4).
