000010*****************************************************************
000020* GL1400-REC  -  LOAN CHARGE RECORD
000030* GROUP LENDING BACK OFFICE
000040*
000050* ONE ROW PER CHARGE LEVIED AGAINST A LOAN (PROCESSING FEE,
000060* INSURANCE FEE, BOOK PRICE, OR OTHER).  READ BY CSHGL4000 AND
000070* AUDGL6000 ONLY - CHARGES ARE NOT PART OF THE PAYMENT-POSTING
000080* RUN.
000090*****************************************************************
000100* CHANGE LOG
000110*   04/01/94  EJ     ORIGINAL LAYOUT.
000120*   02/08/97  SWK    ADDED GL1400-WAIVED-FLAG/-AMT - BRANCH
000130*                    MANAGERS CAN WAIVE PART OF A FEE (TKT
000140*                    GL-173).
000150*   11/09/98  EJ     Y2K - GL1400-CHG-YYYY WIDENED FROM 2 TO 4
000160*                    DIGITS (TKT GL-199-Y2K).
000170*****************************************************************
000180 01  GL1400-REC.
000190     05  GL1400-LOAN-ID              PIC 9(9).
000200     05  GL1400-CHG-TYPE             PIC X(15).
000210         88  GL1400-TY-INSURANCE  VALUE 'INSURANCE_FEE  '.
000220         88  GL1400-TY-PROCESSING VALUE 'PROCESSING_FEE '.
000230         88  GL1400-TY-BOOK-PRICE VALUE 'BOOK_PRICE     '.
000240         88  GL1400-TY-OTHER      VALUE 'OTHER          '.
000250     05  GL1400-CHG-DATE.
000260         10  GL1400-CHG-YYYY         PIC 9(4).
000270         10  GL1400-CHG-MM           PIC 9(2).
000280         10  GL1400-CHG-DD           PIC 9(2).
000290     05  GL1400-CHG-DATE-R REDEFINES GL1400-CHG-DATE
000300                                     PIC 9(8).
000310     05  GL1400-CHG-AMOUNT           PIC S9(10)V99 COMP-3.
000320     05  GL1400-WAIVED-FLAG          PIC X.
000330         88  GL1400-WAIVED               VALUE 'Y'.
000340         88  GL1400-NOT-WAIVED           VALUE 'N'.
000350     05  GL1400-WAIVED-AMT           PIC S9(10)V99 COMP-3.
000360     05  FILLER                      PIC X(7).
