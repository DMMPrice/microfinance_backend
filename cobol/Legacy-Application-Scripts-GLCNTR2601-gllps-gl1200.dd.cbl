000010*****************************************************************
000020* GL1200-REC  -  INSTALLMENT SCHEDULE RECORD
000030* GROUP LENDING BACK OFFICE
000040*
000050* ONE ROW PER (LOAN, INSTALLMENT NUMBER).  WRITTEN BY ORGL2000
000060* AT ORIGINATION, RE-READ/RE-WRITTEN BY PAYGL3000 DURING PAYMENT
000070* POSTING, READ-ONLY TO CSHGL4000 AND AUDGL6000.
000080*****************************************************************
000090* CHANGE LOG
000100*   03/18/94  EJ     ORIGINAL LAYOUT.
000110*   09/02/94  EJ     SPLIT TOTAL-PAID INTO PRINCIPAL-PAID AND
000120*                    INTEREST-PAID SO THE PASSBOOK COULD SHOW
000130*                    THE SPLIT (TKT GL-120).
000140*   11/09/98  EJ     Y2K - GL1200-DUE-YYYY AND GL1200-PAID-YYYY
000150*                    WIDENED FROM 2 TO 4 DIGITS (TKT GL-199-Y2K).
000160*   06/17/13  RMH    CONFIRMED PAID-DATE OF ZERO MEANS NOT YET
000170*                    FULLY PAID, PER PAYGL3000 (TKT GL-349).
000180*****************************************************************
000190 01  GL1200-REC.
000200     05  GL1200-LOAN-ID              PIC 9(9).
000210     05  GL1200-INST-NO              PIC 9(3)      COMP-3.
000220     05  GL1200-DUE-DATE.
000230         10  GL1200-DUE-YYYY         PIC 9(4).
000240         10  GL1200-DUE-MM           PIC 9(2).
000250         10  GL1200-DUE-DD           PIC 9(2).
000260     05  GL1200-DUE-DATE-R REDEFINES GL1200-DUE-DATE
000270                                     PIC 9(8).
000280     05  GL1200-PRINCIPAL-DUE        PIC S9(10)V99 COMP-3.
000290     05  GL1200-INTEREST-DUE         PIC S9(10)V99 COMP-3.
000300     05  GL1200-TOTAL-DUE            PIC S9(10)V99 COMP-3.
000310     05  GL1200-PRINCIPAL-PAID       PIC S9(10)V99 COMP-3.
000320     05  GL1200-INTEREST-PAID        PIC S9(10)V99 COMP-3.
000330     05  GL1200-TOTAL-PAID           PIC S9(10)V99 COMP-3.
000340     05  GL1200-STATUS               PIC X(10).
000350         88  GL1200-ST-PENDING           VALUE 'PENDING   '.
000360         88  GL1200-ST-PAID              VALUE 'PAID      '.
000370         88  GL1200-ST-OVERDUE           VALUE 'OVERDUE   '.
000380     05  GL1200-PAID-DATE.
000390         10  GL1200-PAID-YYYY        PIC 9(4).
000400         10  GL1200-PAID-MM          PIC 9(2).
000410         10  GL1200-PAID-DD          PIC 9(2).
000420     05  GL1200-PAID-DATE-R REDEFINES GL1200-PAID-DATE
000430                                     PIC 9(8).
000440     05  FILLER                      PIC X(7).
