000010*****************************************************************
000020* GL1650-REC  -  EXPENSE SUBCATEGORY MASTER RECORD
000030* GROUP LENDING BACK OFFICE
000040*
000050* ONE ROW PER EXPENSE SUBCATEGORY.  LOADED TO A TABLE AT THE
000060* START OF EXPGL7000, CSHGL4000 AND AUDGL6000.  NOTE - THERE IS
000070* NO STAND-ALONE CATEGORY MASTER FILE; THE SET OF VALID CATEGORY
000080* IDS IS THE SET OF DISTINCT GL1650-CATEGORY-ID VALUES SEEN
000090* WHILE THIS FILE IS LOADED (SEE EXPGL7000 LOAD-CATEGORY-TABLE).
000100*****************************************************************
000110* CHANGE LOG
000120*   02/08/97  SWK    ORIGINAL LAYOUT (TKT GL-174).
000130*   06/30/02  RMH    ADDED GL1650-ACTIVE-FLAG - INACTIVE
000140*                    SUBCATEGORIES STAY ON FILE FOR HISTORY BUT
000150*                    CANNOT BE USED ON A NEW EXPENSE (TKT
000160*                    GL-256).
000170*   09/12/08  EJ     ADDED GL1650-GL-ACCT-NO - FINANCE WANTS EACH
000180*                    SUBCATEGORY TIED TO A GENERAL LEDGER ACCOUNT
000190*                    FOR THE MONTH-END EXPENSE ROLL-UP (TKT
000200*                    GL-309).
000210*   04/03/12  RMH    ADDED GL1650-APPROVAL-LIMIT - BRANCH MANAGER
000220*                    MAY APPROVE AN EXPENSE ON THIS SUBCATEGORY
000230*                    UP TO THE LIMIT WITHOUT REGIONAL SIGN-OFF
000240*                    (TKT GL-338).
000250*   02/19/16  SWK    ADDED GL1650-CREATED-DATE AND GL1650-LAST-
000260*                    MAINT-DATE/-BY SO AUDIT CAN TELL WHEN A
000270*                    SUBCATEGORY WAS SET UP AND WHO TOUCHED IT
000280*                    LAST - CARRIES THE SAME REDEFINES SHAPE AS
000290*                    THE DATE FIELDS ON GL1100 (TKT GL-362).
000300*   08/05/19  DMC    ADDED GL1650-REVIEW-STATUS - FINANCE REVIEWS
000310*                    EVERY SUBCATEGORY ANNUALLY BEFORE IT CAN BE
000320*                    USED ON A NEW EXPENSE (TKT GL-398).
000330*****************************************************************
000340 01  GL1650-REC.
000350     05  GL1650-SUB-ID               PIC 9(9).
000360     05  GL1650-CATEGORY-ID          PIC 9(9).
000370     05  GL1650-SUB-NAME             PIC X(25).
000380     05  GL1650-PAYMENT-TYPE         PIC X(6).
000390         88  GL1650-PT-DEBIT             VALUE 'DEBIT '.
000400         88  GL1650-PT-CREDIT            VALUE 'CREDIT'.
000410     05  GL1650-ACTIVE-FLAG          PIC X.
000420         88  GL1650-ACTIVE               VALUE 'Y'.
000430         88  GL1650-INACTIVE             VALUE 'N'.
000440     05  GL1650-GL-ACCT-NO           PIC X(10).
000450     05  GL1650-APPROVAL-LIMIT       PIC S9(8)V99  COMP-3.
000460     05  GL1650-CREATED-DATE.
000470         10  GL1650-CR-YYYY           PIC 9(4).
000480         10  GL1650-CR-MM             PIC 9(2).
000490         10  GL1650-CR-DD             PIC 9(2).
000500     05  GL1650-CREATED-DATE-R REDEFINES GL1650-CREATED-DATE
000510                                     PIC 9(8).
000520     05  GL1650-LAST-MAINT-DATE.
000530         10  GL1650-LM-YYYY           PIC 9(4).
000540         10  GL1650-LM-MM             PIC 9(2).
000550         10  GL1650-LM-DD             PIC 9(2).
000560     05  GL1650-LAST-MAINT-DATE-R REDEFINES GL1650-LAST-MAINT-DATE
000570                                     PIC 9(8).
000580     05  GL1650-LAST-MAINT-BY        PIC X(4).
000590     05  GL1650-REVIEW-STATUS        PIC X(8).
000600         88  GL1650-RV-APPROVED          VALUE 'APPROVED'.
000610         88  GL1650-RV-PENDING           VALUE 'PENDING '.
000620         88  GL1650-RV-REJECTED          VALUE 'REJECTED'.
000630     05  FILLER                      PIC X(6).
