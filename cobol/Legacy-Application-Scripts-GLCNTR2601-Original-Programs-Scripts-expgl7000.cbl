000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    EXPGL7000.
000030 AUTHOR.        S. W. KOWALSKI.
000040 INSTALLATION.  GROUP LENDING BACK OFFICE - BRANCH OPERATIONS.
000050 DATE-WRITTEN.  02/08/97.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*****************************************************************
000090* EXPGL7000 - BRANCH EXPENSE VALIDATION BATCH.
000100*
000110* LOADS THE BRANCH MASTER AND THE SUBCATEGORY MASTER TO TABLES,
000120* THEN EDITS EACH BRANCH EXPENSE IN TURN.  AN EXPENSE IS VALID
000130* ONLY IF ITS BRANCH EXISTS, ITS CATEGORY EXISTS AND, WHEN A
000140* SUBCATEGORY IS GIVEN, THE SUBCATEGORY EXISTS AND BELONGS TO THE
000150* STATED CATEGORY, AND ITS AMOUNT IS GREATER THAN ZERO.  VALID
000160* ROWS GO TO THE ACCEPTED FILE UNCHANGED; REJECTED ROWS GO TO THE
000170* REJECTS LISTING WITH A REASON.
000180*
000190* THERE IS NO STANDALONE CATEGORY MASTER FILE - THE CATEGORY
000200* TABLE IS BUILT FROM THE DISTINCT CATEGORY-ID VALUES SEEN WHILE
000210* LOADING THE SUBCATEGORY MASTER (TKT GL-177).
000220*****************************************************************
000230* CHANGE LOG
000240*   02/08/97  SWK    ORIGINAL PROGRAM (TKT GL-177).
000250*   11/09/98  EJ     Y2K NOTE - ALL DATES ON THIS RUN ARE ALREADY
000260*                    4-DIGIT YEAR PER THE GL16/16.5 MASTERS (TKT
000270*                    GL-199-Y2K).
000280*   05/19/06  RMH    SUBCATEGORY CHECK NOW ALSO REJECTS WHEN THE
000290*                    SUBCATEGORY'S OWN CATEGORY-ID DOES NOT MATCH
000300*                    THE EXPENSE'S CATEGORY-ID, NOT JUST WHEN THE
000310*                    SUBCATEGORY IS MISSING (TKT GL-266).
000320*   07/23/14  DMC    ADDED THE REJECTS HEADER LINE SO BRANCH
000330*                    ADMIN CLERKS STOP ASKING WHAT THE COLUMNS
000340*                    ARE (TKT GL-347).
000350*   03/30/23  DMC    ADDED WS-RUN-DATE TO THE START-OF-RUN BANNER,
000360*                    SAME AS THE OTHER PROGRAMS IN THE SUITE (TKT
000370*                    GL-433).
000380*****************************************************************
000390 ENVIRONMENT DIVISION.
000400*
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     CONSOLE IS CRT
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470*    EXPENSE TRANSACTIONS TO BE EDITED - THIS RUN'S INPUT.
000480     SELECT EXPENSES-FILE  ASSIGN TO "EXPENSES"
000490            ORGANIZATION IS SEQUENTIAL.
000500*    BRANCH MASTER - EXISTENCE CHECK ONLY ON THIS RUN; THE NAME/
000510*    REGION/MANAGER FIELDS ON GL1800 ARE NOT NEEDED HERE.
000520     SELECT BRANCHES-FILE  ASSIGN TO "BRANCHES"
000530            ORGANIZATION IS SEQUENTIAL.
000540*    SUBCATEGORY MASTER - ALSO THE SOURCE OF THE DERIVED CATEGORY
000550*    TABLE, SINCE THERE IS NO SEPARATE CATEGORY FILE ON DISK.
000560     SELECT SUBCATS-FILE   ASSIGN TO "SUBCATS"
000570            ORGANIZATION IS SEQUENTIAL.
000580*    ACCEPTED EXPENSES - WRITTEN OUT UNCHANGED, SAME RECORD SHAPE
000590*    AS THE INPUT, FOR WHATEVER POSTING JOB PICKS THEM UP NEXT.
000600     SELECT EXPOK-FILE     ASSIGN TO "EXPOK"
000610            ORGANIZATION IS SEQUENTIAL.
000620*    REJECTS LISTING - HUMAN-READABLE, ONE LINE PER REJECTED ROW
000630*    PLUS THE REASON, FOR BRANCH ADMIN TO CORRECT AND RESUBMIT.
000640     SELECT REJECTS-FILE   ASSIGN TO "REJECTS"
000650            ORGANIZATION IS LINE SEQUENTIAL.
000660*
000670 DATA DIVISION.
000680*
000690 FILE SECTION.
000700*
000710 FD  EXPENSES-FILE
000720     LABEL RECORDS ARE STANDARD.
000730     COPY '/users/devel/gllps/gl1600.cbl'.
000740 FD  BRANCHES-FILE
000750     LABEL RECORDS ARE STANDARD.
000760     COPY '/users/devel/gllps/gl1800.cbl'.
000770 FD  SUBCATS-FILE
000780     LABEL RECORDS ARE STANDARD.
000790     COPY '/users/devel/gllps/gl1650.cbl'.
000800 FD  EXPOK-FILE
000810     LABEL RECORDS ARE STANDARD.
000820 01  EXPOK-RECORD                PIC X(104).
000830 FD  REJECTS-FILE
000840     LABEL RECORDS ARE OMITTED.
000850 01  REJECTS-LINE                PIC X(132).
000860*
000870 WORKING-STORAGE SECTION.
000880*
000890* RUN DATE FOR THE CONSOLE BANNER ONLY - THE ACCEPTED AND REJECTS
000900* FILES CARRY NO RUN-DATE STAMP OF THEIR OWN (TKT GL-433).
000910 77  WS-RUN-DATE                 PIC 9(6).
000920*
000930 01  WS-SWITCHES.
000940     05  WS-EXPENSES-EOF         PIC X     VALUE 'N'.
000950         88  EXPENSES-EOF                  VALUE 'Y'.
000960     05  WS-BRANCHES-EOF         PIC X     VALUE 'N'.
000970         88  BRANCHES-EOF                  VALUE 'Y'.
000980     05  WS-SUBCATS-EOF          PIC X     VALUE 'N'.
000990         88  SUBCATS-EOF                   VALUE 'Y'.
001000     05  WS-VALID-SW             PIC X     VALUE 'Y'.
001010         88  WS-VALID                      VALUE 'Y'.
001020     05  WS-CAT-EXISTS-SW        PIC X     VALUE 'N'.
001030         88  WS-CAT-EXISTS                 VALUE 'Y'.
001040     05  FILLER                  PIC X(10).
001050*
001060 01  WS-COUNTERS.
001070     05  WS-BRANCHES-LOADED      PIC 9(5)      COMP VALUE 0.
001080     05  WS-SUBCATS-LOADED       PIC 9(5)      COMP VALUE 0.
001090     05  WS-CATS-LOADED          PIC 9(5)      COMP VALUE 0.
001100     05  WS-BR-SUB                PIC 9(5)      COMP VALUE 0.
001110     05  WS-SUB-SUB               PIC 9(5)      COMP VALUE 0.
001120     05  WS-CAT-SUB               PIC 9(5)      COMP VALUE 0.
001130     05  WS-ACCEPTED-CT          PIC 9(7)      COMP VALUE 0.
001140     05  WS-REJECTED-CT          PIC 9(7)      COMP VALUE 0.
001150     05  FILLER                  PIC X(10).
001160*
001170* BRANCH MASTER - EXISTENCE CHECK ONLY, BRANCH-ID KEYED.
001180 01  WS-BRANCH-TABLE.
001190     05  WS-BR-ENTRY OCCURS 500 TIMES
001200                      DEPENDING ON WS-BRANCHES-LOADED
001210                      ASCENDING KEY IS WS-BR-BRANCH-ID
001220                      INDEXED BY WS-BR-IDX.
001230         10  WS-BR-BRANCH-ID         PIC 9(9).
001240         10  FILLER                  PIC X(5).
001250*
001260* SUBCATEGORY MASTER - SUB-ID KEYED, CARRIES THE PARENT
001270* CATEGORY-ID SO A SUBCATEGORY CAN BE CHECKED AGAINST THE
001280* EXPENSE'S OWN CATEGORY-ID.  WS-SUB-IDENT-R IS AN ALTERNATE
001290* NUMERIC VIEW OF THE SUB-ID/CATEGORY-ID PAIR USED WHEN TWO
001300* SUBCATEGORY ROWS NEED A SINGLE COMBINED COMPARE.
001310 01  WS-SUBCAT-TABLE.
001320     05  WS-SUB-ENTRY OCCURS 500 TIMES
001330                      DEPENDING ON WS-SUBCATS-LOADED
001340                      ASCENDING KEY IS WS-SUB-ID
001350                      INDEXED BY WS-SUB-IDX.
001360         10  WS-SUB-IDENT.
001370             15  WS-SUB-ID               PIC 9(9).
001380             15  WS-SUB-CATEGORY-ID      PIC 9(9).
001390         10  WS-SUB-IDENT-R REDEFINES WS-SUB-IDENT
001400                                     PIC 9(18).
001410         10  FILLER                  PIC X(5).
001420*
001430* CATEGORY TABLE - DISTINCT CATEGORY-ID VALUES SEEN WHILE LOADING
001440* THE SUBCATEGORY MASTER.  THERE IS NO STANDALONE CATEGORY FILE.
001450* NOT KEPT IN ANY PARTICULAR ORDER, SO IT IS SEARCHED SERIALLY
001460* RATHER THAN WITH AN ASCENDING-KEY SEARCH LIKE THE OTHER TABLES.
001470 01  WS-CATEGORY-TABLE.
001480     05  WS-CAT-ENTRY OCCURS 200 TIMES
001490                      DEPENDING ON WS-CATS-LOADED
001500                      INDEXED BY WS-CAT-IDX.
001510         10  WS-CAT-ID               PIC 9(9).
001520         10  FILLER                  PIC X(5).
001530*
001540 01  WS-REJECT-WORK.
001550     05  WS-REJECT-REASON        PIC X(20).
001560     05  FILLER                  PIC X(10).
001570*
001580* PRINT LINE FOR A REJECTED EXPENSE - IDENTIFIES THE ROW BY ITS
001590* OWN KEYS PLUS THE AMOUNT AND THE REASON TEXT SET BY F010'S
001600* VALIDATION STEPS.
001610 01  WS-REJECT-PRINT-LINE.
001620     05  WS-RJ-EXP-ID              PIC ZZZZZZZZ9.
001630     05  FILLER                    PIC X(01).
001640     05  WS-RJ-BRANCH              PIC ZZZZZZZZ9.
001650     05  FILLER                    PIC X(01).
001660     05  WS-RJ-CATEGORY            PIC ZZZZZZZZ9.
001670     05  FILLER                    PIC X(01).
001680     05  WS-RJ-SUBCAT              PIC ZZZZZZZZ9.
001690     05  FILLER                    PIC X(01).
001700     05  WS-RJ-AMOUNT              PIC -ZZ,ZZZ,ZZ9.99.
001710     05  FILLER                    PIC X(02).
001720     05  WS-RJ-REASON              PIC X(20).
001730     05  FILLER                    PIC X(56).
001740*
001750* REJECTS HEADER - A SECOND SHAPE OVER THE SAME PRINT BUFFER, THE
001760* SAME REDEFINES-FOR-REPORT-SHAPE IDIOM PFSGL5000 USES FOR ITS
001770* SUBTOTAL LINE OVER ITS DETAIL LINE - ONE BUFFER, TWO PURPOSES.
001780 01  WS-REJECT-HEADER-LINE REDEFINES WS-REJECT-PRINT-LINE.
001790     05  WS-RJH-LABEL              PIC X(45)
001800             VALUE 'EXP ID   BRANCH   CATEGORY SUBCAT   AMOUNT'.
001810     05  FILLER                    PIC X(87).
001820*
001830 PROCEDURE DIVISION.
001840*
001850*****************************************************************
001860* A010 - MAIN LINE.  LOAD BOTH REFERENCE TABLES, THEN MAKE ONE
001870* PASS OVER THE EXPENSE FILE ROUTING EACH ROW TO THE ACCEPTED
001880* FILE OR THE REJECTS LISTING.  NO SORT, NO CONTROL BREAK - JUST
001890* A STRAIGHT EDIT-AND-SPLIT.
001900*****************************************************************
001910 A010-MAIN-LINE.
001920     ACCEPT WS-RUN-DATE FROM DATE.
001930     DISPLAY SPACES UPON CRT.
001940     DISPLAY '* * * * B E G I N   E X P G L 7 0 0 0 . C B L'
001950         UPON CRT.
001960     DISPLAY 'RUN DATE (YYMMDD) ' WS-RUN-DATE UPON CRT.
001970     PERFORM B010-LOAD-BRANCHES.
001980     PERFORM C010-LOAD-SUBCATS-AND-CATEGORIES.
001990     OPEN INPUT EXPENSES-FILE.
002000     OPEN OUTPUT EXPOK-FILE.
002010     OPEN OUTPUT REJECTS-FILE.
002020     PERFORM D010-PRINT-REJECT-HEADER.
002030     PERFORM E015-PROC-EXPENSE THRU E015-PROC-EXPENSE-EXIT
002040         UNTIL EXPENSES-EOF.
002050     CLOSE EXPENSES-FILE.
002060     CLOSE EXPOK-FILE.
002070     CLOSE REJECTS-FILE.
002080     DISPLAY 'ACCEPTED: ' WS-ACCEPTED-CT UPON CRT.
002090     DISPLAY 'REJECTED: ' WS-REJECTED-CT UPON CRT.
002100     DISPLAY 'E X P G L 7 0 0 0   C O M P L E T E' UPON CRT.
002110     STOP RUN.
002120*
002130* LOADS THE ENTIRE BRANCH MASTER TO A TABLE SO F020 CAN CHECK
002140* BRANCH EXISTENCE WITH A SEARCH INSTEAD OF RE-READING THE
002150* BRANCH FILE FOR EVERY EXPENSE.
002160 B010-LOAD-BRANCHES.
002170     OPEN INPUT BRANCHES-FILE.
002180     PERFORM B015-LOAD-ONE-BRANCH THRU B015-LOAD-ONE-BRANCH-EXIT
002190         UNTIL BRANCHES-EOF.
002200     CLOSE BRANCHES-FILE.
002210*
002220 B015-LOAD-ONE-BRANCH.
002230     READ BRANCHES-FILE
002240         AT END
002250             MOVE 'Y' TO WS-BRANCHES-EOF.
002260     IF NOT BRANCHES-EOF
002270         ADD 1 TO WS-BRANCHES-LOADED
002280         SET WS-BR-IDX TO WS-BRANCHES-LOADED
002290         MOVE GL1800-BRANCH-ID TO
002300             WS-BR-BRANCH-ID (WS-BR-IDX).
002310 B015-LOAD-ONE-BRANCH-EXIT.
002320     EXIT.
002330*
002340******************************************************
002350*   C010 - LOAD SUBCATS, DERIVE THE CATEGORY TABLE    *
002360******************************************************
002370* EVERY SUBCATEGORY LOADED FEEDS C020 BELOW, WHICH ADDS ITS
002380* CATEGORY-ID TO THE CATEGORY TABLE THE FIRST TIME THAT ID IS
002390* SEEN - THIS IS THE ONLY PLACE THE CATEGORY TABLE GETS BUILT.
002400 C010-LOAD-SUBCATS-AND-CATEGORIES.
002410     OPEN INPUT SUBCATS-FILE.
002420     PERFORM C015-LOAD-ONE-SUBCAT THRU C015-LOAD-ONE-SUBCAT-EXIT
002430         UNTIL SUBCATS-EOF.
002440     CLOSE SUBCATS-FILE.
002450*
002460 C015-LOAD-ONE-SUBCAT.
002470     READ SUBCATS-FILE
002480         AT END
002490             MOVE 'Y' TO WS-SUBCATS-EOF.
002500     IF NOT SUBCATS-EOF
002510         ADD 1 TO WS-SUBCATS-LOADED
002520         SET WS-SUB-IDX TO WS-SUBCATS-LOADED
002530         MOVE GL1650-SUB-ID TO
002540             WS-SUB-ID (WS-SUB-IDX)
002550         MOVE GL1650-CATEGORY-ID TO
002560             WS-SUB-CATEGORY-ID (WS-SUB-IDX)
002570         PERFORM C020-ADD-CATEGORY-IF-NEW
002580     END-IF.
002590 C015-LOAD-ONE-SUBCAT-EXIT.
002600     EXIT.
002610*
002620* SERIAL SEARCH OF THE CATEGORY TABLE BUILT SO FAR - FINE FOR A
002630* TABLE THIS SMALL AND BUILT ONLY ONCE AT STARTUP, SO THERE IS NO
002640* NEED TO KEEP IT IN KEY ORDER FOR AN ASCENDING-KEY SEARCH.
002650 C020-ADD-CATEGORY-IF-NEW.
002660     MOVE 'N' TO WS-CAT-EXISTS-SW.
002670     SET WS-CAT-IDX TO 1.
002680     SEARCH WS-CAT-ENTRY
002690         AT END
002700             CONTINUE
002710         WHEN WS-CAT-ID (WS-CAT-IDX) = GL1650-CATEGORY-ID
002720             MOVE 'Y' TO WS-CAT-EXISTS-SW
002730     END-SEARCH.
002740     IF NOT WS-CAT-EXISTS
002750         ADD 1 TO WS-CATS-LOADED
002760         SET WS-CAT-IDX TO WS-CATS-LOADED
002770         MOVE GL1650-CATEGORY-ID TO WS-CAT-ID (WS-CAT-IDX)
002780     END-IF.
002790*
002800******************************************************
002810*   D010 - ONE-TIME REJECTS LISTING HEADER            *
002820******************************************************
002830* PRINTED ONCE, BEFORE THE FIRST EXPENSE IS EVEN READ (TKT
002840* GL-347) - IF NO EXPENSES REJECT AT ALL THE HEADER STILL PRINTS,
002850* WHICH IS FINE SINCE AN EMPTY REJECTS LISTING IS STILL USEFUL
002860* CONFIRMATION THE RUN WENT CLEAN.
002870 D010-PRINT-REJECT-HEADER.
002880     MOVE SPACES TO REJECTS-LINE.
002890     STRING 'GROUP LENDING BACK OFFICE - EXPENSE REJECTS'
002900         DELIMITED BY SIZE INTO REJECTS-LINE.
002910     WRITE REJECTS-LINE.
002920     MOVE WS-REJECT-HEADER-LINE TO REJECTS-LINE.
002930     WRITE REJECTS-LINE.
002940     MOVE SPACES TO REJECTS-LINE.
002950     WRITE REJECTS-LINE.
002960*
002970******************************************************
002980*   E010 - READ AND ROUTE ONE EXPENSE                 *
002990******************************************************
003000 E015-PROC-EXPENSE.
003010     READ EXPENSES-FILE
003020         AT END
003030             MOVE 'Y' TO WS-EXPENSES-EOF.
003040     IF NOT EXPENSES-EOF
003050         PERFORM F010-VALIDATE-ONE-EXPENSE
003060         IF WS-VALID
003070             PERFORM G010-WRITE-ACCEPTED
003080         ELSE
003090             PERFORM H010-WRITE-REJECT
003100         END-IF
003110     END-IF.
003120 E015-PROC-EXPENSE-EXIT.
003130     EXIT.
003140*
003150******************************************************
003160*   F010 - VALIDATE-ONE-EXPENSE (U8)                  *
003170******************************************************
003180* EACH CHECK BELOW IS SHORT-CIRCUITED BY WS-VALID - ONCE ONE
003190* CHECK FAILS THE LATER ONES ARE SKIPPED, SO THE REJECT REASON
003200* ALWAYS REFLECTS THE FIRST PROBLEM FOUND, NOT THE LAST ONE.
003210 F010-VALIDATE-ONE-EXPENSE.
003220     MOVE 'Y' TO WS-VALID-SW.
003230     MOVE SPACES TO WS-REJECT-REASON.
003240     PERFORM F020-CHECK-BRANCH.
003250     IF WS-VALID
003260         PERFORM F030-CHECK-CATEGORY
003270     END-IF.
003280     IF WS-VALID AND GL1600-SUBCAT-ID > 0
003290         PERFORM F040-CHECK-SUBCATEGORY
003300     END-IF.
003310     IF WS-VALID AND GL1600-EXP-AMOUNT NOT > 0
003320         MOVE 'N' TO WS-VALID-SW
003330         MOVE 'INVALID AMOUNT' TO WS-REJECT-REASON
003340     END-IF.
003350*
003360 F020-CHECK-BRANCH.
003370     SET WS-BR-IDX TO 1.
003380     SEARCH WS-BR-ENTRY
003390         AT END
003400             MOVE 'N' TO WS-VALID-SW
003410             MOVE 'INVALID BRANCH' TO WS-REJECT-REASON
003420         WHEN WS-BR-BRANCH-ID (WS-BR-IDX) = GL1600-BRANCH-ID
003430             CONTINUE
003440     END-SEARCH.
003450*
003460 F030-CHECK-CATEGORY.
003470     SET WS-CAT-IDX TO 1.
003480     SEARCH WS-CAT-ENTRY
003490         AT END
003500             MOVE 'N' TO WS-VALID-SW
003510             MOVE 'INVALID CATEGORY' TO WS-REJECT-REASON
003520         WHEN WS-CAT-ID (WS-CAT-IDX) = GL1600-CATEGORY-ID
003530             CONTINUE
003540     END-SEARCH.
003550*
003560* PER TKT GL-266, A SUBCATEGORY THAT EXISTS BUT BELONGS TO A
003570* DIFFERENT CATEGORY IS REJECTED THE SAME AS A MISSING ONE - THE
003580* EXPENSE'S CATEGORY-ID AND SUBCATEGORY-ID MUST AGREE.
003590 F040-CHECK-SUBCATEGORY.
003600     SET WS-SUB-IDX TO 1.
003610     SEARCH WS-SUB-ENTRY
003620         AT END
003630             MOVE 'N' TO WS-VALID-SW
003640             MOVE 'INVALID SUBCATEGORY' TO WS-REJECT-REASON
003650         WHEN WS-SUB-ID (WS-SUB-IDX) = GL1600-SUBCAT-ID
003660             IF WS-SUB-CATEGORY-ID (WS-SUB-IDX)
003670                     NOT = GL1600-CATEGORY-ID
003680                 MOVE 'N' TO WS-VALID-SW
003690                 MOVE 'INVALID SUBCATEGORY' TO WS-REJECT-REASON
003700             END-IF
003710     END-SEARCH.
003720*
003730* ACCEPTED ROWS GO OUT UNCHANGED - THE EDIT DOES NOT TOUCH THE
003740* EXPENSE'S OWN FIELDS, IT ONLY DECIDES WHETHER THE ROW PASSES.
003750 G010-WRITE-ACCEPTED.
003760     WRITE EXPOK-RECORD FROM GL1600-REC.
003770     ADD 1 TO WS-ACCEPTED-CT.
003780*
003790* REJECTED ROWS CARRY THEIR OWN KEYS AND AMOUNT PLUS WHICHEVER
003800* REASON F010'S CHECKS SET, SO BRANCH ADMIN CAN FIX THE PROBLEM
003810* AND RESUBMIT WITHOUT GOING BACK TO THE ORIGINAL SOURCE DOCUMENT.
003820 H010-WRITE-REJECT.
003830     MOVE GL1600-EXP-ID        TO WS-RJ-EXP-ID.
003840     MOVE GL1600-BRANCH-ID     TO WS-RJ-BRANCH.
003850     MOVE GL1600-CATEGORY-ID   TO WS-RJ-CATEGORY.
003860     MOVE GL1600-SUBCAT-ID     TO WS-RJ-SUBCAT.
003870     MOVE GL1600-EXP-AMOUNT    TO WS-RJ-AMOUNT.
003880     MOVE WS-REJECT-REASON     TO WS-RJ-REASON.
003890     MOVE WS-REJECT-PRINT-LINE TO REJECTS-LINE.
003900     WRITE REJECTS-LINE.
003910     ADD 1 TO WS-REJECTED-CT.
