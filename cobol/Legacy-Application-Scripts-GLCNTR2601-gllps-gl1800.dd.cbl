000010*****************************************************************
000020* GL1800-REC  -  BRANCH / REGION MASTER RECORD
000030* GROUP LENDING BACK OFFICE
000040*
000050* ONE ROW PER BRANCH.  LOADED TO A TABLE AT THE START OF
000060* PFSGL5000, CSHGL4000, AUDGL6000 AND EXPGL7000.  THE REGION IS
000070* CARRIED REDUNDANTLY ON EVERY BRANCH ROW (NO SEPARATE REGION
000080* MASTER) SO A SINGLE SEQUENTIAL PASS GIVES BOTH NAMES.
000090*****************************************************************
000100* CHANGE LOG
000110*   01/30/95  RMH    ORIGINAL LAYOUT (TKT GL-131).
000120*   06/30/02  RMH    WIDENED BR-NAME AND BR-REGION-NAME FROM 20
000130*                    TO 25 - SEVERAL BRANCH NAMES WERE GETTING
000140*                    TRUNCATED ON THE STATS REPORT (TKT GL-257).
000150*   11/14/07  EJ     ADDED GL1800-MGR-ID/-MGR-NAME - PORTFOLIO
000160*                    STATS NOW PRINT THE SITTING BRANCH MANAGER
000170*                    OF RECORD ON THE REGION BREAK (TKT GL-294).
000180*   03/22/11  RMH    ADDED GL1800-PHONE-NO - COLLECTIONS WANTED A
000190*                    BRANCH CALL-BACK NUMBER ON FILE (TKT
000200*                    GL-321).
000210*   07/09/17  SWK    ADDED GL1800-OPENED-DATE AND GL1800-STATUS -
000220*                    CLOSED BRANCHES STAY ON THE MASTER FOR
000230*                    HISTORY BUT DROP OFF THE ACTIVE STATS RUN
000240*                    (TKT GL-371).
000250*   01/21/21  DMC    ADDED GL1800-LAST-AUDIT-DATE - INTERNAL
000260*                    AUDIT WANTED A DATE FIELD THEY COULD STAMP
000270*                    AFTER EACH BRANCH VISIT (TKT GL-412).
000280*****************************************************************
000290 01  GL1800-REC.
000300     05  GL1800-BRANCH-ID            PIC 9(9).
000310     05  GL1800-BRANCH-NAME          PIC X(25).
000320     05  GL1800-REGION-ID            PIC 9(9).
000330     05  GL1800-REGION-NAME          PIC X(25).
000340     05  GL1800-MGR-ID               PIC 9(9).
000350     05  GL1800-MGR-NAME             PIC X(25).
000360     05  GL1800-PHONE-NO             PIC X(12).
000370     05  GL1800-OPENED-DATE.
000380         10  GL1800-OP-YYYY           PIC 9(4).
000390         10  GL1800-OP-MM             PIC 9(2).
000400         10  GL1800-OP-DD             PIC 9(2).
000410     05  GL1800-OPENED-DATE-R REDEFINES GL1800-OPENED-DATE
000420                                     PIC 9(8).
000430     05  GL1800-LAST-AUDIT-DATE.
000440         10  GL1800-LA-YYYY           PIC 9(4).
000450         10  GL1800-LA-MM             PIC 9(2).
000460         10  GL1800-LA-DD             PIC 9(2).
000470     05  GL1800-LAST-AUDIT-DATE-R REDEFINES GL1800-LAST-AUDIT-DATE
000480                                     PIC 9(8).
000490     05  GL1800-STATUS               PIC X(8).
000500         88  GL1800-ST-ACTIVE             VALUE 'ACTIVE  '.
000510         88  GL1800-ST-CLOSED             VALUE 'CLOSED  '.
000520     05  FILLER                      PIC X(6).
