000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PFSGL5000.
000030 AUTHOR.        R. M. HUTTO.
000040 INSTALLATION.  GROUP LENDING BACK OFFICE - BRANCH OPERATIONS.
000050 DATE-WRITTEN.  01/30/95.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*****************************************************************
000090* PFSGL5000 - PORTFOLIO STATISTICS BATCH.
000100*
000110* LOADS THE BRANCH MASTER TO A TABLE, SCANS THE LOAN MASTER ONCE
000120* ACCUMULATING ACTIVE-LOAN COUNT AND TOTAL-DISBURSED PORTFOLIO PER
000130* BRANCH (DISBURSED AND ACTIVE LOANS ONLY), SORTS THE BRANCH TABLE
000140* INTO REGION/BRANCH NAME ORDER AND PRINTS A REGION-BROKEN STATS
000150* REPORT WITH REGION SUBTOTALS AND A GRAND TOTAL.  NO COMMAND-LINE
000160* PARAMETERS - THIS IS A FULL-PORTFOLIO RUN, SCOPE-FREE.
000170*****************************************************************
000180* CHANGE LOG
000190*   01/30/95  RMH    ORIGINAL PROGRAM (TKT GL-133).
000200*   07/19/96  RMH    BRANCHES WITH NO LOANS NOW PRINT A ZERO LINE
000210*                    INSTEAD OF BEING DROPPED - REGIONAL OFFICE
000220*                    WANTED EVERY BRANCH VISIBLE EVERY RUN (TKT
000230*                    GL-166).
000240*   11/09/98  EJ     Y2K NOTE - LOAN STATUS TEST IS AN 88-LEVEL ON
000250*                    THE GL1100 STATUS FIELD, NO DATE ARITHMETIC
000260*                    IN THIS PROGRAM AT ALL (TKT GL-199-Y2K).
000270*   06/30/02  RMH    WIDENED WS-BR-BRANCH-NAME/REGION-NAME TO 25
000280*                    TO MATCH THE GL1800 LAYOUT CHANGE (TKT
000290*                    GL-257).
000300*   03/11/11  SWK    REPLACED THE OLD BRANCH-ID-ORDER PRINT WITH A
000310*                    BUBBLE SORT ON REGION NAME THEN BRANCH NAME -
000320*                    AUDIT WANTED THE STATS REPORT TO READ IN THE
000330*                    SAME ORDER AS THE REGION ROSTER BINDER (TKT
000340*                    GL-329).
000350*   03/30/23  DMC    ADDED WS-RUN-DATE TO THE START-OF-RUN
000360*                    BANNER, SAME AS THE OTHER PROGRAMS IN THE
000370*                    SUITE (TKT GL-433).
000380*****************************************************************
000390 ENVIRONMENT DIVISION.
000400*
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     CONSOLE IS CRT
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470*    LOANS DRIVES THE ACCUMULATION, BRANCHES SUPPLIES THE TABLE
000480*    THE ACCUMULATION IS ACCUMULATED INTO AND THE REGION/BRANCH
000490*    NAMES THE REPORT PRINTS - THIS PROGRAM NEVER OPENS EITHER
000500*    FILE FOR OUTPUT, IT ONLY READS.
000510     SELECT LOANS-FILE     ASSIGN TO "LOANS"
000520            ORGANIZATION IS SEQUENTIAL.
000530     SELECT BRANCHES-FILE  ASSIGN TO "BRANCHES"
000540            ORGANIZATION IS SEQUENTIAL.
000550     SELECT STATS-RPT      ASSIGN TO "STATS-RPT"
000560            ORGANIZATION IS LINE SEQUENTIAL.
000570*
000580 DATA DIVISION.
000590*
000600 FILE SECTION.
000610*
000620 FD  LOANS-FILE
000630     LABEL RECORDS ARE STANDARD.
000640     COPY '/users/devel/gllps/gl1100.cbl'.
000650 FD  BRANCHES-FILE
000660     LABEL RECORDS ARE STANDARD.
000670     COPY '/users/devel/gllps/gl1800.cbl'.
000680 FD  STATS-RPT
000690     LABEL RECORDS ARE OMITTED.
000700 01  STATS-LINE                  PIC X(132).
000710*
000720 WORKING-STORAGE SECTION.
000730*
000740* STAND-ALONE 77-LEVEL - SAME CONVENTION AS THE REST OF THE
000750* SUITE, SET ONCE AT START-UP AND DISPLAYED ON THE CONSOLE
000760* BANNER ONLY (TKT GL-433).
000770 77  WS-RUN-DATE                 PIC 9(6).
000780*
000790 01  WS-SWITCHES.
000800*    WS-FIRST-REGION-SW LETS J025 TELL THE VERY FIRST BRANCH ROW
000810*    APART FROM A GENUINE REGION BREAK - THE FIRST ROW MUST NOT
000820*    TRY TO PRINT A SUBTOTAL FOR A REGION THAT HASN'T STARTED
000830*    ACCUMULATING YET.
000840     05  WS-LOANS-EOF            PIC X     VALUE 'N'.
000850         88  LOANS-EOF                     VALUE 'Y'.
000860     05  WS-BRANCHES-EOF         PIC X     VALUE 'N'.
000870         88  BRANCHES-EOF                  VALUE 'Y'.
000880     05  WS-DID-SWAP              PIC X     VALUE 'N'.
000890         88  DID-SWAP                      VALUE 'Y'.
000900     05  WS-FIRST-REGION-SW       PIC X     VALUE 'Y'.
000910         88  WS-FIRST-REGION                VALUE 'Y'.
000920     05  WS-BRANCH-FOUND-SW        PIC X     VALUE 'N'.
000930         88  WS-BRANCH-FOUND                 VALUE 'Y'.
000940     05  FILLER                   PIC X(10).
000950*
000960 01  WS-COUNTERS.
000970     05  WS-BRANCHES-LOADED       PIC 9(5)      COMP VALUE 0.
000980     05  WS-BR-SUB                PIC 9(5)      COMP VALUE 0.
000990     05  WS-SWAP-SUB              PIC 9(5)      COMP VALUE 0.
001000     05  WS-PASS-SUB              PIC 9(5)      COMP VALUE 0.
001010     05  FILLER                   PIC X(10).
001020*
001030* RUNS FOR THE ENTIRE LOAN MASTER, ACROSS EVERY BRANCH - NEVER
001040* RESET DURING THE RUN, UNLIKE WS-REGION-TOTALS BELOW WHICH
001050* RESETS AT EVERY REGION BREAK.
001060 01  WS-GRAND-TOTALS.
001070     05  WS-GRAND-LOANS           PIC 9(7)      COMP VALUE 0.
001080     05  WS-GRAND-PORTFOLIO       PIC S9(10)V99 COMP-3 VALUE 0.
001090     05  FILLER                   PIC X(10).
001100*
001110* WS-HOLD-REGION-ID/-NAME CARRY THE CURRENT REGION BREAK VALUE SO
001120* J025 CAN DETECT THE NEXT BREAK BY COMPARISON - CLASSIC CONTROL
001130* BREAK PATTERN, SAME SHAPE AS THE REST OF THE SUITE'S REPORTS.
001140 01  WS-REGION-TOTALS.
001150     05  WS-REGION-LOANS          PIC 9(7)      COMP VALUE 0.
001160     05  WS-REGION-PORTFOLIO      PIC S9(10)V99 COMP-3 VALUE 0.
001170     05  WS-HOLD-REGION-ID        PIC 9(9)      VALUE 0.
001180     05  WS-HOLD-REGION-NAME      PIC X(25)     VALUE SPACES.
001190     05  FILLER                   PIC X(10).
001200*
001210* BRANCH MASTER LOADED TO A TABLE - ONE ROW PER BRANCH, ADDED TO
001220* AS THE LOAN MASTER IS SCANNED, THEN RESEQUENCED BY
001230* H010-BUBBLE-SORT-BRANCH-TABLE INTO REGION/BRANCH NAME ORDER.
001240* ASCENDING KEY ON BRANCH-ID IS INHERITED FROM THE LOAD ORDER OFF
001250* BRANCHES-FILE AND SUPPORTS THE SEARCH IN C020 - THE TABLE IS
001260* RE-SORTED INTO NAME ORDER ONLY AFTER C010 IS COMPLETELY
001270* FINISHED ACCUMULATING, SO THE SEARCH NEVER SEES THE RESORTED
001280* ORDER.
001290 01  WS-BRANCH-TABLE.
001300     05  WS-BR-ENTRY OCCURS 500 TIMES
001310                      DEPENDING ON WS-BRANCHES-LOADED
001320                      ASCENDING KEY IS WS-BR-BRANCH-ID
001330                      INDEXED BY WS-BR-IDX.
001340         10  WS-BR-IDENT.
001350             15  WS-BR-BRANCH-ID      PIC 9(9).
001360             15  WS-BR-REGION-ID      PIC 9(9).
001370         10  WS-BR-IDENT-R REDEFINES WS-BR-IDENT
001380                                      PIC 9(18).
001390         10  WS-BR-BRANCH-NAME        PIC X(25).
001400         10  WS-BR-REGION-NAME        PIC X(25).
001410         10  WS-BR-ACTIVE-LOANS       PIC 9(7)      COMP.
001420         10  WS-BR-PORTFOLIO          PIC S9(10)V99 COMP-3.
001430         10  FILLER                   PIC X(5).
001440*
001450* SWAP SLOT FOR H020 - ONE WHOLE-ENTRY GROUP MOVE IS SIMPLER THAN
001460* SWAPPING EACH SUB-FIELD, SAME IDIOM AS THE OTHER BUBBLE SORTS
001470* IN THE SUITE.
001480 01  WS-BR-SWAP-ENTRY.
001490     05  WS-SWP-IDENT.
001500         10  WS-SWP-BRANCH-ID         PIC 9(9).
001510         10  WS-SWP-REGION-ID         PIC 9(9).
001520     05  WS-SWP-IDENT-R REDEFINES WS-SWP-IDENT
001530                                  PIC 9(18).
001540     05  WS-SWP-BRANCH-NAME           PIC X(25).
001550     05  WS-SWP-REGION-NAME           PIC X(25).
001560     05  WS-SWP-ACTIVE-LOANS          PIC 9(7)      COMP.
001570     05  WS-SWP-PORTFOLIO             PIC S9(10)V99 COMP-3.
001580     05  FILLER                       PIC X(5).
001590*
001600* PRINT LINE - TWO SHAPES OVER THE SAME BUFFER.  DETAIL CARRIES A
001610* BRANCH; THE SUBTOTAL/GRAND-TOTAL SHAPE REDEFINES IT WITH A WIDE
001620* LABEL FIELD IN PLACE OF THE BRANCH-ID/NAME COLUMNS - THIS IS
001630* THE SAME REDEFINES-FOR-REPORT-SHAPE IDIOM AS EXPGL7000'S
001640* DETAIL/SUBTOTAL LINE BELOW.
001650 01  WS-DETAIL-LINE.
001660     05  WS-DTL-BRANCH-ID          PIC ZZZZZZZZ9.
001670     05  FILLER                    PIC X(2).
001680     05  WS-DTL-BRANCH-NAME        PIC X(25).
001690     05  FILLER                    PIC X(3).
001700     05  WS-DTL-ACTIVE-LOANS       PIC Z,ZZ9.
001710     05  FILLER                    PIC X(4).
001720     05  WS-DTL-PORTFOLIO          PIC ZZZ,ZZZ,ZZ9.99.
001730     05  FILLER                    PIC X(70).
001740 01  WS-SUBTOTAL-LINE REDEFINES WS-DETAIL-LINE.
001750     05  FILLER                    PIC X(11).
001760     05  WS-SUB-LABEL              PIC X(44).
001770     05  FILLER                    PIC X(3).
001780     05  WS-SUB-ACTIVE-LOANS       PIC Z,ZZ9.
001790     05  FILLER                    PIC X(4).
001800     05  WS-SUB-PORTFOLIO          PIC ZZZ,ZZZ,ZZ9.99.
001810     05  FILLER                    PIC X(51).
001820*
001830 01  WS-REGION-HEADING.
001840     05  FILLER                    PIC X(1)    VALUE SPACES.
001850     05  WS-RGH-LABEL              PIC X(9)    VALUE 'REGION - '.
001860     05  WS-RGH-REGION-NAME        PIC X(25).
001870     05  FILLER                    PIC X(97).
001880*
001890 PROCEDURE DIVISION.
001900*
001910******************************************************
001920*   A010 - MAIN LINE                                  *
001930*   LOAD THE BRANCH TABLE, SCAN EVERY LOAN ONCE TO      *
001940*   ACCUMULATE ACTIVE-LOAN COUNT AND PORTFOLIO PER       *
001950*   BRANCH, SORT THE BRANCH TABLE INTO REGION/BRANCH      *
001960*   NAME ORDER (TKT GL-329) AND PRINT THE REPORT.  NO      *
001970*   COMMAND-LINE PARAMETERS ARE TAKEN - EVERY RUN COVERS    *
001980*   THE WHOLE PORTFOLIO, THERE IS NO SCOPE OPTION HERE       *
001990*   LIKE THE CASHBOOK/AUDIT/EXPENSE PROGRAMS HAVE.            *
002000******************************************************
002010 A010-MAIN-LINE.
002020*    RUN-DATE DISPLAY IS COSMETIC ONLY, SAME AS THE REST OF THE
002030*    SUITE (TKT GL-433).
002040     ACCEPT WS-RUN-DATE FROM DATE.
002050     DISPLAY SPACES UPON CRT.
002060     DISPLAY '* * * * B E G I N   P F S G L 5 0 0 0 . C B L'
002070         UPON CRT.
002080     DISPLAY 'RUN DATE (YYMMDD) ' WS-RUN-DATE UPON CRT.
002090     PERFORM B010-LOAD-BRANCHES.
002100     PERFORM C010-ACCUM-LOAN-STATS.
002110     PERFORM H010-BUBBLE-SORT-BRANCH-TABLE.
002120     OPEN OUTPUT STATS-RPT.
002130     PERFORM J010-PRINT-REPORT-HEADER.
002140     PERFORM J020-PRINT-REPORT-BODY.
002150     PERFORM J040-PRINT-GRAND-TOTAL.
002160     CLOSE STATS-RPT.
002170     DISPLAY 'P F S G L 5 0 0 0   C O M P L E T E' UPON CRT.
002180     STOP RUN.
002190*
002200******************************************************
002210*   B010 - LOAD BRANCH MASTER, ZERO ACCUMULATORS      *
002220*   EVERY BRANCH ON FILE GETS A TABLE ROW, EVEN ONE     *
002230*   WITH ZERO LOANS - THIS IS WHAT LETS J020 PRINT A     *
002240*   ZERO LINE FOR AN INACTIVE BRANCH RATHER THAN         *
002250*   SILENTLY DROPPING IT (TKT GL-166).                    *
002260******************************************************
002270 B010-LOAD-BRANCHES.
002280     OPEN INPUT BRANCHES-FILE.
002290     PERFORM B015-LOAD-ONE-BRANCH THRU B015-LOAD-ONE-BRANCH-EXIT
002300         UNTIL BRANCHES-EOF.
002310     CLOSE BRANCHES-FILE.
002320*
002330* ACTIVE-LOANS/PORTFOLIO START AT ZERO FOR EVERY BRANCH AND ARE
002340* ONLY EVER ADDED TO BY C015 BELOW - THERE IS NO BRANCH ON FILE
002350* THAT SKIPS THIS INITIALIZATION.
002360 B015-LOAD-ONE-BRANCH.
002370     READ BRANCHES-FILE
002380         AT END
002390             MOVE 'Y' TO WS-BRANCHES-EOF.
002400     IF NOT BRANCHES-EOF
002410         ADD 1 TO WS-BRANCHES-LOADED
002420         SET WS-BR-IDX TO WS-BRANCHES-LOADED
002430         MOVE GL1800-BRANCH-ID TO
002440             WS-BR-BRANCH-ID (WS-BR-IDX)
002450         MOVE GL1800-BRANCH-NAME TO
002460             WS-BR-BRANCH-NAME (WS-BR-IDX)
002470         MOVE GL1800-REGION-ID TO
002480             WS-BR-REGION-ID (WS-BR-IDX)
002490         MOVE GL1800-REGION-NAME TO
002500             WS-BR-REGION-NAME (WS-BR-IDX)
002510         MOVE 0 TO WS-BR-ACTIVE-LOANS (WS-BR-IDX)
002520         MOVE 0 TO WS-BR-PORTFOLIO (WS-BR-IDX)
002530     END-IF.
002540 B015-LOAD-ONE-BRANCH-EXIT.
002550     EXIT.
002560*
002570******************************************************
002580*   C010 - SCAN LOAN MASTER, ACCUMULATE PER BRANCH    *
002590*   GL1100-ST-FOR-STATS IS THE 88-LEVEL THAT SELECTS    *
002600*   DISBURSED AND ACTIVE LOANS ONLY - A LOAN STILL IN    *
002610*   APPLICATION, OR ONE ALREADY CLOSED OUT, CONTRIBUTES   *
002620*   NOTHING TO THE PORTFOLIO STATISTIC (TKT GL-199-Y2K     *
002630*   CONFIRMS THIS TEST NEEDS NO DATE LOGIC, JUST THE        *
002640*   STATUS 88-LEVEL).                                        *
002650******************************************************
002660 C010-ACCUM-LOAN-STATS.
002670     OPEN INPUT LOANS-FILE.
002680     PERFORM C015-PROCESS-ONE-LOAN THRU C015-PROCESS-ONE-LOAN-EXIT
002690         UNTIL LOANS-EOF.
002700     CLOSE LOANS-FILE.
002710*
002720* A LOAN WHOSE BRANCH-ID IS NOT FOUND IN WS-BRANCH-TABLE (SHOULD
002730* NOT HAPPEN IN PRACTICE, BUT THE MASTERS ARE MAINTAINED
002740* SEPARATELY) IS SIMPLY SKIPPED - THERE IS NO BRANCH ROW TO
002750* ACCUMULATE INTO, AND NO ERROR IS RAISED FOR IT.
002760 C015-PROCESS-ONE-LOAN.
002770     READ LOANS-FILE
002780         AT END
002790             MOVE 'Y' TO WS-LOANS-EOF.
002800     IF NOT LOANS-EOF
002810         IF GL1100-ST-FOR-STATS
002820             PERFORM C020-FIND-BRANCH-ENTRY
002830             IF WS-BRANCH-FOUND
002840                 ADD 1 TO WS-BR-ACTIVE-LOANS (WS-BR-IDX)
002850                 ADD GL1100-TOTAL-DISB TO
002860                     WS-BR-PORTFOLIO (WS-BR-IDX)
002870             END-IF
002880         END-IF
002890     END-IF.
002900 C015-PROCESS-ONE-LOAN-EXIT.
002910     EXIT.
002920*
002930* SEARCH, NOT A LINEAR PERFORM - WS-BRANCH-TABLE IS STILL IN
002940* BRANCH-ID ORDER AT THIS POINT (THE BUBBLE SORT INTO NAME ORDER
002950* DOES NOT HAPPEN UNTIL AFTER THIS WHOLE PARAGRAPH IS DONE), SO
002960* THE ASCENDING KEY ON WS-BR-BRANCH-ID IS STILL VALID HERE.
002970 C020-FIND-BRANCH-ENTRY.
002980     MOVE 'N' TO WS-BRANCH-FOUND-SW.
002990     SET WS-BR-IDX TO 1.
003000     SEARCH WS-BR-ENTRY
003010         AT END
003020             MOVE 'N' TO WS-BRANCH-FOUND-SW
003030         WHEN WS-BR-BRANCH-ID (WS-BR-IDX) = GL1100-BRANCH-ID
003040             MOVE 'Y' TO WS-BRANCH-FOUND-SW
003050     END-SEARCH.
003060*
003070******************************************************
003080*   H010 - BUBBLE SORT BRANCH TABLE INTO REGION NAME, *
003090*          BRANCH NAME ASCENDING ORDER                *
003100*   REPLACED THE OLD BRANCH-ID-ORDER PRINT IN 2011 -    *
003110*   AUDIT WANTED THE REPORT TO MATCH THE PAPER REGION    *
003120*   ROSTER BINDER'S OWN ORDERING (TKT GL-329).  THIS      *
003130*   RUNS ONLY ONCE, AFTER C010 HAS FINISHED                *
003140*   ACCUMULATING - THE ACCUMULATION ITSELF DOES NOT         *
003150*   CARE WHAT ORDER THE TABLE IS IN.                         *
003160******************************************************
003170 H010-BUBBLE-SORT-BRANCH-TABLE.
003180     PERFORM H015-ONE-PASS
003190         VARYING WS-PASS-SUB FROM 1 BY 1
003200         UNTIL WS-PASS-SUB > WS-BRANCHES-LOADED.
003210*
003220 H015-ONE-PASS.
003230     MOVE 'N' TO WS-DID-SWAP.
003240     PERFORM H020-COMPARE-SWAP
003250         VARYING WS-SWAP-SUB FROM 1 BY 1
003260         UNTIL WS-SWAP-SUB > WS-BRANCHES-LOADED - 1.
003270     IF NOT DID-SWAP
003280         MOVE WS-BRANCHES-LOADED TO WS-PASS-SUB
003290     END-IF.
003300*
003310* TWO-KEY COMPARE - REGION NAME IS PRIMARY, BRANCH NAME BREAKS A
003320* TIE WITHIN THE SAME REGION.  500 BRANCHES MAX MAKES A BUBBLE
003330* SORT CHEAP ENOUGH NOT TO BOTHER WITH ANYTHING FANCIER.
003340 H020-COMPARE-SWAP.
003350     IF WS-BR-REGION-NAME (WS-SWAP-SUB) >
003360             WS-BR-REGION-NAME (WS-SWAP-SUB + 1)
003370         OR (WS-BR-REGION-NAME (WS-SWAP-SUB) =
003380                 WS-BR-REGION-NAME (WS-SWAP-SUB + 1)
003390             AND WS-BR-BRANCH-NAME (WS-SWAP-SUB) >
003400                 WS-BR-BRANCH-NAME (WS-SWAP-SUB + 1))
003410         MOVE WS-BR-ENTRY (WS-SWAP-SUB) TO WS-BR-SWAP-ENTRY
003420         MOVE WS-BR-ENTRY (WS-SWAP-SUB + 1)
003430             TO WS-BR-ENTRY (WS-SWAP-SUB)
003440         MOVE WS-BR-SWAP-ENTRY
003450             TO WS-BR-ENTRY (WS-SWAP-SUB + 1)
003460         MOVE 'Y' TO WS-DID-SWAP
003470     END-IF.
003480*
003490******************************************************
003500*   J010/J020/J040 - PRINT THE STATS REPORT           *
003510*   J010 PRINTS THE REPORT TITLE AND COLUMN HEADINGS    *
003520*   AND ZEROES ALL THREE LEVELS OF ACCUMULATOR.  J020     *
003530*   WALKS THE NOW-SORTED BRANCH TABLE, DETECTING A         *
003540*   REGION BREAK (J025) EVERY TIME WS-BR-REGION-ID          *
003550*   CHANGES AND PRINTING A NEW REGION HEADING, THEN           *
003560*   PRINTS A SUBTOTAL AFTER THE LAST ROW OF EACH REGION.        *
003570*   J040 PRINTS THE SINGLE GRAND TOTAL LINE AT THE END.          *
003580******************************************************
003590 J010-PRINT-REPORT-HEADER.
003600     MOVE SPACES TO STATS-LINE.
003610     MOVE 'PORTFOLIO STATISTICS REPORT' TO STATS-LINE.
003620     WRITE STATS-LINE.
003630     MOVE SPACES TO STATS-LINE.
003640     STRING 'BRANCH' DELIMITED BY SIZE
003650         '                         ' DELIMITED BY SIZE
003660         'ACTIVE LOANS' DELIMITED BY SIZE
003670         '     PORTFOLIO' DELIMITED BY SIZE
003680         INTO STATS-LINE.
003690     WRITE STATS-LINE.
003700     MOVE SPACES TO STATS-LINE.
003710     WRITE STATS-LINE.
003720     MOVE 0 TO WS-GRAND-LOANS.
003730     MOVE 0 TO WS-GRAND-PORTFOLIO.
003740     MOVE 0 TO WS-REGION-LOANS.
003750     MOVE 0 TO WS-REGION-PORTFOLIO.
003760     MOVE 'Y' TO WS-FIRST-REGION-SW.
003770*
003780* AT END OF THE WHOLE BODY, THE LAST REGION'S SUBTOTAL STILL
003790* NEEDS TO PRINT - THERE IS NO "NEXT ROW" TO TRIGGER J025'S
003800* BREAK LOGIC FOR IT, SO J020 PRINTS IT EXPLICITLY HERE ONCE THE
003810* LOOP ENDS, PROVIDED AT LEAST ONE BRANCH WAS PROCESSED AT ALL.
003820 J020-PRINT-REPORT-BODY.
003830     PERFORM J025-PRINT-ONE-BRANCH-ROW
003840         VARYING WS-BR-SUB FROM 1 BY 1
003850         UNTIL WS-BR-SUB > WS-BRANCHES-LOADED.
003860     IF NOT WS-FIRST-REGION
003870         PERFORM J030-PRINT-REGION-SUBTOTAL
003880     END-IF.
003890*
003900* CLASSIC CONTROL-BREAK TEST - A CHANGE IN REGION-ID (OR BEING
003910* THE VERY FIRST ROW OF THE RUN) TRIGGERS THE PRIOR REGION'S
003920* SUBTOTAL (IF ANY), THEN RESETS THE HOLD FIELDS AND REGION
003930* ACCUMULATORS FOR THE NEW REGION BEFORE PRINTING ITS HEADING.
003940 J025-PRINT-ONE-BRANCH-ROW.
003950     IF WS-FIRST-REGION
003960             OR WS-BR-REGION-ID (WS-BR-SUB) NOT =
003970                 WS-HOLD-REGION-ID
003980         IF NOT WS-FIRST-REGION
003990             PERFORM J030-PRINT-REGION-SUBTOTAL
004000         END-IF
004010         MOVE WS-BR-REGION-ID (WS-BR-SUB) TO WS-HOLD-REGION-ID
004020         MOVE WS-BR-REGION-NAME (WS-BR-SUB) TO WS-HOLD-REGION-NAME
004030         MOVE 0 TO WS-REGION-LOANS
004040         MOVE 0 TO WS-REGION-PORTFOLIO
004050         MOVE 'N' TO WS-FIRST-REGION-SW
004060         MOVE SPACES TO WS-REGION-HEADING
004070         MOVE WS-BR-REGION-NAME (WS-BR-SUB) TO WS-RGH-REGION-NAME
004080         MOVE WS-REGION-HEADING TO STATS-LINE
004090         WRITE STATS-LINE
004100     END-IF.
004110     MOVE SPACES TO WS-DETAIL-LINE.
004120     MOVE WS-BR-BRANCH-ID (WS-BR-SUB) TO WS-DTL-BRANCH-ID.
004130     MOVE WS-BR-BRANCH-NAME (WS-BR-SUB) TO WS-DTL-BRANCH-NAME.
004140     MOVE WS-BR-ACTIVE-LOANS (WS-BR-SUB) TO WS-DTL-ACTIVE-LOANS.
004150     MOVE WS-BR-PORTFOLIO (WS-BR-SUB) TO WS-DTL-PORTFOLIO.
004160     MOVE WS-DETAIL-LINE TO STATS-LINE.
004170     WRITE STATS-LINE.
004180     ADD WS-BR-ACTIVE-LOANS (WS-BR-SUB) TO WS-REGION-LOANS.
004190     ADD WS-BR-PORTFOLIO (WS-BR-SUB) TO WS-REGION-PORTFOLIO.
004200     ADD WS-BR-ACTIVE-LOANS (WS-BR-SUB) TO WS-GRAND-LOANS.
004210     ADD WS-BR-PORTFOLIO (WS-BR-SUB) TO WS-GRAND-PORTFOLIO.
004220*
004230* REGION SUBTOTAL PRINTS THE ACCUMULATED WS-REGION-LOANS/
004240* -PORTFOLIO BUILT UP SINCE THE LAST BREAK, THEN A BLANK LINE TO
004250* SEPARATE IT FROM THE NEXT REGION'S HEADING.
004260 J030-PRINT-REGION-SUBTOTAL.
004270     MOVE SPACES TO WS-SUBTOTAL-LINE.
004280     STRING 'REGION SUBTOTAL - ' DELIMITED BY SIZE
004290         WS-HOLD-REGION-NAME DELIMITED BY SIZE
004300         INTO WS-SUB-LABEL.
004310     MOVE WS-REGION-LOANS TO WS-SUB-ACTIVE-LOANS.
004320     MOVE WS-REGION-PORTFOLIO TO WS-SUB-PORTFOLIO.
004330     MOVE WS-SUBTOTAL-LINE TO STATS-LINE.
004340     WRITE STATS-LINE.
004350     MOVE SPACES TO STATS-LINE.
004360     WRITE STATS-LINE.
004370*
004380* GRAND TOTAL COVERS EVERY BRANCH, EVERY REGION - THIS IS THE
004390* ONE FIGURE REGIONAL OFFICE ACTUALLY CALLS ABOUT WHEN THE
004400* PORTFOLIO TOTAL LOOKS OFF FROM THEIR OWN EXPECTATIONS.
004410 J040-PRINT-GRAND-TOTAL.
004420     MOVE SPACES TO WS-SUBTOTAL-LINE.
004430     MOVE 'GRAND TOTAL' TO WS-SUB-LABEL.
004440     MOVE WS-GRAND-LOANS TO WS-SUB-ACTIVE-LOANS.
004450     MOVE WS-GRAND-PORTFOLIO TO WS-SUB-PORTFOLIO.
004460     MOVE WS-SUBTOTAL-LINE TO STATS-LINE.
004470     WRITE STATS-LINE.
