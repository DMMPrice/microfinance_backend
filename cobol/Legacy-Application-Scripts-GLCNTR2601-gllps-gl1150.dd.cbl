000010*****************************************************************
000020* GL1150-REC  -  LOAN APPLICATION (ORIGINATION REQUEST) RECORD
000030* GROUP LENDING BACK OFFICE
000040*
000050* ONE ROW PER LOAN TO BE ORIGINATED.  READ BY ORGL2000 ONLY.
000060* SUBSET OF GL1100 PLUS THE QUOTED RATE - THE RATE ITSELF NEVER
000070* LANDS ON THE LOAN MASTER, ONLY THE INTEREST TOTAL IT PRODUCES.
000080*****************************************************************
000090* CHANGE LOG
000100*   03/11/94  EJ     ORIGINAL LAYOUT.
000110*   09/02/94  EJ     ADDED GL1150-WEEK-DIVIDER FOR THE PRORATED
000120*                    INTEREST PRODUCTS (TKT GL-119).
000130*   05/21/01  RMH    ADDED GL1150-LO-ID TO MATCH GL1100 (TKT
000140*                    GL-244).
000150*****************************************************************
000160 01  GL1150-REC.
000170     05  GL1150-MEMBER-ID            PIC 9(9).
000180     05  GL1150-MEMBER-NAME          PIC X(30).
000190     05  GL1150-GROUP-ID             PIC 9(9).
000200     05  GL1150-GROUP-NAME           PIC X(20).
000210     05  GL1150-LO-ID                PIC 9(9).
000220     05  GL1150-BRANCH-ID            PIC 9(9).
000230     05  GL1150-REGION-ID            PIC 9(9).
000240     05  GL1150-LOAN-ACCT-NO         PIC X(20).
000250     05  GL1150-DISB-DATE.
000260         10  GL1150-DISB-YYYY        PIC 9(4).
000270         10  GL1150-DISB-MM          PIC 9(2).
000280         10  GL1150-DISB-DD          PIC 9(2).
000290     05  GL1150-DISB-DATE-R REDEFINES GL1150-DISB-DATE
000300                                     PIC 9(8).
000310     05  GL1150-1ST-INST-DATE.
000320         10  GL1150-1ST-INST-YYYY    PIC 9(4).
000330         10  GL1150-1ST-INST-MM      PIC 9(2).
000340         10  GL1150-1ST-INST-DD      PIC 9(2).
000350     05  GL1150-1ST-INST-DATE-R REDEFINES GL1150-1ST-INST-DATE
000360                                     PIC 9(8).
000370     05  GL1150-DURATION-WEEKS       PIC 9(3)      COMP-3.
000380     05  GL1150-PRINCIPAL-AMT        PIC S9(10)V99 COMP-3.
000390     05  GL1150-RATE-PCT             PIC S9(3)V99  COMP-3.
000400     05  GL1150-RATE-METHOD          PIC X(8).
000410         88  GL1150-TENURE-FLAT          VALUE 'FLAT    '.
000420         88  GL1150-ANNUAL-PRORATED      VALUE 'PRORATED'.
000430     05  GL1150-WEEK-DIVIDER         PIC 9(3)      COMP-3.
000440     05  GL1150-TOTAL-DISB           PIC S9(10)V99 COMP-3.
000450     05  FILLER                      PIC X(9).
