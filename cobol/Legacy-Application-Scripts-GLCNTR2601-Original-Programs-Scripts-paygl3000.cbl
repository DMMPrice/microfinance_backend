000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PAYGL3000.
000030 AUTHOR.        E. J. HOLLOWAY.
000040 INSTALLATION.  GROUP LENDING BACK OFFICE - BRANCH OPERATIONS.
000050 DATE-WRITTEN.  03/25/94.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*****************************************************************
000090* PAYGL3000 - PAYMENT POSTING BATCH.
000100*
000110* LOADS THE LOAN AND INSTALLMENT MASTERS ENTIRELY INTO WORKING
000120* TABLES, THEN READS REPAYMENTS (PAY-DATE ORDER) AND ALLOCATES
000130* EACH ONE TO THE LOAN'S UNPAID INSTALLMENTS - INTEREST FIRST,
000140* REMAINDER TO PRINCIPAL, OVERFLOW CARRIED TO THE LOAN'S ADVANCE
000150* BALANCE.  BOTH MASTERS ARE THEN RE-WRITTEN IN FULL.
000160*****************************************************************
000170* CHANGE LOG
000180*   03/25/94  EJ     ORIGINAL PROGRAM (TKT GL-102).
000190*   09/02/94  EJ     SPLIT THE ALLOCATION SO INTEREST IS APPLIED
000200*                    BEFORE PRINCIPAL WITHIN EACH INSTALLMENT
000210*                    (TKT GL-117).
000220*   11/09/98  EJ     Y2K - PAY-DATE AND PAID-DATE CARRY A 4-DIGIT
000230*                    YEAR (TKT GL-199-Y2K).
000240*   05/21/01  RMH    CONFIRMED OVERPAYMENT ON THE LAST PENDING
000250*                    INSTALLMENT OF A LOAN CARRIES FORWARD TO
000260*                    ADVANCE-BAL RATHER THAN BEING REJECTED (TKT
000270*                    GL-242).
000280*   06/17/13  RMH    PAID-DATE ON A FULLY-APPLIED INSTALLMENT IS
000290*                    STAMPED WITH THE PAYMENT'S OWN PAY-DATE, NOT
000300*                    TODAY'S DATE - THIS IS A PROCESSING RUN, NOT
000310*                    A REAL-TIME POST (TKT GL-349).
000320*   08/02/19  DMC    ADDED THE "NO MATCHING LOAN" REJECT COUNT
000330*                    AND MESSAGE (TKT GL-400).
000340*   03/30/23  DMC    ADDED WS-RUN-DATE TO THE START-OF-RUN
000350*                    BANNER, SAME AS ORGL2000 - OPERATIONS WANTS
000360*                    EVERY BATCH IN THE SUITE TO STAMP ITS OWN
000370*                    RUN DATE ON THE CONSOLE LOG (TKT GL-433).
000380*****************************************************************
000390 ENVIRONMENT DIVISION.
000400*
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     CONSOLE IS CRT
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470*    PAYMENTS IS THE ONE ROW PER REPAYMENT RECEIVED AT THE
000480*    BRANCH, FED IN PAY-DATE ORDER (U4 REQUIRES THIS - SEE GL1300
000490*    EXTRACT SPEC).  LOANS/INSTALLS ARE BOTH OPENED FOR INPUT
000500*    HERE, LOADED WHOLE, THEN RE-OPENED FOR OUTPUT AT END OF RUN
000510*    TO WRITE THE UPDATED COPY BACK - THIS PROGRAM NEVER REWRITES
000520*    A SINGLE RECORD IN PLACE.
000530     SELECT PAYMENTS-FILE ASSIGN TO "PAYMENTS"
000540            ORGANIZATION IS SEQUENTIAL.
000550     SELECT LOANS-FILE    ASSIGN TO "LOANS"
000560            ORGANIZATION IS SEQUENTIAL.
000570     SELECT INSTALLS-FILE ASSIGN TO "INSTALLS"
000580            ORGANIZATION IS SEQUENTIAL.
000590*
000600 DATA DIVISION.
000610*
000620 FILE SECTION.
000630*
000640 FD  PAYMENTS-FILE
000650     LABEL RECORDS ARE STANDARD.
000660     COPY '/users/devel/gllps/gl1300.cbl'.
000670 FD  LOANS-FILE
000680     LABEL RECORDS ARE STANDARD.
000690     COPY '/users/devel/gllps/gl1100.cbl'.
000700 FD  INSTALLS-FILE
000710     LABEL RECORDS ARE STANDARD.
000720     COPY '/users/devel/gllps/gl1200.cbl'.
000730*
000740 WORKING-STORAGE SECTION.
000750*
000760* STAND-ALONE 77-LEVEL, SAME CONVENTION AS ORGL2000 - SET ONCE AT
000770* START-UP, NEVER TOUCHED AGAIN, SO IT DOES NOT BELONG INSIDE A
000780* GROUP RECORD (TKT GL-433).
000790 77  WS-RUN-DATE                 PIC 9(6).
000800*
000810 01  WS-SWITCHES.
000820*    THREE INDEPENDENT END-OF-FILE FLAGS - ONE EACH FOR THE TWO
000830*    LOAD PASSES (LOANS/INSTALLS) AND ONE FOR THE PAYMENTS READ-
000840*    AHEAD DRIVING THE MAIN E010 LOOP.
000850     05  WS-LOANS-EOF            PIC X     VALUE 'N'.
000860         88  LOANS-EOF                     VALUE 'Y'.
000870     05  WS-INSTALLS-EOF         PIC X     VALUE 'N'.
000880         88  INSTALLS-EOF                  VALUE 'Y'.
000890     05  WS-PAYMENTS-EOF         PIC X     VALUE 'N'.
000900         88  PAYMENTS-EOF                  VALUE 'Y'.
000910     05  FILLER                  PIC X(10).
000920*
000930 01  WS-COUNTERS.
000940*    WS-LOAN-SUB/WS-INST-SUB DOUBLE AS BOTH LOAD-TIME TABLE
000950*    SUBSCRIPTS AND RUN-TIME SCAN SUBSCRIPTS - THERE IS NO
000960*    CONFLICT SINCE LOADING ALWAYS FINISHES BEFORE ANY PAYMENT IS
000970*    ALLOCATED.
000980     05  WS-LOANS-LOADED         PIC 9(5)      COMP VALUE 0.
000990     05  WS-INST-LOADED          PIC 9(5)      COMP VALUE 0.
001000     05  WS-PAYMENTS-POSTED      PIC 9(7)      COMP VALUE 0.
001010     05  WS-PAYMENTS-REJECTED    PIC 9(7)      COMP VALUE 0.
001020     05  WS-LOAN-SUB             PIC 9(5)      COMP VALUE 0.
001030     05  WS-INST-SUB             PIC 9(5)      COMP VALUE 0.
001040     05  FILLER                  PIC X(10).
001050*
001060 01  WS-TOTALS.
001070*    WS-TOT-APPLIED IS EVERYTHING THAT LANDED ON AN INSTALLMENT.
001080*    WS-TOT-TO-ADVANCE IS THE PORTION THAT COULD NOT BE APPLIED TO
001090*    ANY PENDING INSTALLMENT AND WAS CARRIED TO ADVANCE-BAL
001100*    INSTEAD (TKT GL-242) - THE TWO TOGETHER SHOULD EQUAL THE SUM
001110*    OF EVERY GL1300-AMOUNT-RECEIVED READ THIS RUN.
001120     05  WS-TOT-APPLIED          PIC S9(12)V99 COMP-3 VALUE 0.
001130     05  WS-TOT-TO-ADVANCE       PIC S9(12)V99 COMP-3 VALUE 0.
001140     05  FILLER                  PIC X(10).
001150*
001160* FULL WORKING COPY OF THE LOAN MASTER - LOADED ONCE, UPDATED IN
001170* PLACE (ADVANCE-BAL ONLY), RE-WRITTEN IN FULL AT END OF RUN.
001180* 3000 ENTRIES COVERS SEVERAL YEARS OF ORIGINATION VOLUME AT THE
001190* CURRENT BRANCH COUNT - REVISIT THE OCCURS LIMIT IF THE PORTFOLIO
001200* GROWS MUCH PAST THAT.
001210 01  WS-LOAN-TABLE.
001220     05  WS-LNT-ENTRY OCCURS 3000 TIMES
001230                       INDEXED BY WS-LNT-IDX.
001240         10  WS-LNT-LOAN-ID          PIC 9(9).
001250         10  WS-LNT-ACCT-NO          PIC X(20).
001260         10  WS-LNT-MEMBER-ID        PIC 9(9).
001270         10  WS-LNT-MEMBER-NAME      PIC X(30).
001280         10  WS-LNT-GROUP-ID         PIC 9(9).
001290         10  WS-LNT-GROUP-NAME       PIC X(20).
001300         10  WS-LNT-LO-ID            PIC 9(9).
001310         10  WS-LNT-BRANCH-ID        PIC 9(9).
001320         10  WS-LNT-REGION-ID        PIC 9(9).
001330         10  WS-LNT-DISB-DATE-R      PIC 9(8).
001340         10  WS-LNT-1ST-INST-DATE-R  PIC 9(8).
001350         10  WS-LNT-DURATION-WEEKS   PIC 9(3)      COMP-3.
001360         10  WS-LNT-PRINCIPAL-AMT    PIC S9(10)V99 COMP-3.
001370         10  WS-LNT-INTEREST-TOTAL   PIC S9(10)V99 COMP-3.
001380         10  WS-LNT-TOTAL-DISB       PIC S9(10)V99 COMP-3.
001390         10  WS-LNT-INSTALLMENT-AMT  PIC S9(10)V99 COMP-3.
001400         10  WS-LNT-ADVANCE-BAL      PIC S9(10)V99 COMP-3.
001410         10  WS-LNT-STATUS           PIC X(11).
001420*
001430* FULL WORKING COPY OF THE INSTALLMENT SCHEDULE - SAME IDEA, ONE
001440* ENTRY PER INSTALLMENT ACROSS EVERY LOAN ON FILE.  30000 IS TEN
001450* INSTALLMENTS PER LOAN-TABLE SLOT, WHICH COVERS EVERY DURATION
001460* THE BRANCH OFFERS TODAY.
001470 01  WS-INST-TABLE.
001480     05  WS-INT-ENTRY OCCURS 30000 TIMES
001490                       INDEXED BY WS-INT-IDX.
001500         10  WS-INT-LOAN-ID          PIC 9(9).
001510         10  WS-INT-INST-NO          PIC 9(3)      COMP-3.
001520         10  WS-INT-DUE-DATE-R       PIC 9(8).
001530         10  WS-INT-PRINCIPAL-DUE    PIC S9(10)V99 COMP-3.
001540         10  WS-INT-INTEREST-DUE     PIC S9(10)V99 COMP-3.
001550         10  WS-INT-TOTAL-DUE        PIC S9(10)V99 COMP-3.
001560         10  WS-INT-PRINCIPAL-PAID   PIC S9(10)V99 COMP-3.
001570         10  WS-INT-INTEREST-PAID    PIC S9(10)V99 COMP-3.
001580         10  WS-INT-TOTAL-PAID       PIC S9(10)V99 COMP-3.
001590         10  WS-INT-STATUS           PIC X(10).
001600         10  WS-INT-PAID-DATE-R      PIC 9(8).
001610*
001620* SCRATCH AREA FOR ONE PAYMENT'S ALLOCATION PASS (E010/E020/E030
001630* BELOW).  WS-PAY-REMAINING STARTS AT THE FULL PAYMENT AMOUNT AND
001640* IS WHITTLED DOWN AS EACH UNPAID INSTALLMENT ABSORBS ITS SHARE -
001650* WHATEVER IS LEFT WHEN THE LOAN RUNS OUT OF UNPAID INSTALLMENTS
001660* GOES TO ADVANCE-BAL.
001670 01  WS-ALLOC-WORK.
001680     05  WS-PAY-REMAINING        PIC S9(10)V99 COMP-3.
001690     05  WS-FOUND-LOAN           PIC X     VALUE 'N'.
001700         88  FOUND-LOAN                    VALUE 'Y'.
001710     05  WS-DUE-LEFT             PIC S9(10)V99 COMP-3.
001720     05  WS-APPLY-AMT            PIC S9(10)V99 COMP-3.
001730     05  WS-INTEREST-ROOM        PIC S9(10)V99 COMP-3.
001740     05  WS-INTEREST-ADD         PIC S9(10)V99 COMP-3.
001750     05  WS-PRINCIPAL-ROOM       PIC S9(10)V99 COMP-3.
001760     05  WS-PRINCIPAL-ADD        PIC S9(10)V99 COMP-3.
001770     05  WS-AFTER-INTEREST       PIC S9(10)V99 COMP-3.
001780     05  WS-DUE-LEFT-AFTER       PIC S9(10)V99 COMP-3.
001790     05  FILLER                  PIC X(10).
001800*
001810* CONSOLE LINE FOR THE PER-ALLOCATION TRACE MESSAGE AND THE
001820* Z010 TOTALS PAGE - NOT A PRINT FILE.
001830 01  WS-REPORT-LINE.
001840     05  WS-RPT-TEXT             PIC X(80).
001850     05  FILLER                  PIC X(52).
001860*
001870 PROCEDURE DIVISION.
001880*
001890******************************************************
001900*   A010 - MAIN LINE                                  *
001910*   LOADS BOTH MASTERS INTO WORKING TABLES FIRST, SO   *
001920*   THE PAYMENT LOOP BELOW CAN RANDOM-ACCESS EITHER    *
001930*   TABLE BY SUBSCRIPT RATHER THAN RE-READING A FILE    *
001940*   FOR EVERY PAYMENT.  AT END OF RUN BOTH TABLES ARE   *
001950*   WRITTEN BACK OUT IN FULL, REPLACING THE ORIGINAL    *
001960*   FILES ENTIRELY - THIS IS NOT AN IN-PLACE REWRITE.   *
001970******************************************************
001980 A010-MAIN-LINE.
001990*    RUN-DATE DISPLAY IS COSMETIC, SAME AS ORGL2000 - NOTHING
002000*    DOWNSTREAM READS WS-RUN-DATE (TKT GL-433).
002010     ACCEPT WS-RUN-DATE FROM DATE.
002020     DISPLAY SPACES UPON CRT.
002030     DISPLAY '* * * * B E G I N   P A Y G L 3 0 0 0 . C B L'
002040         UPON CRT.
002050     DISPLAY 'RUN DATE (YYMMDD) ' WS-RUN-DATE UPON CRT.
002060     PERFORM B010-LOAD-LOANS.
002070     PERFORM C010-LOAD-INSTALLS.
002080     OPEN INPUT PAYMENTS-FILE.
002090     PERFORM D010-READ-PAYMENT.
002100     PERFORM E010-ALLOCATE-ONE-PAYMENT
002110         THRU E010-ALLOCATE-ONE-PAYMENT-EXIT
002120         UNTIL PAYMENTS-EOF.
002130     CLOSE PAYMENTS-FILE.
002140     PERFORM F010-REWRITE-LOANS.
002150     PERFORM G010-REWRITE-INSTALLS.
002160     PERFORM Z010-PRINT-TOTALS.
002170     DISPLAY 'P A Y G L 3 0 0 0   C O M P L E T E' UPON CRT.
002180     STOP RUN.
002190*
002200* OPENS LOANS FOR INPUT, LOADS THE ENTIRE FILE INTO WS-LOAN-TABLE
002210* BY REPEATEDLY CALLING B015, THEN CLOSES IT - THE FILE IS NOT
002220* RE-OPENED FOR INPUT AGAIN THIS RUN.
002230 B010-LOAD-LOANS.
002240     OPEN INPUT LOANS-FILE.
002250     PERFORM B015-LOAD-ONE-LOAN THRU B015-LOAD-ONE-LOAN-EXIT
002260         UNTIL LOANS-EOF.
002270     CLOSE LOANS-FILE.
002280*
002290* ONE LOAN MASTER ROW COPIED FIELD-BY-FIELD INTO THE NEXT FREE
002300* WS-LOAN-TABLE SLOT.  NO SEARCH/INDEXED KEY IS BUILT HERE - THIS
002310* IS A STRAIGHT LOAD, THE LOOKUP HAPPENS LATER IN E015.
002320 B015-LOAD-ONE-LOAN.
002330     READ LOANS-FILE
002340         AT END
002350             MOVE 'Y' TO WS-LOANS-EOF.
002360     IF NOT LOANS-EOF
002370         ADD 1 TO WS-LOANS-LOADED
002380         SET WS-LNT-IDX TO WS-LOANS-LOADED
002390         MOVE GL1100-LOAN-ID TO
002400             WS-LNT-LOAN-ID (WS-LNT-IDX)
002410         MOVE GL1100-LOAN-ACCT-NO TO
002420             WS-LNT-ACCT-NO (WS-LNT-IDX)
002430         MOVE GL1100-MEMBER-ID TO
002440             WS-LNT-MEMBER-ID (WS-LNT-IDX)
002450         MOVE GL1100-MEMBER-NAME TO
002460             WS-LNT-MEMBER-NAME (WS-LNT-IDX)
002470         MOVE GL1100-GROUP-ID TO
002480             WS-LNT-GROUP-ID (WS-LNT-IDX)
002490         MOVE GL1100-GROUP-NAME TO
002500             WS-LNT-GROUP-NAME (WS-LNT-IDX)
002510         MOVE GL1100-LO-ID TO
002520             WS-LNT-LO-ID (WS-LNT-IDX)
002530         MOVE GL1100-BRANCH-ID TO
002540             WS-LNT-BRANCH-ID (WS-LNT-IDX)
002550         MOVE GL1100-REGION-ID TO
002560             WS-LNT-REGION-ID (WS-LNT-IDX)
002570         MOVE GL1100-DISB-DATE-R TO
002580             WS-LNT-DISB-DATE-R (WS-LNT-IDX)
002590         MOVE GL1100-1ST-INST-DATE-R TO
002600             WS-LNT-1ST-INST-DATE-R (WS-LNT-IDX)
002610         MOVE GL1100-DURATION-WEEKS TO
002620             WS-LNT-DURATION-WEEKS (WS-LNT-IDX)
002630         MOVE GL1100-PRINCIPAL-AMT TO
002640             WS-LNT-PRINCIPAL-AMT (WS-LNT-IDX)
002650         MOVE GL1100-INTEREST-TOTAL TO
002660             WS-LNT-INTEREST-TOTAL (WS-LNT-IDX)
002670         MOVE GL1100-TOTAL-DISB TO
002680             WS-LNT-TOTAL-DISB (WS-LNT-IDX)
002690         MOVE GL1100-INSTALLMENT-AMT TO
002700             WS-LNT-INSTALLMENT-AMT (WS-LNT-IDX)
002710         MOVE GL1100-ADVANCE-BAL TO
002720             WS-LNT-ADVANCE-BAL (WS-LNT-IDX)
002730         MOVE GL1100-STATUS TO
002740             WS-LNT-STATUS (WS-LNT-IDX).
002750 B015-LOAD-ONE-LOAN-EXIT.
002760     EXIT.
002770*
002780* SAME LOAD PATTERN AS B010/B015, ONE LEVEL DOWN - EVERY
002790* INSTALLMENT ON FILE, REGARDLESS OF LOAN OR STATUS, LANDS IN
002800* WS-INST-TABLE.  A LOAN WITH NO UNPAID INSTALLMENTS LEFT STILL
002810* HAS ITS PAID ROWS HERE, THEY ARE SKIPPED BY E020'S STATUS TEST.
002820 C010-LOAD-INSTALLS.
002830     OPEN INPUT INSTALLS-FILE.
002840     PERFORM C015-LOAD-ONE-INSTALL THRU C015-LOAD-ONE-INSTALL-EXIT
002850         UNTIL INSTALLS-EOF.
002860     CLOSE INSTALLS-FILE.
002870*
002880 C015-LOAD-ONE-INSTALL.
002890     READ INSTALLS-FILE
002900         AT END
002910             MOVE 'Y' TO WS-INSTALLS-EOF.
002920     IF NOT INSTALLS-EOF
002930         ADD 1 TO WS-INST-LOADED
002940         SET WS-INT-IDX TO WS-INST-LOADED
002950         MOVE GL1200-LOAN-ID TO
002960             WS-INT-LOAN-ID (WS-INT-IDX)
002970         MOVE GL1200-INST-NO TO
002980             WS-INT-INST-NO (WS-INT-IDX)
002990         MOVE GL1200-DUE-DATE-R TO
003000             WS-INT-DUE-DATE-R (WS-INT-IDX)
003010         MOVE GL1200-PRINCIPAL-DUE TO
003020             WS-INT-PRINCIPAL-DUE (WS-INT-IDX)
003030         MOVE GL1200-INTEREST-DUE TO
003040             WS-INT-INTEREST-DUE (WS-INT-IDX)
003050         MOVE GL1200-TOTAL-DUE TO
003060             WS-INT-TOTAL-DUE (WS-INT-IDX)
003070         MOVE GL1200-PRINCIPAL-PAID TO
003080             WS-INT-PRINCIPAL-PAID (WS-INT-IDX)
003090         MOVE GL1200-INTEREST-PAID TO
003100             WS-INT-INTEREST-PAID (WS-INT-IDX)
003110         MOVE GL1200-TOTAL-PAID TO
003120             WS-INT-TOTAL-PAID (WS-INT-IDX)
003130         MOVE GL1200-STATUS TO
003140             WS-INT-STATUS (WS-INT-IDX)
003150         MOVE GL1200-PAID-DATE-R TO
003160             WS-INT-PAID-DATE-R (WS-INT-IDX).
003170 C015-LOAD-ONE-INSTALL-EXIT.
003180     EXIT.
003190*
003200* READ-AHEAD FOR PAYMENTS - SAME PATTERN AS C010-READ-LOANAPP IN
003210* ORGL2000, CALLED ONCE BEFORE THE E010 LOOP AND ONCE AT THE
003220* BOTTOM OF EVERY E010 PASS.
003230 D010-READ-PAYMENT.
003240     READ PAYMENTS-FILE
003250         AT END
003260             MOVE 'Y' TO WS-PAYMENTS-EOF.
003270*
003280******************************************************
003290*   E010 - ALLOCATE ONE PAYMENT (U4)                   *
003300*   FINDS THE PAYMENT'S LOAN IN WS-LOAN-TABLE, THEN      *
003310*   SCANS THAT LOAN'S INSTALLMENTS IN SCHEDULE ORDER -    *
003320*   E020 SKIPS ANY INSTALLMENT ALREADY PAID OR BELONGING  *
003330*   TO A DIFFERENT LOAN.  WHATEVER IS LEFT OVER AFTER     *
003340*   EVERY UNPAID INSTALLMENT HAS HAD A CHANCE AT IT GOES  *
003350*   TO THE LOAN'S ADVANCE BALANCE (TKT GL-242) - A LOAN     *
003360*   NOBODY RECOGNIZES IS COUNTED AS REJECTED AND LOGGED     *
003370*   TO THE CONSOLE, NOT ABENDED (TKT GL-400).              *
003380******************************************************
003390 E010-ALLOCATE-ONE-PAYMENT.
003400     MOVE GL1300-AMOUNT-RECEIVED TO WS-PAY-REMAINING.
003410     MOVE 'N' TO WS-FOUND-LOAN.
003420     PERFORM E015-FIND-LOAN
003430         VARYING WS-LOAN-SUB FROM 1 BY 1
003440         UNTIL WS-LOAN-SUB > WS-LOANS-LOADED OR FOUND-LOAN.
003450     IF NOT FOUND-LOAN
003460         ADD 1 TO WS-PAYMENTS-REJECTED
003470         DISPLAY 'NO MATCHING LOAN FOR PAYMENT - LOAN ID '
003480             GL1300-LOAN-ID UPON CRT
003490     ELSE
003500*        WS-LOAN-SUB IS LEFT POINTING AT THE MATCHED LOAN BY THE
003510*        PERFORM...VARYING ABOVE (IT STOPS INCREMENTING THE
003520*        INSTANT FOUND-LOAN GOES TO 'Y') - E020/E030 AND THE
003530*        ADVANCE-BAL ADD BELOW ALL RELY ON THAT.
003540         PERFORM E020-SCAN-INSTALLMENTS
003550             VARYING WS-INST-SUB FROM 1 BY 1
003560             UNTIL WS-INST-SUB > WS-INST-LOADED
003570                OR WS-PAY-REMAINING NOT > 0
003580         IF WS-PAY-REMAINING > 0
003590             ADD WS-PAY-REMAINING TO WS-LNT-ADVANCE-BAL
003600                 (WS-LOAN-SUB)
003610             ADD WS-PAY-REMAINING TO WS-TOT-TO-ADVANCE
003620         END-IF
003630         ADD 1 TO WS-PAYMENTS-POSTED
003640     END-IF.
003650     PERFORM D010-READ-PAYMENT.
003660 E010-ALLOCATE-ONE-PAYMENT-EXIT.
003670     EXIT.
003680*
003690* STRAIGHT PERFORM...VARYING SCAN OF WS-LOAN-TABLE, NO SEARCH
003700* VERB - SAME MANUAL-LOOKUP STYLE AS ORGL2000'S SETTINGS SCAN.
003710* 3000 ENTRIES MAX IS CHEAP ENOUGH TO WALK ON EVERY PAYMENT.
003720 E015-FIND-LOAN.
003730     IF WS-LNT-LOAN-ID (WS-LOAN-SUB) = GL1300-LOAN-ID
003740         MOVE 'Y' TO WS-FOUND-LOAN.
003750*
003760* ONE PASS OVER WS-INST-TABLE FOR THE MATCHED LOAN - EVERY
003770* INSTALLMENT BELONGING TO A DIFFERENT LOAN, OR ALREADY MARKED
003780* PAID, IS SKIPPED WITHOUT TOUCHING WS-PAY-REMAINING.  THE
003790* SCHEDULE IS LOADED IN FILE ORDER, WHICH IS INSTALLMENT-NUMBER
003800* ORDER PER LOAN, SO THE OLDEST UNPAID INSTALLMENT IS ALWAYS
003810* SATISFIED FIRST.
003820 E020-SCAN-INSTALLMENTS.
003830     IF WS-INT-LOAN-ID (WS-INST-SUB) = GL1300-LOAN-ID
003840         AND WS-INT-STATUS (WS-INST-SUB) NOT = 'PAID      '
003850         PERFORM E030-APPLY-TO-INSTALLMENT
003860             THRU E030-APPLY-TO-INSTALLMENT-EXIT.
003870*
003880* APPLIES AS MUCH OF WS-PAY-REMAINING AS THIS ONE INSTALLMENT CAN
003890* ABSORB, INTEREST FIRST (TKT GL-117).  IF THE INSTALLMENT IS
003900* ALREADY FULLY PAID (WS-DUE-LEFT NOT > 0 - CAN HAPPEN IF A PRIOR
003910* RUN PARTIALLY POSTED IT) IT IS JUST MARKED PAID AND SKIPPED,
003920* SINCE THERE IS NOTHING LEFT TO COLLECT.
003930 E030-APPLY-TO-INSTALLMENT.
003940     COMPUTE WS-DUE-LEFT ROUNDED =
003950         WS-INT-TOTAL-DUE (WS-INST-SUB)
003960             - WS-INT-TOTAL-PAID (WS-INST-SUB).
003970     IF WS-DUE-LEFT NOT > 0
003980         MOVE 'PAID      ' TO WS-INT-STATUS (WS-INST-SUB)
003990     ELSE
004000*        THE PAYMENT COVERS EITHER THE WHOLE REMAINING BALANCE ON
004010*        THIS INSTALLMENT OR ONLY PART OF IT - WHICHEVER IS
004020*        SMALLER IS WHAT GETS APPLIED HERE.
004030         IF WS-PAY-REMAINING < WS-DUE-LEFT
004040             MOVE WS-PAY-REMAINING TO WS-APPLY-AMT
004050         ELSE
004060             MOVE WS-DUE-LEFT TO WS-APPLY-AMT
004070         END-IF
004080*        INTEREST ROOM IS WHATEVER INTEREST IS STILL UNPAID ON
004090*        THIS INSTALLMENT - THE APPLIED AMOUNT GOES TO INTEREST
004100*        FIRST, UP TO THAT ROOM, BEFORE ANY OF IT TOUCHES
004110*        PRINCIPAL (TKT GL-117).
004120         COMPUTE WS-INTEREST-ROOM ROUNDED =
004130             WS-INT-INTEREST-DUE (WS-INST-SUB)
004140                 - WS-INT-INTEREST-PAID (WS-INST-SUB)
004150         IF WS-APPLY-AMT < WS-INTEREST-ROOM
004160             MOVE WS-APPLY-AMT TO WS-INTEREST-ADD
004170         ELSE
004180             MOVE WS-INTEREST-ROOM TO WS-INTEREST-ADD
004190         END-IF
004200*        WHATEVER IS LEFT OF THE APPLIED AMOUNT AFTER INTEREST IS
004210*        TAKEN GOES TO PRINCIPAL, CAPPED AT THE PRINCIPAL STILL
004220*        OUTSTANDING ON THIS INSTALLMENT.
004230         COMPUTE WS-PRINCIPAL-ROOM ROUNDED =
004240             WS-INT-PRINCIPAL-DUE (WS-INST-SUB)
004250                 - WS-INT-PRINCIPAL-PAID (WS-INST-SUB)
004260         COMPUTE WS-AFTER-INTEREST ROUNDED =
004270             WS-APPLY-AMT - WS-INTEREST-ADD
004280         IF WS-AFTER-INTEREST < WS-PRINCIPAL-ROOM
004290             MOVE WS-AFTER-INTEREST TO WS-PRINCIPAL-ADD
004300         ELSE
004310             MOVE WS-PRINCIPAL-ROOM TO WS-PRINCIPAL-ADD
004320         END-IF
004330         ADD WS-APPLY-AMT  TO WS-INT-TOTAL-PAID (WS-INST-SUB)
004340         ADD WS-INTEREST-ADD  TO WS-INT-INTEREST-PAID
004350             (WS-INST-SUB)
004360         ADD WS-PRINCIPAL-ADD TO WS-INT-PRINCIPAL-PAID
004370             (WS-INST-SUB)
004380*        RE-CHECK THE BALANCE AFTER POSTING - IF THIS APPLICATION
004390*        BRINGS THE INSTALLMENT TO ZERO DUE, STAMP IT PAID WITH
004400*        THE PAYMENT'S OWN PAY-DATE, NOT TODAY'S SYSTEM DATE (TKT
004410*        GL-349 - THIS IS A BATCH PROCESSING RUN, THE PAYMENT MAY
004420*        HAVE BEEN RECEIVED DAYS BEFORE THE RUN EXECUTES).
004430         COMPUTE WS-DUE-LEFT-AFTER ROUNDED =
004440             WS-INT-TOTAL-DUE (WS-INST-SUB)
004450                 - WS-INT-TOTAL-PAID (WS-INST-SUB)
004460         IF WS-DUE-LEFT-AFTER NOT > 0
004470             MOVE 'PAID      ' TO WS-INT-STATUS (WS-INST-SUB)
004480             MOVE GL1300-PAY-DATE-R TO WS-INT-PAID-DATE-R
004490                 (WS-INST-SUB)
004500         END-IF
004510         SUBTRACT WS-APPLY-AMT FROM WS-PAY-REMAINING
004520         ADD WS-APPLY-AMT TO WS-TOT-APPLIED
004530*        TRACE MESSAGE TO THE CONSOLE - OPERATIONS USES THIS LOG
004540*        TO SPOT-CHECK A PAYMENT RUN AGAINST THE BRANCH'S OWN
004550*        RECEIPT BOOK WHEN A MEMBER DISPUTES A BALANCE.
004560         MOVE 'INST ALLOC - LOAN '     TO WS-RPT-TEXT
004570         DISPLAY WS-RPT-TEXT GL1300-LOAN-ID
004580             ' INST ' WS-INT-INST-NO (WS-INST-SUB)
004590             ' APPLIED ' WS-APPLY-AMT UPON CRT
004600     END-IF.
004610 E030-APPLY-TO-INSTALLMENT-EXIT.
004620     EXIT.
004630*
004640******************************************************
004650*   F010/G010 - RE-WRITE BOTH MASTERS IN FULL          *
004660*   WS-LOAN-TABLE/WS-INST-TABLE ARE NOW THE ONLY         *
004670*   AUTHORITATIVE COPY OF EITHER MASTER - THE ORIGINAL    *
004680*   LOANS/INSTALLS FILES ARE RE-OPENED FOR OUTPUT AND     *
004690*   COMPLETELY REPLACED, ROW FOR ROW, IN TABLE ORDER      *
004700*   (WHICH IS ALSO ORIGINAL FILE ORDER, SINCE NOTHING     *
004710*   RE-SORTS EITHER TABLE DURING THE RUN).                *
004720******************************************************
004730 F010-REWRITE-LOANS.
004740     OPEN OUTPUT LOANS-FILE.
004750     PERFORM F015-WRITE-ONE-LOAN
004760         VARYING WS-LOAN-SUB FROM 1 BY 1
004770         UNTIL WS-LOAN-SUB > WS-LOANS-LOADED.
004780     CLOSE LOANS-FILE.
004790*
004800* MIRROR IMAGE OF B015 - EVERY FIELD MOVED BACK OUT OF THE TABLE
004810* SLOT AND ONTO THE GL1100 RECORD BEFORE THE WRITE.  ADVANCE-BAL
004820* IS THE ONLY FIELD THAT MAY HAVE CHANGED SINCE THE LOAD (IN
004830* E010), BUT EVERY OTHER FIELD IS STILL MOVED SO THIS PARAGRAPH
004840* DOES NOT HAVE TO TRACK WHICH FIELDS ARE DIRTY.
004850 F015-WRITE-ONE-LOAN.
004860     MOVE WS-LNT-LOAN-ID (WS-LOAN-SUB) TO
004870         GL1100-LOAN-ID.
004880     MOVE WS-LNT-ACCT-NO (WS-LOAN-SUB) TO
004890         GL1100-LOAN-ACCT-NO.
004900     MOVE WS-LNT-MEMBER-ID (WS-LOAN-SUB) TO
004910         GL1100-MEMBER-ID.
004920     MOVE WS-LNT-MEMBER-NAME (WS-LOAN-SUB) TO
004930         GL1100-MEMBER-NAME.
004940     MOVE WS-LNT-GROUP-ID (WS-LOAN-SUB) TO
004950         GL1100-GROUP-ID.
004960     MOVE WS-LNT-GROUP-NAME (WS-LOAN-SUB) TO
004970         GL1100-GROUP-NAME.
004980     MOVE WS-LNT-LO-ID (WS-LOAN-SUB) TO
004990         GL1100-LO-ID.
005000     MOVE WS-LNT-BRANCH-ID (WS-LOAN-SUB) TO
005010         GL1100-BRANCH-ID.
005020     MOVE WS-LNT-REGION-ID (WS-LOAN-SUB) TO
005030         GL1100-REGION-ID.
005040     MOVE WS-LNT-DISB-DATE-R (WS-LOAN-SUB) TO
005050         GL1100-DISB-DATE-R.
005060     MOVE WS-LNT-1ST-INST-DATE-R (WS-LOAN-SUB) TO
005070         GL1100-1ST-INST-DATE-R.
005080     MOVE WS-LNT-DURATION-WEEKS (WS-LOAN-SUB) TO
005090         GL1100-DURATION-WEEKS.
005100     MOVE WS-LNT-PRINCIPAL-AMT (WS-LOAN-SUB) TO
005110         GL1100-PRINCIPAL-AMT.
005120     MOVE WS-LNT-INTEREST-TOTAL (WS-LOAN-SUB) TO
005130         GL1100-INTEREST-TOTAL.
005140     MOVE WS-LNT-TOTAL-DISB (WS-LOAN-SUB) TO
005150         GL1100-TOTAL-DISB.
005160     MOVE WS-LNT-INSTALLMENT-AMT (WS-LOAN-SUB) TO
005170         GL1100-INSTALLMENT-AMT.
005180     MOVE WS-LNT-ADVANCE-BAL (WS-LOAN-SUB) TO
005190         GL1100-ADVANCE-BAL.
005200     MOVE WS-LNT-STATUS (WS-LOAN-SUB) TO
005210         GL1100-STATUS.
005220     WRITE LOANS-FILE.
005230*
005240* SAME REWRITE PATTERN ONE LEVEL DOWN FOR THE INSTALLMENT
005250* SCHEDULE - EVERY STATUS/PAID-AMOUNT CHANGE MADE BY E030 IS NOW
005260* COMMITTED TO THE OUTPUT FILE.
005270 G010-REWRITE-INSTALLS.
005280     OPEN OUTPUT INSTALLS-FILE.
005290     PERFORM G015-WRITE-ONE-INSTALL
005300         VARYING WS-INST-SUB FROM 1 BY 1
005310         UNTIL WS-INST-SUB > WS-INST-LOADED.
005320     CLOSE INSTALLS-FILE.
005330*
005340 G015-WRITE-ONE-INSTALL.
005350     MOVE WS-INT-LOAN-ID (WS-INST-SUB) TO
005360         GL1200-LOAN-ID.
005370     MOVE WS-INT-INST-NO (WS-INST-SUB) TO
005380         GL1200-INST-NO.
005390     MOVE WS-INT-DUE-DATE-R (WS-INST-SUB) TO
005400         GL1200-DUE-DATE-R.
005410     MOVE WS-INT-PRINCIPAL-DUE (WS-INST-SUB) TO
005420         GL1200-PRINCIPAL-DUE.
005430     MOVE WS-INT-INTEREST-DUE (WS-INST-SUB) TO
005440         GL1200-INTEREST-DUE.
005450     MOVE WS-INT-TOTAL-DUE (WS-INST-SUB) TO
005460         GL1200-TOTAL-DUE.
005470     MOVE WS-INT-PRINCIPAL-PAID (WS-INST-SUB) TO
005480         GL1200-PRINCIPAL-PAID.
005490     MOVE WS-INT-INTEREST-PAID (WS-INST-SUB) TO
005500         GL1200-INTEREST-PAID.
005510     MOVE WS-INT-TOTAL-PAID (WS-INST-SUB) TO
005520         GL1200-TOTAL-PAID.
005530     MOVE WS-INT-STATUS (WS-INST-SUB) TO
005540         GL1200-STATUS.
005550     MOVE WS-INT-PAID-DATE-R (WS-INST-SUB) TO
005560         GL1200-PAID-DATE-R.
005570     WRITE INSTALLS-FILE.
005580*
005590* END-OF-RUN TOTALS PAGE - SAME STYLE AS ORGL2000'S Z010, CONSOLE
005600* ONLY.  PAYMENTS-POSTED + PAYMENTS-REJECTED SHOULD EQUAL THE
005610* PAYMENTS FILE ROW COUNT, AND APPLIED + TO-ADVANCE SHOULD EQUAL
005620* THE SUM OF EVERY POSTED PAYMENT'S AMOUNT-RECEIVED.
005630 Z010-PRINT-TOTALS.
005640     DISPLAY SPACES UPON CRT.
005650     MOVE 'PAYMENTS POSTED .............' TO WS-RPT-TEXT.
005660     DISPLAY WS-RPT-TEXT WS-PAYMENTS-POSTED UPON CRT.
005670     MOVE 'PAYMENTS REJECTED ...........' TO WS-RPT-TEXT.
005680     DISPLAY WS-RPT-TEXT WS-PAYMENTS-REJECTED UPON CRT.
005690     MOVE 'AMOUNT APPLIED ..............' TO WS-RPT-TEXT.
005700     DISPLAY WS-RPT-TEXT WS-TOT-APPLIED UPON CRT.
005710     MOVE 'AMOUNT TO ADVANCE ...........' TO WS-RPT-TEXT.
005720     DISPLAY WS-RPT-TEXT WS-TOT-TO-ADVANCE UPON CRT.
