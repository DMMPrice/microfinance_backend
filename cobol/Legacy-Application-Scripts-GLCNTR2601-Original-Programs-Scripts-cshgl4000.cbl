000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CSHGL4000.
000030 AUTHOR.        E. J. HOLLOWAY.
000040 INSTALLATION.  GROUP LENDING BACK OFFICE - BRANCH OPERATIONS.
000050 DATE-WRITTEN.  04/14/94.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*****************************************************************
000090* CSHGL4000 - CASHBOOK / PASSBOOK STATEMENT BUILDER.
000100*
000110* TAKES SCOPE (BRANCH, GROUP OR COMPANY-WIDE), A FROM/TO DATE AND
000120* AN INCLUDE-CHARGES SWITCH ON THE COMMAND LINE.  MERGES LOAN
000130* DISBURSEMENTS, PAID INSTALLMENTS, LOAN CHARGES AND BRANCH
000140* EXPENSES INTO ONE DATED TRANSACTION TABLE, SORTS IT, THEN
000150* PRINTS A PASSBOOK WITH OPENING BALANCE, RUNNING BALANCE AND
000160* CLOSING TOTALS.
000170*****************************************************************
000180* CHANGE LOG
000190*   04/14/94  EJ     ORIGINAL PROGRAM - BRANCH SCOPE ONLY
000200*                    (TKT GL-110).
000210*   09/20/94  EJ     ADDED GROUP SCOPE (TKT GL-119).
000220*   01/30/95  RMH    ADDED COMPANY-WIDE (ADMIN) SCOPE (TKT
000230*                    GL-132).
000240*   02/08/97  SWK    ADDED CHARGE TRANSACTIONS, GATED BY THE
000250*                    INCLUDE-CHARGES COMMAND-LINE SWITCH (TKT
000260*                    GL-176).
000270*   06/30/02  RMH    ADDED EXPENSE TRANSACTIONS - BRANCH AND
000280*                    COMPANY SCOPE ONLY, NEVER ON A GROUP
000290*                    PASSBOOK (TKT GL-258).
000300*   11/09/98  EJ     Y2K NOTE - ALL DATES ON THIS RUN ARE ALREADY
000310*                    4-DIGIT YEAR PER THE GL11/12/13/14/16
000320*                    MASTERS (TKT GL-199-Y2K).
000330*   06/17/13  RMH    INSTALLMENT TXN-DATE IS THE DUE DATE, NOT
000340*                    THE PAID DATE - PAID DATE SHOWS IN THE
000350*                    REMARK ONLY (TKT GL-350).
000360*   08/02/19  DMC    SWITCHED THE LOAN LOOKUP FOR CHARGES FROM A
000370*                    LINEAR PERFORM TO A SEARCH OF WS-LOAN-TABLE
000380*                    (TKT GL-402).
000390*   03/30/23  DMC    ADDED WS-RUN-DATE TO THE START-OF-RUN
000400*                    BANNER, SAME AS THE OTHER PROGRAMS IN THE
000410*                    SUITE (TKT GL-433).
000420*****************************************************************
000430 ENVIRONMENT DIVISION.
000440*
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     CONSOLE IS CRT
000480     C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510*    FIVE INPUT MASTERS/EXTRACTS FEED THE MERGED TRANSACTION
000520*    TABLE BELOW - LOANS AND INSTALLS ARE ALWAYS READ, CHARGES
000530*    AND EXPENSES ARE CONDITIONAL ON SCOPE/SWITCH (SEE A010).
000540*    SUBCATS IS THE SMALL LOOKUP TABLE THAT TELLS F020 WHETHER AN
000550*    EXPENSE SUBCATEGORY POSTS AS A CREDIT OR A DEBIT ON THE
000560*    PASSBOOK.
000570     SELECT LOANS-FILE     ASSIGN TO "LOANS"
000580            ORGANIZATION IS SEQUENTIAL.
000590     SELECT INSTALLS-FILE  ASSIGN TO "INSTALLS"
000600            ORGANIZATION IS SEQUENTIAL.
000610     SELECT CHARGES-FILE   ASSIGN TO "CHARGES"
000620            ORGANIZATION IS SEQUENTIAL.
000630     SELECT EXPENSES-FILE  ASSIGN TO "EXPENSES"
000640            ORGANIZATION IS SEQUENTIAL.
000650     SELECT SUBCATS-FILE   ASSIGN TO "SUBCATS"
000660            ORGANIZATION IS SEQUENTIAL.
000670     SELECT CASHBOOK-RPT   ASSIGN TO "CASHBOOK-RPT"
000680            ORGANIZATION IS LINE SEQUENTIAL.
000690*
000700 DATA DIVISION.
000710*
000720 FILE SECTION.
000730*
000740 FD  LOANS-FILE
000750     LABEL RECORDS ARE STANDARD.
000760     COPY '/users/devel/gllps/gl1100.cbl'.
000770 FD  INSTALLS-FILE
000780     LABEL RECORDS ARE STANDARD.
000790     COPY '/users/devel/gllps/gl1200.cbl'.
000800 FD  CHARGES-FILE
000810     LABEL RECORDS ARE STANDARD.
000820     COPY '/users/devel/gllps/gl1400.cbl'.
000830 FD  EXPENSES-FILE
000840     LABEL RECORDS ARE STANDARD.
000850     COPY '/users/devel/gllps/gl1600.cbl'.
000860 FD  SUBCATS-FILE
000870     LABEL RECORDS ARE STANDARD.
000880     COPY '/users/devel/gllps/gl1650.cbl'.
000890 FD  CASHBOOK-RPT
000900     LABEL RECORDS ARE OMITTED.
000910 01  CASHBOOK-LINE               PIC X(132).
000920*
000930 WORKING-STORAGE SECTION.
000940*
000950* STAND-ALONE 77-LEVEL - SET ONCE AT START-UP FOR THE CONSOLE
000960* BANNER ONLY, SAME CONVENTION AS THE REST OF THE SUITE (TKT
000970* GL-433).  A GROUP WOULD BE OVERKILL FOR A SINGLE FIELD THAT
000980* NEVER TRAVELS WITH ANYTHING ELSE.
000990 77  WS-RUN-DATE                 PIC 9(6).
001000*
001010 01  WS-SWITCHES.
001020*    FIVE END-OF-FILE FLAGS, ONE PER SOURCE FILE, PLUS THE SCOPE
001030*    FLAG SET BY C020/D030 EVERY TIME A LOAN/INSTALLMENT/CHARGE
001040*    IS TESTED AGAINST THE REQUESTED SCOPE.
001050     05  WS-LOANS-EOF            PIC X     VALUE 'N'.
001060         88  LOANS-EOF                     VALUE 'Y'.
001070     05  WS-INSTALLS-EOF         PIC X     VALUE 'N'.
001080         88  INSTALLS-EOF                  VALUE 'Y'.
001090     05  WS-CHARGES-EOF          PIC X     VALUE 'N'.
001100         88  CHARGES-EOF                   VALUE 'Y'.
001110     05  WS-EXPENSES-EOF         PIC X     VALUE 'N'.
001120         88  EXPENSES-EOF                  VALUE 'Y'.
001130     05  WS-SUBCATS-EOF          PIC X     VALUE 'N'.
001140         88  SUBCATS-EOF                   VALUE 'Y'.
001150     05  WS-LOAN-IN-SCOPE        PIC X     VALUE 'N'.
001160         88  LOAN-IN-SCOPE                 VALUE 'Y'.
001170     05  FILLER                  PIC X(10).
001180*
001190* THE SCOPE/DATE RANGE/CHARGES-SWITCH PARAMETERS ARE TAKEN OFF
001200* THE COMMAND LINE (A015) RATHER THAN A PARM FILE - THIS IS AN
001210* ON-DEMAND REPORT RUN FROM THE BRANCH, NOT A NIGHTLY SCHEDULED
001220* JOB, SO THE OPERATOR TYPES THE SCOPE EACH TIME.
001230 01  WS-PARM-LINE                PIC X(80).
001240 01  WS-PARM-WORK.
001250     05  WS-PARM-SCOPE-TYPE      PIC X(7).
001260         88  WS-SCOPE-BRANCH          VALUE 'BRANCH '.
001270         88  WS-SCOPE-GROUP           VALUE 'GROUP  '.
001280         88  WS-SCOPE-COMPANY         VALUE 'COMPANY'.
001290     05  WS-PARM-SCOPE-ID        PIC 9(9).
001300     05  WS-PARM-FROM-DATE       PIC 9(8).
001310     05  WS-PARM-TO-DATE         PIC 9(8).
001320     05  WS-PARM-INCL-CHARGES    PIC X.
001330         88  WS-INCL-CHARGES-YES     VALUE 'Y'.
001340     05  FILLER                  PIC X(10).
001350*
001360 01  WS-COUNTERS.
001370*    WS-LNT-SUB/WS-SUB-SUB ARE LOAD-TIME SUBSCRIPTS ONLY - ONCE
001380*    EITHER TABLE IS LOADED, LOOKUPS AGAINST IT GO THROUGH SEARCH
001390*    AND ITS OWN INDEX (WS-LNT-IDX/WS-SUB-IDX), NOT THESE.
001400     05  WS-LOANS-LOADED         PIC 9(5)      COMP VALUE 0.
001410     05  WS-SUBCATS-LOADED       PIC 9(5)      COMP VALUE 0.
001420     05  WS-TXN-LOADED           PIC 9(5)      COMP VALUE 0.
001430     05  WS-LNT-SUB              PIC 9(5)      COMP VALUE 0.
001440     05  WS-SUB-SUB              PIC 9(5)      COMP VALUE 0.
001450     05  WS-TXN-SUB              PIC 9(5)      COMP VALUE 0.
001460     05  WS-SWAP-SUB             PIC 9(5)      COMP VALUE 0.
001470     05  WS-PASS-SUB             PIC 9(5)      COMP VALUE 0.
001480     05  FILLER                  PIC X(10).
001490*
001500* RUNNING/OPENING BALANCES AND THE PASSBOOK FOOTER TOTALS - ALL
001510* ACCUMULATED DURING J020'S PRINT PASS, NOT DURING THE MERGE, SO
001520* THEY ONLY COVER TRANSACTIONS INSIDE THE REQUESTED DATE RANGE.
001530 01  WS-TOTALS.
001540     05  WS-OPENING-BAL          PIC S9(12)V99 COMP-3 VALUE 0.
001550     05  WS-RUNNING-BAL          PIC S9(12)V99 COMP-3 VALUE 0.
001560     05  WS-TOT-CREDIT           PIC S9(12)V99 COMP-3 VALUE 0.
001570     05  WS-TOT-DEBIT            PIC S9(12)V99 COMP-3 VALUE 0.
001580     05  WS-NET                  PIC S9(12)V99 COMP-3 VALUE 0.
001590     05  FILLER                  PIC X(10).
001600*
001610* LOAN MASTER LOADED TO A TABLE - DRIVES DISBURSEMENT TXNS AND
001620* SUPPLIES BRANCH/GROUP/REGION AND NAME DETAIL FOR INSTALLMENT
001630* AND CHARGE TXNS VIA SEARCH BY LOAN-ID.  ASCENDING KEY/INDEXED
001640* BY SUPPORT THE SEARCH VERB USED IN D015/E015 (TKT GL-402) -
001650* THE LOAD ORDER OFF LOANS-FILE HAPPENS TO ALREADY BE LOAN-ID
001660* ORDER, SO NO SORT IS NEEDED BEFORE SEARCH CAN BE USED.
001670 01  WS-LOAN-TABLE.
001680     05  WS-LNT-ENTRY OCCURS 3000 TIMES
001690                       DEPENDING ON WS-LOANS-LOADED
001700                       ASCENDING KEY IS WS-LNT-LOAN-ID
001710                       INDEXED BY WS-LNT-IDX.
001720         10  WS-LNT-LOAN-ID          PIC 9(9).
001730         10  WS-LNT-ACCT-NO          PIC X(20).
001740         10  WS-LNT-MEMBER-NAME      PIC X(30).
001750         10  WS-LNT-GROUP-ID         PIC 9(9).
001760         10  WS-LNT-GROUP-NAME       PIC X(20).
001770         10  WS-LNT-BRANCH-ID        PIC 9(9).
001780         10  WS-LNT-REGION-ID        PIC 9(9).
001790         10  FILLER                  PIC X(5).
001800*
001810* SUBCATEGORY MASTER - PAYMENT TYPE ONLY LOOKUP FOR EXPENSES, SO
001820* F020 CAN TELL WHETHER AN EXPENSE ROW SHOULD POST AS A CREDIT
001830* (E.G. A REFUND RECEIVED) OR A DEBIT (THE USUAL CASE) ON THE
001840* CASHBOOK.
001850 01  WS-SUBCAT-TABLE.
001860     05  WS-SUB-ENTRY OCCURS 500 TIMES
001870                      DEPENDING ON WS-SUBCATS-LOADED
001880                      ASCENDING KEY IS WS-SUB-ID
001890                      INDEXED BY WS-SUB-IDX.
001900         10  WS-SUB-ID               PIC 9(9).
001910         10  WS-SUB-PAYMENT-TYPE      PIC X(6).
001920             88  WS-SUB-IS-CREDIT         VALUE 'CREDIT'.
001930         10  FILLER                  PIC X(5).
001940*
001950* MERGED TRANSACTION TABLE - ONE ROW PER DISBURSEMENT, PAID
001960* INSTALLMENT, CHARGE OR EXPENSE, BUILT BY HAND RATHER THAN
001970* COPIED FROM AN EXTRACT LAYOUT SO IT CAN SIT DIRECTLY UNDER AN
001980* OCCURS.  SORTED BY H010 BEFORE J020 PRINTS IT.  5000 ROWS IS
001990* THE WORST CASE FOR A COMPANY-WIDE, FULL-YEAR PASSBOOK RUN.
002000 01  WS-TXN-TABLE.
002010     05  WS-TXN-ENTRY OCCURS 5000 TIMES
002020                      INDEXED BY WS-TXN-IDX.
002030         10  WS-TXN-DATE             PIC 9(8).
002040         10  WS-TXN-SOURCE           PIC X(12).
002050         10  WS-TXN-BRANCH-ID        PIC 9(9).
002060         10  WS-TXN-GROUP-ID         PIC 9(9).
002070         10  WS-TXN-REGION-ID        PIC 9(9).
002080         10  WS-TXN-CREDIT           PIC S9(10)V99 COMP-3.
002090         10  WS-TXN-DEBIT            PIC S9(10)V99 COMP-3.
002100         10  WS-TXN-REMARK           PIC X(60).
002110         10  FILLER                  PIC X(8).
002120*
002130* ONE-ROW SCRATCH SLOT USED ONLY BY H020 TO SWAP TWO TXN-TABLE
002140* ENTRIES DURING THE BUBBLE SORT - A GROUP MOVE OF THE WHOLE
002150* WS-TXN-ENTRY IS SIMPLER AND LESS ERROR PRONE THAN SWAPPING
002160* EACH SUB-FIELD ONE AT A TIME.
002170 01  WS-TXN-SWAP-ENTRY.
002180     05  WS-SWP-DATE                 PIC 9(8).
002190     05  WS-SWP-SOURCE                PIC X(12).
002200     05  WS-SWP-BRANCH-ID              PIC 9(9).
002210     05  WS-SWP-GROUP-ID               PIC 9(9).
002220     05  WS-SWP-REGION-ID              PIC 9(9).
002230     05  WS-SWP-CREDIT                PIC S9(10)V99 COMP-3.
002240     05  WS-SWP-DEBIT                 PIC S9(10)V99 COMP-3.
002250     05  WS-SWP-REMARK                PIC X(60).
002260     05  FILLER                       PIC X(8).
002270*
002280* STAGING AREA - ONE PENDING ROW, FILLED BY EACH SOURCE'S ADD-TXN
002290* PARAGRAPH (C030/D020/E020/F020), THEN COPIED INTO THE TABLE BY
002300* G010-ADD-TXN-ROW.  KEEPING ONE SHARED BUILD AREA MEANS G010 IS
002310* WRITTEN ONCE INSTEAD OF FOUR TIMES.
002320 01  WS-TXN-BUILD.
002330     05  WS-TXN-BUILD-DATE        PIC 9(8).
002340     05  WS-TXN-BUILD-SOURCE      PIC X(12).
002350     05  WS-TXN-BUILD-BRANCH      PIC 9(9).
002360     05  WS-TXN-BUILD-GROUP       PIC 9(9).
002370     05  WS-TXN-BUILD-REGION      PIC 9(9).
002380     05  WS-TXN-BUILD-CREDIT      PIC S9(10)V99 COMP-3.
002390     05  WS-TXN-BUILD-DEBIT       PIC S9(10)V99 COMP-3.
002400     05  WS-TXN-BUILD-REMARK      PIC X(60).
002410     05  FILLER                   PIC X(8).
002420*
002430 01  WS-BUILD-WORK.
002440     05  WS-DISP-INST-NO          PIC 9(3).
002450     05  WS-NET-AMT               PIC S9(10)V99 COMP-3.
002460     05  WS-DID-SWAP              PIC X     VALUE 'N'.
002470         88  DID-SWAP                     VALUE 'Y'.
002480     05  WS-FOUND-CREDIT-SW       PIC X     VALUE 'N'.
002490         88  WS-FOUND-CREDIT              VALUE 'Y'.
002500     05  FILLER                   PIC X(10).
002510*
002520 01  WS-REPORT-LINE.
002530     05  WS-RPT-DATE               PIC X(10).
002540     05  WS-RPT-SOURCE             PIC X(12).
002550     05  WS-RPT-CREDIT             PIC ZZ,ZZZ,ZZ9.99.
002560     05  FILLER                    PIC X(2).
002570     05  WS-RPT-DEBIT              PIC ZZ,ZZZ,ZZ9.99.
002580     05  FILLER                    PIC X(2).
002590     05  WS-RPT-NET                PIC -Z,ZZZ,ZZ9.99.
002600     05  FILLER                    PIC X(2).
002610     05  WS-RPT-BALANCE            PIC -ZZ,ZZZ,ZZ9.99.
002620     05  FILLER                    PIC X(2).
002630     05  WS-RPT-REMARK             PIC X(41).
002640     05  FILLER                    PIC X(03).
002650*
002660 PROCEDURE DIVISION.
002670*
002680******************************************************
002690*   A010 - MAIN LINE                                  *
002700*   READS THE SCOPE/DATE/CHARGES PARAMETERS OFF THE    *
002710*   COMMAND LINE, LOADS THE LOOKUP TABLES, MERGES ALL   *
002720*   FOUR TRANSACTION SOURCES INTO WS-TXN-TABLE, SORTS    *
002730*   IT INTO PASSBOOK ORDER AND PRINTS THE STATEMENT.     *
002740*   EXPENSES NEVER APPEAR ON A GROUP-SCOPE PASSBOOK -     *
002750*   THEY ARE A BRANCH-LEVEL COST, NOT A GROUP ONE         *
002760*   (TKT GL-258).                                         *
002770******************************************************
002780 A010-MAIN-LINE.
002790*    RUN-DATE DISPLAY IS COSMETIC ONLY, SAME AS THE REST OF THE
002800*    SUITE (TKT GL-433).
002810     ACCEPT WS-RUN-DATE FROM DATE.
002820     DISPLAY SPACES UPON CRT.
002830     DISPLAY '* * * * B E G I N   C S H G L 4 0 0 0 . C B L'
002840         UPON CRT.
002850     DISPLAY 'RUN DATE (YYMMDD) ' WS-RUN-DATE UPON CRT.
002860     ACCEPT WS-PARM-LINE FROM COMMAND-LINE.
002870     PERFORM A015-PARSE-PARMS.
002880     OPEN OUTPUT CASHBOOK-RPT.
002890     PERFORM B010-LOAD-SUBCATS.
002900     PERFORM C010-LOAD-LOANS-AND-DISBURSEMENTS.
002910     PERFORM D010-SCAN-INSTALLMENTS.
002920     IF WS-INCL-CHARGES-YES
002930         PERFORM E010-SCAN-CHARGES
002940     END-IF.
002950     IF NOT WS-SCOPE-GROUP
002960         PERFORM F010-SCAN-EXPENSES
002970     END-IF.
002980     PERFORM H010-BUBBLE-SORT-TXN-TABLE.
002990     PERFORM I010-COMPUTE-OPENING-BALANCE.
003000     PERFORM J010-PRINT-PASSBOOK-HEADER.
003010     PERFORM J020-PRINT-PASSBOOK-BODY.
003020     PERFORM J030-PRINT-PASSBOOK-FOOTER.
003030     CLOSE CASHBOOK-RPT.
003040     DISPLAY 'C S H G L 4 0 0 0   C O M P L E T E' UPON CRT.
003050     STOP RUN.
003060*
003070* PARM LINE IS FIVE BLANK-DELIMITED TOKENS IN A FIXED ORDER -
003080* SCOPE-TYPE, SCOPE-ID, FROM-DATE, TO-DATE, INCLUDE-CHARGES
003090* SWITCH.  NO VALIDATION IS DONE HERE; AN OPERATOR TYPO SHOWS UP
003100* AS AN EMPTY OR WRONG-SCOPE PASSBOOK RATHER THAN AN ABEND.
003110 A015-PARSE-PARMS.
003120     UNSTRING WS-PARM-LINE DELIMITED BY ALL SPACES
003130         INTO WS-PARM-SCOPE-TYPE  WS-PARM-SCOPE-ID
003140              WS-PARM-FROM-DATE   WS-PARM-TO-DATE
003150              WS-PARM-INCL-CHARGES.
003160*
003170* SUBCATS IS LOADED BEFORE ANYTHING ELSE BECAUSE F020 NEEDS IT
003180* ALREADY IN TABLE FORM THE MOMENT THE FIRST EXPENSE ROW ARRIVES
003190* - THERE IS NO POINT DEFERRING IT.
003200 B010-LOAD-SUBCATS.
003210     OPEN INPUT SUBCATS-FILE.
003220     PERFORM B015-LOAD-ONE-SUBCAT THRU B015-LOAD-ONE-SUBCAT-EXIT
003230         UNTIL SUBCATS-EOF.
003240     CLOSE SUBCATS-FILE.
003250*
003260* ONLY THE SUBCAT ID AND ITS CREDIT/DEBIT PAYMENT TYPE ARE KEPT -
003270* NOTHING ELSE ON GL1650 IS USED BY THIS PROGRAM.
003280 B015-LOAD-ONE-SUBCAT.
003290     READ SUBCATS-FILE
003300         AT END
003310             MOVE 'Y' TO WS-SUBCATS-EOF.
003320     IF NOT SUBCATS-EOF
003330         ADD 1 TO WS-SUBCATS-LOADED
003340         SET WS-SUB-IDX TO WS-SUBCATS-LOADED
003350         MOVE GL1650-SUB-ID TO
003360             WS-SUB-ID (WS-SUB-IDX)
003370         MOVE GL1650-PAYMENT-TYPE TO
003380             WS-SUB-PAYMENT-TYPE (WS-SUB-IDX).
003390 B015-LOAD-ONE-SUBCAT-EXIT.
003400     EXIT.
003410*
003420******************************************************
003430*   C010 - LOAD LOANS, EMIT DISBURSEMENT TXNS (U5)     *
003440*   LOADS WS-LOAN-TABLE FOR THE SEARCH-BASED LOOKUPS    *
003450*   USED LATER BY D015/E015, AND, FOR ANY LOAN INSIDE    *
003460*   SCOPE THAT HAS ACTUALLY BEEN DISBURSED, EMITS ONE     *
003470*   DISBURSEMENT TXN ROW (A DEBIT - MONEY LEAVING THE      *
003480*   BRANCH TO THE GROUP).                                  *
003490******************************************************
003500 C010-LOAD-LOANS-AND-DISBURSEMENTS.
003510     OPEN INPUT LOANS-FILE.
003520     PERFORM C015-LOAD-ONE-LOAN THRU C015-LOAD-ONE-LOAN-EXIT
003530         UNTIL LOANS-EOF.
003540     CLOSE LOANS-FILE.
003550*
003560* EVERY LOAN IS LOADED TO THE TABLE REGARDLESS OF SCOPE, SINCE
003570* D015/E015 NEED TO SEARCH IT FOR ANY INSTALLMENT OR CHARGE
003580* AGAINST ANY LOAN ON FILE - ONLY THE DISBURSEMENT TXN ITSELF IS
003590* GATED BY SCOPE.
003600 C015-LOAD-ONE-LOAN.
003610     READ LOANS-FILE
003620         AT END
003630             MOVE 'Y' TO WS-LOANS-EOF.
003640     IF NOT LOANS-EOF
003650         ADD 1 TO WS-LOANS-LOADED
003660         SET WS-LNT-IDX TO WS-LOANS-LOADED
003670         MOVE GL1100-LOAN-ID TO
003680             WS-LNT-LOAN-ID (WS-LNT-IDX)
003690         MOVE GL1100-LOAN-ACCT-NO TO
003700             WS-LNT-ACCT-NO (WS-LNT-IDX)
003710         MOVE GL1100-MEMBER-NAME TO
003720             WS-LNT-MEMBER-NAME (WS-LNT-IDX)
003730         MOVE GL1100-GROUP-ID TO
003740             WS-LNT-GROUP-ID (WS-LNT-IDX)
003750         MOVE GL1100-GROUP-NAME TO
003760             WS-LNT-GROUP-NAME (WS-LNT-IDX)
003770         MOVE GL1100-BRANCH-ID TO
003780             WS-LNT-BRANCH-ID (WS-LNT-IDX)
003790         MOVE GL1100-REGION-ID TO
003800             WS-LNT-REGION-ID (WS-LNT-IDX)
003810         PERFORM C020-CHECK-LOAN-SCOPE
003820*        A DISBURSEMENT TXN ONLY MAKES SENSE ONCE THE LOAN HAS
003830*        ACTUALLY BEEN PAID OUT - A LOAN STILL IN THE
003840*        APPLICATION/APPROVAL STAGE HAS A ZERO DISB-DATE AND NO
003850*        TOTAL-DISB YET.
003860         IF LOAN-IN-SCOPE
003870             AND GL1100-DISB-DATE-R > 0
003880             AND GL1100-TOTAL-DISB > 0
003890             PERFORM C030-ADD-DISBURSEMENT-TXN
003900         END-IF
003910     END-IF.
003920 C015-LOAD-ONE-LOAN-EXIT.
003930     EXIT.
003940*
003950* SCOPE TEST SHARED BY C015 (DISBURSEMENT) - COMPANY SCOPE MATCHES
003960* EVERYTHING, BRANCH SCOPE MATCHES THE LOAN'S OWN BRANCH, GROUP
003970* SCOPE MATCHES THE LOAN'S OWN GROUP.  D030 BELOW IS THE SAME
003980* TEST RUN AGAINST A TABLE ENTRY INSTEAD OF THE FD RECORD, FOR THE
003990* INSTALLMENT/CHARGE PATHS THAT WORK OFF WS-LNT-IDX.
004000 C020-CHECK-LOAN-SCOPE.
004010     MOVE 'N' TO WS-LOAN-IN-SCOPE.
004020     IF WS-SCOPE-COMPANY
004030         MOVE 'Y' TO WS-LOAN-IN-SCOPE
004040     ELSE
004050         IF WS-SCOPE-BRANCH
004060             AND GL1100-BRANCH-ID = WS-PARM-SCOPE-ID
004070             MOVE 'Y' TO WS-LOAN-IN-SCOPE
004080         ELSE
004090             IF WS-SCOPE-GROUP
004100                 AND GL1100-GROUP-ID = WS-PARM-SCOPE-ID
004110                 MOVE 'Y' TO WS-LOAN-IN-SCOPE
004120             END-IF
004130         END-IF
004140     END-IF.
004150*
004160* DISBURSEMENT DATE IS THE TXN DATE - A DISBURSEMENT IS A ONE-TIME
004170* EVENT, SO THERE IS NO "PAID ON" DISTINCTION LIKE AN
004180* INSTALLMENT HAS.  THE FULL TOTAL-DISB (PRINCIPAL PLUS ANY
004190* FINANCED CHARGES) IS THE DEBIT AMOUNT.
004200 C030-ADD-DISBURSEMENT-TXN.
004210     MOVE SPACES TO WS-TXN-BUILD-REMARK.
004220     STRING 'Loan ' GL1100-LOAN-ACCT-NO
004230            ' | Disbursement | ' GL1100-MEMBER-NAME
004240            ' | ' GL1100-GROUP-NAME
004250         DELIMITED BY SIZE INTO WS-TXN-BUILD-REMARK.
004260     MOVE GL1100-DISB-DATE-R      TO WS-TXN-BUILD-DATE.
004270     MOVE 'DISBURSEMENT' TO WS-TXN-BUILD-SOURCE.
004280     MOVE GL1100-BRANCH-ID        TO WS-TXN-BUILD-BRANCH.
004290     MOVE GL1100-GROUP-ID         TO WS-TXN-BUILD-GROUP.
004300     MOVE GL1100-REGION-ID        TO WS-TXN-BUILD-REGION.
004310     MOVE 0                       TO WS-TXN-BUILD-CREDIT.
004320     MOVE GL1100-TOTAL-DISB       TO WS-TXN-BUILD-DEBIT.
004330     PERFORM G010-ADD-TXN-ROW.
004340*
004350******************************************************
004360*   D010 - SCAN INSTALLMENTS, EMIT INSTALLMENT TXNS    *
004370*   EVERY INSTALLMENT THAT HAS ACTUALLY BEEN PAID IS     *
004380*   LOOKED UP AGAINST WS-LOAN-TABLE BY SEARCH (TKT        *
004390*   GL-402 - THIS WAS A LINEAR PERFORM BEFORE 2019) AND    *
004400*   EMITTED AS A CREDIT IF THE LOAN IS IN SCOPE.            *
004410******************************************************
004420 D010-SCAN-INSTALLMENTS.
004430     OPEN INPUT INSTALLS-FILE.
004440     PERFORM D015-PROCESS-ONE-INSTALL
004450         THRU D015-PROCESS-ONE-INSTALL-EXIT
004460         UNTIL INSTALLS-EOF.
004470     CLOSE INSTALLS-FILE.
004480*
004490* ONLY PAID INSTALLMENTS WITH AN ACTUAL PAID-DATE AND AMOUNT ARE
004500* CONSIDERED - A SCHEDULED-BUT-UNPAID INSTALLMENT NEVER BELONGS
004510* ON A CASHBOOK, SINCE NO MONEY HAS MOVED FOR IT YET.  SET
004520* WS-LNT-IDX TO 1 BEFORE EVERY SEARCH IS REQUIRED - SEARCH
004530* ALWAYS STARTS FROM THE CURRENT INDEX VALUE, NOT FROM THE TOP.
004540 D015-PROCESS-ONE-INSTALL.
004550     READ INSTALLS-FILE
004560         AT END
004570             MOVE 'Y' TO WS-INSTALLS-EOF.
004580     IF NOT INSTALLS-EOF
004590         IF GL1200-ST-PAID
004600             AND GL1200-PAID-DATE-R > 0
004610             AND GL1200-TOTAL-PAID > 0
004620             SET WS-LNT-IDX TO 1
004630             SEARCH WS-LNT-ENTRY
004640                 AT END
004650                     CONTINUE
004660                 WHEN WS-LNT-LOAN-ID (WS-LNT-IDX)
004670                          = GL1200-LOAN-ID
004680                     PERFORM D030-CHECK-SCOPE-BY-INDEX
004690                     IF LOAN-IN-SCOPE
004700                         PERFORM D020-ADD-INSTALLMENT-TXN
004710                     END-IF
004720             END-SEARCH
004730         END-IF
004740     END-IF.
004750 D015-PROCESS-ONE-INSTALL-EXIT.
004760     EXIT.
004770*
004780* SAME SCOPE LOGIC AS C020, REWRITTEN TO TEST WS-LOAN-TABLE AT
004790* WS-LNT-IDX (THE ROW THE SEARCH JUST MATCHED) INSTEAD OF THE
004800* LOANS-FILE FD RECORD - USED BY BOTH THE INSTALLMENT AND THE
004810* CHARGE PATHS, SINCE BOTH LOOK UP THE LOAN BY SEARCH FIRST.
004820 D030-CHECK-SCOPE-BY-INDEX.
004830     MOVE 'N' TO WS-LOAN-IN-SCOPE.
004840     IF WS-SCOPE-COMPANY
004850         MOVE 'Y' TO WS-LOAN-IN-SCOPE
004860     ELSE
004870         IF WS-SCOPE-BRANCH
004880            AND WS-LNT-BRANCH-ID (WS-LNT-IDX) = WS-PARM-SCOPE-ID
004890             MOVE 'Y' TO WS-LOAN-IN-SCOPE
004900         ELSE
004910             IF WS-SCOPE-GROUP
004920               AND WS-LNT-GROUP-ID (WS-LNT-IDX) = WS-PARM-SCOPE-ID
004930                 MOVE 'Y' TO WS-LOAN-IN-SCOPE
004940             END-IF
004950         END-IF
004960     END-IF.
004970*
004980* INSTALLMENT TXN-DATE IS THE SCHEDULED DUE DATE, NOT THE PAID
004990* DATE (TKT GL-350) - THIS KEEPS THE PASSBOOK'S TRANSACTION
005000* ORDER LINED UP WITH THE LOAN'S OWN REPAYMENT SCHEDULE EVEN
005010* WHEN A MEMBER PAYS LATE.  THE ACTUAL PAID DATE STILL SHOWS IN
005020* THE REMARK TEXT SO A BRANCH CLERK CAN SEE IT WAS LATE.
005030 D020-ADD-INSTALLMENT-TXN.
005040     MOVE GL1200-INST-NO TO WS-DISP-INST-NO.
005050     STRING 'Loan ' WS-LNT-ACCT-NO (WS-LNT-IDX)
005060            ' | Inst ' WS-DISP-INST-NO
005070            ' | ' WS-LNT-MEMBER-NAME (WS-LNT-IDX)
005080            ' | ' WS-LNT-GROUP-NAME (WS-LNT-IDX)
005090            ' | PaidOn ' GL1200-PAID-DATE-R
005100         DELIMITED BY SIZE INTO WS-TXN-BUILD-REMARK.
005110     MOVE GL1200-DUE-DATE-R     TO WS-TXN-BUILD-DATE.
005120     MOVE 'INSTALLMENT ' TO WS-TXN-BUILD-SOURCE.
005130     MOVE WS-LNT-BRANCH-ID (WS-LNT-IDX) TO WS-TXN-BUILD-BRANCH.
005140     MOVE WS-LNT-GROUP-ID (WS-LNT-IDX)  TO WS-TXN-BUILD-GROUP.
005150     MOVE WS-LNT-REGION-ID (WS-LNT-IDX) TO WS-TXN-BUILD-REGION.
005160     MOVE GL1200-TOTAL-PAID             TO WS-TXN-BUILD-CREDIT.
005170     MOVE 0                             TO WS-TXN-BUILD-DEBIT.
005180     PERFORM G010-ADD-TXN-ROW.
005190*
005200******************************************************
005210*   E010 - SCAN CHARGES, EMIT CHARGE TXNS              *
005220*   GATED BY THE INCLUDE-CHARGES COMMAND-LINE SWITCH    *
005230*   (TKT GL-176) - SOME BRANCH PASSBOOK REQUESTS WANT    *
005240*   JUST PRINCIPAL/INTEREST ACTIVITY WITHOUT THE LATE     *
005250*   AND PROCESSING CHARGES MIXED IN.  A PARTIALLY        *
005260*   WAIVED CHARGE POSTS AT ITS NET (CHARGE MINUS         *
005270*   WAIVED) AMOUNT, NEVER BELOW ZERO.                    *
005280******************************************************
005290 E010-SCAN-CHARGES.
005300     OPEN INPUT CHARGES-FILE.
005310     PERFORM E015-PROCESS-ONE-CHARGE
005320         THRU E015-PROCESS-ONE-CHARGE-EXIT
005330         UNTIL CHARGES-EOF.
005340     CLOSE CHARGES-FILE.
005350*
005360* A CHARGE WAIVED IN FULL NETS TO ZERO AND IS SKIPPED ENTIRELY -
005370* THERE IS NO POINT PUTTING A ZERO-AMOUNT ROW ON THE PASSBOOK.
005380 E015-PROCESS-ONE-CHARGE.
005390     READ CHARGES-FILE
005400         AT END
005410             MOVE 'Y' TO WS-CHARGES-EOF.
005420     IF NOT CHARGES-EOF
005430         COMPUTE WS-NET-AMT ROUNDED =
005440             GL1400-CHG-AMOUNT - GL1400-WAIVED-AMT
005450         IF WS-NET-AMT < 0
005460             MOVE 0 TO WS-NET-AMT
005470         END-IF
005480         IF WS-NET-AMT > 0
005490             SET WS-LNT-IDX TO 1
005500             SEARCH WS-LNT-ENTRY
005510                 AT END
005520                     CONTINUE
005530                 WHEN WS-LNT-LOAN-ID (WS-LNT-IDX)
005540                          = GL1400-LOAN-ID
005550                     PERFORM D030-CHECK-SCOPE-BY-INDEX
005560                     IF LOAN-IN-SCOPE
005570                         PERFORM E020-ADD-CHARGE-TXN
005580                     END-IF
005590             END-SEARCH
005600         END-IF
005610     END-IF.
005620 E015-PROCESS-ONE-CHARGE-EXIT.
005630     EXIT.
005640*
005650* CHARGE TXN-DATE IS THE DATE THE CHARGE WAS ASSESSED, NOT A PAID
005660* DATE - A CHARGE AND ITS PAYMENT ARE TWO SEPARATE EVENTS IN THIS
005670* SYSTEM (SEE PFSGL5000'S CHARGE AGING LOGIC), BUT ON THIS
005680* PASSBOOK A CHARGE ALWAYS POSTS AS A CREDIT THE MOMENT IT IS
005690* ASSESSED, THE SAME WAY AN INSTALLMENT POSTS WHEN IT IS PAID.
005700 E020-ADD-CHARGE-TXN.
005710     MOVE SPACES TO WS-TXN-BUILD-REMARK.
005720     STRING 'Loan ' WS-LNT-ACCT-NO (WS-LNT-IDX)
005730            ' | Charge ' GL1400-CHG-TYPE
005740            ' | ' WS-LNT-MEMBER-NAME (WS-LNT-IDX)
005750            ' | ' WS-LNT-GROUP-NAME (WS-LNT-IDX)
005760         DELIMITED BY SIZE INTO WS-TXN-BUILD-REMARK.
005770     IF GL1400-WAIVED
005780         MOVE WS-TXN-BUILD-REMARK TO WS-RPT-REMARK
005790         STRING WS-RPT-REMARK DELIMITED BY SPACE
005800                ' | PARTIAL WAIVER' DELIMITED BY SIZE
005810             INTO WS-TXN-BUILD-REMARK
005820     END-IF.
005830     MOVE GL1400-CHG-DATE-R             TO WS-TXN-BUILD-DATE.
005840     MOVE 'CHARGE      ' TO WS-TXN-BUILD-SOURCE.
005850     MOVE WS-LNT-BRANCH-ID (WS-LNT-IDX) TO WS-TXN-BUILD-BRANCH.
005860     MOVE WS-LNT-GROUP-ID (WS-LNT-IDX)  TO WS-TXN-BUILD-GROUP.
005870     MOVE WS-LNT-REGION-ID (WS-LNT-IDX) TO WS-TXN-BUILD-REGION.
005880     MOVE WS-NET-AMT                    TO WS-TXN-BUILD-CREDIT.
005890     MOVE 0                             TO WS-TXN-BUILD-DEBIT.
005900     PERFORM G010-ADD-TXN-ROW.
005910*
005920******************************************************
005930*   F010 - SCAN EXPENSES, EMIT EXPENSE TXNS            *
005940*   EXPENSES ARE BRANCH/COMPANY SCOPE ONLY - A010        *
005950*   NEVER CALLS THIS PARAGRAPH FOR A GROUP-SCOPE          *
005960*   PASSBOOK (TKT GL-258), SO THE SCOPE TEST HERE ONLY     *
005970*   NEEDS TO CHECK COMPANY AND BRANCH.                      *
005980******************************************************
005990 F010-SCAN-EXPENSES.
006000     OPEN INPUT EXPENSES-FILE.
006010     PERFORM F015-PROCESS-ONE-EXPENSE
006020         THRU F015-PROCESS-ONE-EXPENSE-EXIT
006030         UNTIL EXPENSES-EOF.
006040     CLOSE EXPENSES-FILE.
006050*
006060 F015-PROCESS-ONE-EXPENSE.
006070     READ EXPENSES-FILE
006080         AT END
006090             MOVE 'Y' TO WS-EXPENSES-EOF.
006100     IF NOT EXPENSES-EOF
006110         MOVE 'N' TO WS-LOAN-IN-SCOPE
006120         IF WS-SCOPE-COMPANY
006130             MOVE 'Y' TO WS-LOAN-IN-SCOPE
006140         ELSE
006150             IF WS-SCOPE-BRANCH
006160                 AND GL1600-BRANCH-ID = WS-PARM-SCOPE-ID
006170                 MOVE 'Y' TO WS-LOAN-IN-SCOPE
006180             END-IF
006190         END-IF
006200         IF LOAN-IN-SCOPE AND GL1600-EXP-AMOUNT > 0
006210             PERFORM F020-ADD-EXPENSE-TXN
006220         END-IF
006230     END-IF.
006240 F015-PROCESS-ONE-EXPENSE-EXIT.
006250     EXIT.
006260*
006270* MOST EXPENSE SUBCATEGORIES ARE DEBITS (RENT, SUPPLIES,
006280* UTILITIES) - ONLY A HANDFUL, LOOKED UP AGAINST WS-SUBCAT-TABLE,
006290* ARE CREDIT-TYPE (E.G. A VENDOR REFUND RECORDED THROUGH THE
006300* EXPENSE SYSTEM RATHER THAN AS A SEPARATE INCOME ENTRY).  AN
006310* EXPENSE WITH NO SUBCAT-ID ON FILE DEFAULTS TO DEBIT, SINCE
006320* THAT IS THE OVERWHELMING MAJORITY CASE.
006330 F020-ADD-EXPENSE-TXN.
006340     MOVE 'N' TO WS-FOUND-CREDIT-SW.
006350     IF GL1600-SUBCAT-ID > 0
006360         SET WS-SUB-IDX TO 1
006370         SEARCH WS-SUB-ENTRY
006380             AT END
006390                 CONTINUE
006400             WHEN WS-SUB-ID (WS-SUB-IDX) = GL1600-SUBCAT-ID
006410                 IF WS-SUB-IS-CREDIT (WS-SUB-IDX)
006420                     MOVE 'Y' TO WS-FOUND-CREDIT-SW
006430                 END-IF
006440         END-SEARCH
006450     END-IF.
006460     STRING GL1600-DESC ' | Payee: ' GL1600-PAYEE
006470         DELIMITED BY SIZE INTO WS-TXN-BUILD-REMARK.
006480     MOVE GL1600-EXP-DATE-R              TO WS-TXN-BUILD-DATE.
006490     MOVE 'EXPENSE     ' TO WS-TXN-BUILD-SOURCE.
006500     MOVE GL1600-BRANCH-ID               TO WS-TXN-BUILD-BRANCH.
006510     MOVE 0                              TO WS-TXN-BUILD-GROUP.
006520     MOVE 0                              TO WS-TXN-BUILD-REGION.
006530     IF WS-FOUND-CREDIT
006540         MOVE GL1600-EXP-AMOUNT TO WS-TXN-BUILD-CREDIT
006550         MOVE 0                 TO WS-TXN-BUILD-DEBIT
006560     ELSE
006570         MOVE 0                 TO WS-TXN-BUILD-CREDIT
006580         MOVE GL1600-EXP-AMOUNT TO WS-TXN-BUILD-DEBIT
006590     END-IF.
006600     PERFORM G010-ADD-TXN-ROW.
006610*
006620* SHARED TAIL FOR ALL FOUR SOURCES - COPIES WS-TXN-BUILD INTO THE
006630* NEXT FREE WS-TXN-TABLE SLOT.  NO SORTING OR SCOPE LOGIC
006640* HAPPENS HERE, THAT IS ALL DONE UPSTREAM BY THE CALLER.
006650 G010-ADD-TXN-ROW.
006660     ADD 1 TO WS-TXN-LOADED.
006670     SET WS-TXN-IDX TO WS-TXN-LOADED.
006680     MOVE WS-TXN-BUILD-DATE   TO WS-TXN-DATE (WS-TXN-IDX).
006690     MOVE WS-TXN-BUILD-SOURCE TO WS-TXN-SOURCE (WS-TXN-IDX).
006700     MOVE WS-TXN-BUILD-BRANCH TO WS-TXN-BRANCH-ID (WS-TXN-IDX).
006710     MOVE WS-TXN-BUILD-GROUP  TO WS-TXN-GROUP-ID (WS-TXN-IDX).
006720     MOVE WS-TXN-BUILD-REGION TO WS-TXN-REGION-ID (WS-TXN-IDX).
006730     MOVE WS-TXN-BUILD-CREDIT TO WS-TXN-CREDIT (WS-TXN-IDX).
006740     MOVE WS-TXN-BUILD-DEBIT  TO WS-TXN-DEBIT (WS-TXN-IDX).
006750     MOVE WS-TXN-BUILD-REMARK TO WS-TXN-REMARK (WS-TXN-IDX).
006760*
006770******************************************************
006780*   H010 - BUBBLE-SORT-TXN-TABLE BY DATE/SOURCE/REMARK *
006790*   IN-MEMORY BUBBLE SORT RATHER THAN THE SORT VERB -    *
006800*   THE TABLE IS BUILT IN MEMORY ALREADY AND NEVER        *
006810*   TOUCHES DISK, SO THERE IS NO FILE FOR SORT TO WORK     *
006820*   AGAINST.  A PASS THAT MAKES NO SWAP ENDS THE SORT       *
006830*   EARLY (H015) - ON A MOSTLY-ALREADY-ORDERED TABLE THIS    *
006840*   SAVES A GOOD NUMBER OF PASSES.                            *
006850******************************************************
006860 H010-BUBBLE-SORT-TXN-TABLE.
006870     PERFORM H015-ONE-PASS
006880         VARYING WS-PASS-SUB FROM 1 BY 1
006890         UNTIL WS-PASS-SUB > WS-TXN-LOADED.
006900*
006910 H015-ONE-PASS.
006920     MOVE 'N' TO WS-DID-SWAP.
006930     PERFORM H020-COMPARE-SWAP
006940         VARYING WS-SWAP-SUB FROM 1 BY 1
006950         UNTIL WS-SWAP-SUB > WS-TXN-LOADED - 1.
006960     IF NOT DID-SWAP
006970         MOVE WS-TXN-LOADED TO WS-PASS-SUB
006980     END-IF.
006990*
007000* THREE-KEY COMPARE - DATE IS THE PRIMARY SORT, SOURCE BREAKS A
007010* TIE ON THE SAME DATE, AND REMARK BREAKS A TIE ON DATE AND
007020* SOURCE BOTH - THIS KEEPS MULTIPLE SAME-DAY, SAME-SOURCE
007030* TRANSACTIONS (E.G. TWO INSTALLMENTS DUE THE SAME DAY) IN A
007040* STABLE, REPEATABLE ORDER FROM RUN TO RUN.
007050 H020-COMPARE-SWAP.
007060     IF WS-TXN-DATE (WS-SWAP-SUB) >
007070             WS-TXN-DATE (WS-SWAP-SUB + 1)
007080         OR (WS-TXN-DATE (WS-SWAP-SUB) =
007090                 WS-TXN-DATE (WS-SWAP-SUB + 1)
007100             AND WS-TXN-SOURCE (WS-SWAP-SUB) >
007110                 WS-TXN-SOURCE (WS-SWAP-SUB + 1))
007120         OR (WS-TXN-DATE (WS-SWAP-SUB) =
007130                 WS-TXN-DATE (WS-SWAP-SUB + 1)
007140             AND WS-TXN-SOURCE (WS-SWAP-SUB) =
007150                 WS-TXN-SOURCE (WS-SWAP-SUB + 1)
007160             AND WS-TXN-REMARK (WS-SWAP-SUB) >
007170                 WS-TXN-REMARK (WS-SWAP-SUB + 1))
007180         MOVE WS-TXN-ENTRY (WS-SWAP-SUB) TO WS-TXN-SWAP-ENTRY
007190         MOVE WS-TXN-ENTRY (WS-SWAP-SUB + 1)
007200             TO WS-TXN-ENTRY (WS-SWAP-SUB)
007210         MOVE WS-TXN-SWAP-ENTRY
007220             TO WS-TXN-ENTRY (WS-SWAP-SUB + 1)
007230         MOVE 'Y' TO WS-DID-SWAP
007240     END-IF.
007250*
007260* OPENING BALANCE IS THE NET OF EVERY TXN DATED BEFORE THE
007270* REQUESTED FROM-DATE - THIS LETS THE PASSBOOK SHOW A RUNNING
007280* BALANCE THAT REFLECTS THE LOAN'S FULL HISTORY EVEN THOUGH ONLY
007290* THE REQUESTED DATE RANGE IS ACTUALLY PRINTED.
007300 I010-COMPUTE-OPENING-BALANCE.
007310     MOVE 0 TO WS-OPENING-BAL.
007320     PERFORM I015-ADD-ONE-OPENING-ROW
007330         VARYING WS-TXN-SUB FROM 1 BY 1
007340         UNTIL WS-TXN-SUB > WS-TXN-LOADED.
007350*
007360 I015-ADD-ONE-OPENING-ROW.
007370     IF WS-TXN-DATE (WS-TXN-SUB) < WS-PARM-FROM-DATE
007380         COMPUTE WS-OPENING-BAL ROUNDED = WS-OPENING-BAL
007390             + WS-TXN-CREDIT (WS-TXN-SUB)
007400             - WS-TXN-DEBIT (WS-TXN-SUB)
007410     END-IF.
007420*
007430* HEADER PRINTS THE SCOPE/DATE RANGE BACK OUT SO THE BRANCH CAN
007440* CONFIRM THEY TYPED THE RIGHT PARAMETERS, FOLLOWED BY THE
007450* OPENING BALANCE THE BODY WILL RUN FROM.
007460 J010-PRINT-PASSBOOK-HEADER.
007470     MOVE SPACES TO CASHBOOK-LINE.
007480     STRING 'GROUP LENDING BACK OFFICE - PASSBOOK STATEMENT'
007490         DELIMITED BY SIZE INTO CASHBOOK-LINE.
007500     WRITE CASHBOOK-LINE.
007510     MOVE SPACES TO CASHBOOK-LINE.
007520     STRING 'SCOPE: ' WS-PARM-SCOPE-TYPE '  ID: '
007530            WS-PARM-SCOPE-ID '  FROM: ' WS-PARM-FROM-DATE
007540            '  TO: ' WS-PARM-TO-DATE
007550         DELIMITED BY SIZE INTO CASHBOOK-LINE.
007560     WRITE CASHBOOK-LINE.
007570     MOVE SPACES TO CASHBOOK-LINE.
007580     MOVE WS-OPENING-BAL TO WS-RPT-BALANCE.
007590     STRING 'OPENING BALANCE: ' WS-RPT-BALANCE
007600         DELIMITED BY SIZE INTO CASHBOOK-LINE.
007610     WRITE CASHBOOK-LINE.
007620     MOVE SPACES TO CASHBOOK-LINE.
007630     WRITE CASHBOOK-LINE.
007640     MOVE WS-OPENING-BAL TO WS-RUNNING-BAL.
007650*
007660 J020-PRINT-PASSBOOK-BODY.
007670     PERFORM J025-PRINT-ONE-BODY-ROW
007680         VARYING WS-TXN-SUB FROM 1 BY 1
007690         UNTIL WS-TXN-SUB > WS-TXN-LOADED.
007700*
007710* ONLY ROWS INSIDE THE REQUESTED DATE RANGE ARE PRINTED, BUT THE
007720* RUNNING BALANCE STILL CARRIES FORWARD ACROSS PRINTED ROWS ONLY
007730* - A ROW OUTSIDE THE RANGE WAS ALREADY FOLDED INTO THE OPENING
007740* BALANCE BY I015, SO IT MUST NOT BE COUNTED AGAIN HERE.
007750 J025-PRINT-ONE-BODY-ROW.
007760     IF WS-TXN-DATE (WS-TXN-SUB) >= WS-PARM-FROM-DATE
007770         AND WS-TXN-DATE (WS-TXN-SUB) <= WS-PARM-TO-DATE
007780         COMPUTE WS-NET ROUNDED =
007790             WS-TXN-CREDIT (WS-TXN-SUB)
007800                 - WS-TXN-DEBIT (WS-TXN-SUB)
007810         COMPUTE WS-RUNNING-BAL ROUNDED =
007820             WS-RUNNING-BAL + WS-NET
007830         ADD WS-TXN-CREDIT (WS-TXN-SUB) TO WS-TOT-CREDIT
007840         ADD WS-TXN-DEBIT (WS-TXN-SUB)  TO WS-TOT-DEBIT
007850         MOVE WS-TXN-DATE (WS-TXN-SUB)  TO WS-RPT-DATE
007860         MOVE WS-TXN-SOURCE (WS-TXN-SUB) TO WS-RPT-SOURCE
007870         MOVE WS-TXN-CREDIT (WS-TXN-SUB) TO WS-RPT-CREDIT
007880         MOVE WS-TXN-DEBIT (WS-TXN-SUB)  TO WS-RPT-DEBIT
007890         MOVE WS-NET                     TO WS-RPT-NET
007900         MOVE WS-RUNNING-BAL             TO WS-RPT-BALANCE
007910         MOVE WS-TXN-REMARK (WS-TXN-SUB) TO WS-RPT-REMARK
007920         MOVE WS-REPORT-LINE             TO CASHBOOK-LINE
007930         WRITE CASHBOOK-LINE
007940     END-IF.
007950*
007960* FOOTER TOTALS COVER ONLY THE PRINTED DATE RANGE, NOT THE WHOLE
007970* LOAN'S HISTORY - OPENING BALANCE PLUS TOTAL CREDIT MINUS TOTAL
007980* DEBIT SHOULD ALWAYS TIE OUT TO THE CLOSING BALANCE PRINTED
007990* HERE.
008000 J030-PRINT-PASSBOOK-FOOTER.
008010     MOVE SPACES TO CASHBOOK-LINE.
008020     WRITE CASHBOOK-LINE.
008030     MOVE SPACES TO CASHBOOK-LINE.
008040     MOVE WS-TOT-CREDIT TO WS-RPT-CREDIT.
008050     STRING 'TOTAL CREDIT: ' WS-RPT-CREDIT
008060         DELIMITED BY SIZE INTO CASHBOOK-LINE.
008070     WRITE CASHBOOK-LINE.
008080     MOVE SPACES TO CASHBOOK-LINE.
008090     MOVE WS-TOT-DEBIT TO WS-RPT-DEBIT.
008100     STRING 'TOTAL DEBIT:  ' WS-RPT-DEBIT
008110         DELIMITED BY SIZE INTO CASHBOOK-LINE.
008120     WRITE CASHBOOK-LINE.
008130     MOVE SPACES TO CASHBOOK-LINE.
008140     MOVE WS-RUNNING-BAL TO WS-RPT-BALANCE.
008150     STRING 'CLOSING BALANCE: ' WS-RPT-BALANCE
008160         DELIMITED BY SIZE INTO CASHBOOK-LINE.
008170     WRITE CASHBOOK-LINE.
