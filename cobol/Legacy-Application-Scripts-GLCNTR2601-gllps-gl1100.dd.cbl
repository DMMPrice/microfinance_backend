000010*****************************************************************
000020* GL1100-REC  -  LOAN MASTER RECORD
000030* GROUP LENDING BACK OFFICE - LOAN MASTER
000040*
000050* ONE ROW PER LOAN.  WRITTEN BY ORGL2000 AT ORIGINATION, RE-READ
000060* AND RE-WRITTEN BY PAYGL3000 (ADVANCE BALANCE ONLY), READ-ONLY
000070* TO CSHGL4000, PFSGL5000 AND AUDGL6000.
000080*****************************************************************
000090* CHANGE LOG
000100*   03/11/94  EJ     ORIGINAL LAYOUT PULLED FROM THE LOAN-APP
000110*                    WORKSHEET - SEE GL1150.
000120*   09/02/94  EJ     ADDED GL1100-ADVANCE-BAL FOR CARRY-FORWARD
000130*                    OF OVER-PAYMENTS (TKT GL-118).
000140*   01/30/95  RMH    GROUP-NAME AND BRANCH/REGION ADDED SO THE
000150*                    PASSBOOK RUN DOES NOT HAVE TO RE-OPEN THE
000160*                    BRANCH MASTER FOR EVERY LOAN (TKT GL-131).
000170*   07/19/96  RMH    WIDENED GL1100-STATUS TO X(11) - THE WORD
000180*                    'DEACTIVATED' DOESN'T FIT IN 10 (TKT GL-164).
000190*   04/02/98  SWK    ADDED GL1100-DISB-DATE-R / GL1100-1ST-INST-
000200*                    DATE-R REDEFINES FOR THE CASHBOOK RUN, WHICH
000210*                    WANTS THE WHOLE 8-DIGIT DATE, NOT YY/MM/DD
000220*                    PIECES (TKT GL-177).
000230*   11/09/98  EJ     Y2K - GL1100-DISB-YYYY AND GL1100-1ST-INST-
000240*                    YYYY WIDENED FROM 2 TO 4 DIGITS.  NO MORE
000250*                    CENTURY WINDOWING (TKT GL-199-Y2K).
000260*   02/14/99  EJ     Y2K FOLLOW-UP - CONFIRMED GL1100-STATUS
000270*                    TABLE UNCHANGED BY THE DATE WIDENING.
000280*   05/21/01  RMH    ADDED GL1100-LO-ID (LOAN OFFICER) - BRANCH
000290*                    WANTED OFFICER-LEVEL PORTFOLIO CUTS (TKT
000300*                    GL-244).
000310*   08/30/04  SWK    FILLER AT THE TAIL RESIZED AFTER GL-244.
000320*   10/02/09  EJ     NOTE - DISB-DATE OF ZERO MEANS NOT YET
000330*                    DISBURSED, PER ORGL2000 (TKT GL-305).
000340*   06/17/13  RMH    CONFIRMED WITH AUDIT - ADVANCE-BAL CARRIES
000350*                    SIGN, PIC S9(10)V99 COMP-3 (TKT GL-349).
000360*****************************************************************
000370 01  GL1100-REC.
000380     05  GL1100-LOAN-ID              PIC 9(9).
000390     05  GL1100-LOAN-ACCT-NO         PIC X(20).
000400     05  GL1100-MEMBER-ID            PIC 9(9).
000410     05  GL1100-MEMBER-NAME          PIC X(30).
000420     05  GL1100-GROUP-ID             PIC 9(9).
000430     05  GL1100-GROUP-NAME           PIC X(20).
000440     05  GL1100-LO-ID                PIC 9(9).
000450     05  GL1100-BRANCH-ID            PIC 9(9).
000460     05  GL1100-REGION-ID            PIC 9(9).
000470     05  GL1100-DISB-DATE.
000480         10  GL1100-DISB-YYYY        PIC 9(4).
000490         10  GL1100-DISB-MM          PIC 9(2).
000500         10  GL1100-DISB-DD          PIC 9(2).
000510     05  GL1100-DISB-DATE-R REDEFINES GL1100-DISB-DATE
000520                                     PIC 9(8).
000530     05  GL1100-1ST-INST-DATE.
000540         10  GL1100-1ST-INST-YYYY    PIC 9(4).
000550         10  GL1100-1ST-INST-MM      PIC 9(2).
000560         10  GL1100-1ST-INST-DD      PIC 9(2).
000570     05  GL1100-1ST-INST-DATE-R REDEFINES GL1100-1ST-INST-DATE
000580                                     PIC 9(8).
000590     05  GL1100-DURATION-WEEKS       PIC 9(3)      COMP-3.
000600***************** DOLLAR FIELDS - ALL COMP-3 ********************
000610     05  GL1100-PRINCIPAL-AMT        PIC S9(10)V99 COMP-3.
000620     05  GL1100-INTEREST-TOTAL       PIC S9(10)V99 COMP-3.
000630     05  GL1100-TOTAL-DISB           PIC S9(10)V99 COMP-3.
000640     05  GL1100-INSTALLMENT-AMT      PIC S9(10)V99 COMP-3.
000650     05  GL1100-ADVANCE-BAL          PIC S9(10)V99 COMP-3.
000660***************** STATUS *****************************************
000670     05  GL1100-STATUS               PIC X(11).
000680         88  GL1100-ST-DISBURSED         VALUE 'DISBURSED  '.
000690         88  GL1100-ST-ACTIVE            VALUE 'ACTIVE     '.
000700         88  GL1100-ST-CLOSED            VALUE 'CLOSED     '.
000710         88  GL1100-ST-CANCELLED         VALUE 'CANCELLED  '.
000720         88  GL1100-ST-DEACTIVATED       VALUE 'DEACTIVATED'.
000730         88  GL1100-ST-FOR-STATS VALUE 'DISBURSED  '
000731                                           'ACTIVE     '.
000740     05  FILLER                      PIC X(11).
