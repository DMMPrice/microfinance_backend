000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    ORGL2000.
000030 AUTHOR.        E. J. HOLLOWAY.
000040 INSTALLATION.  GROUP LENDING BACK OFFICE - BRANCH OPERATIONS.
000050 DATE-WRITTEN.  03/11/94.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*****************************************************************
000090* ORGL2000 - LOAN ORIGINATION BATCH.
000100*
000110* READS THE SETTINGS MASTER (FEE PERCENTAGES, BOOK PRICE, FEE
000120* TYPES) INTO A TABLE, THEN READS LOAN APPLICATIONS ONE AT A
000130* TIME.  FOR EACH APPLICATION - COMPUTES ORIGINATION FEES FROM
000140* THE SETTINGS TABLE, COMPUTES INTEREST (TENURE-FLAT OR ANNUAL-
000150* PRORATED, PER THE APPLICATION'S RATE METHOD), BUILDS THE
000160* WEEKLY INSTALLMENT SCHEDULE, AND WRITES THE LOAN MASTER.
000170*****************************************************************
000180* CHANGE LOG
000190*   03/11/94  EJ     ORIGINAL PROGRAM - READS LOAN APPLICATIONS,
000200*                    COMPUTES TENURE-FLAT INTEREST AND BUILDS
000210*                    THE WEEKLY INSTALLMENT SCHEDULE (TKT
000220*                    GL-101).
000230*   09/02/94  EJ     ADDED FEE COMPUTATION FROM THE SETTINGS
000240*                    FILE - PROCESSING FEE, INSURANCE FEE, BOOK
000250*                    PRICE (TKT GL-118).
000260*   02/08/97  SWK    GENERALIZED THE SETTINGS LOOKUP TO HONOR A
000270*                    KEY_TYPE COMPANION ROW (PERCENT/FIXED) SO A
000280*                    NEW FEE KEY DOES NOT NEED A PROGRAM CHANGE
000290*                    (TKT GL-175).
000300*   11/09/98  EJ     Y2K - ALL DATE FIELDS NOW CARRY A 4-DIGIT
000310*                    YEAR THROUGH THE INSTALLMENT DUE-DATE MATH
000320*                    (TKT GL-199-Y2K).
000330*   02/14/99  EJ     Y2K FOLLOW-UP - RAN 1999/2000/2001 FIRST-
000340*                    INSTALLMENT DATES THROUGH THE SCHEDULE
000350*                    BUILD, CENTURY ROLLOVER CONFIRMED CLEAN.
000360*   05/21/01  RMH    ADDED THE ANNUAL-PRORATED INTEREST METHOD
000370*                    FOR THE WEEKLY-SAVINGS-LINKED PRODUCT (TKT
000380*                    GL-243).
000390*   06/17/13  RMH    CONFIRMED WITH AUDIT - NO LAST-INSTALLMENT
000400*                    TRUE-UP IS PERFORMED.  ROUNDING RESIDUE ON
000410*                    THE WEEKLY SPLIT IS ACCEPTED BY DESIGN (TKT
000420*                    GL-349).
000430*   08/02/19  DMC    ADDED THE ZERO-DURATION REJECT COUNT AND
000440*                    MESSAGE (TKT GL-401).
000450*   03/30/23  DMC    ADDED WS-RUN-DATE TO THE START-OF-RUN
000460*                    BANNER - OPERATIONS WANTED THE RUN DATE ON
000470*                    THE CONSOLE LOG WITHOUT HAVING TO READ THE
000480*                    JOB SCHEDULER'S OWN TIMESTAMP (TKT GL-433).
000490*****************************************************************
000500 ENVIRONMENT DIVISION.
000510*
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     CONSOLE IS CRT
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580*    SETTINGS CARRIES THE FEE PERCENTAGES/FLAT AMOUNTS BY KEY -
000590*    SEE GL1700.  LOANAPPS IS THE ONE ROW PER PENDING APPLICATION
000600*    FED BY THE BRANCH LOAN-APP WORKSHEET.  LOANS/INSTALLS ARE
000610*    WRITE-ONLY HERE - PAYGL3000 IS THE ONLY PROGRAM THAT RE-
000620*    OPENS THEM FOR UPDATE.
000630     SELECT SETTINGS-FILE ASSIGN TO "SETTINGS"
000640            ORGANIZATION IS LINE SEQUENTIAL.
000650     SELECT LOANAPPS-FILE ASSIGN TO "LOANAPPS"
000660            ORGANIZATION IS SEQUENTIAL.
000670     SELECT LOANS-FILE    ASSIGN TO "LOANS"
000680            ORGANIZATION IS SEQUENTIAL.
000690     SELECT INSTALLS-FILE ASSIGN TO "INSTALLS"
000700            ORGANIZATION IS SEQUENTIAL.
000710*
000720 DATA DIVISION.
000730*
000740 FILE SECTION.
000750*
000760 FD  SETTINGS-FILE
000770     LABEL RECORDS ARE STANDARD.
000780     COPY '/users/devel/gllps/gl1700.cbl'.
000790 FD  LOANAPPS-FILE
000800     LABEL RECORDS ARE STANDARD.
000810     COPY '/users/devel/gllps/gl1150.cbl'.
000820 FD  LOANS-FILE
000830     LABEL RECORDS ARE STANDARD.
000840     COPY '/users/devel/gllps/gl1100.cbl'.
000850 FD  INSTALLS-FILE
000860     LABEL RECORDS ARE STANDARD.
000870     COPY '/users/devel/gllps/gl1200.cbl'.
000880*
000890 WORKING-STORAGE SECTION.
000900*
000910* WS-RUN-DATE IS A STAND-ALONE 77-LEVEL, NOT PART OF ANY GROUP -
000920* IT IS SET ONCE AT START-UP FROM THE SYSTEM DATE AND NEVER
000930* TOUCHED AGAIN, SO IT HAS NO BUSINESS BEING BURIED INSIDE A
000940* WORKING-STORAGE GROUP RECORD (TKT GL-433).
000950 77  WS-RUN-DATE                 PIC 9(6).
000960*
000970 01  WS-SWITCHES.
000980*    SETTINGS-EOF/LOANAPPS-EOF DRIVE THE TWO READ-AHEAD LOOPS
000990*    BELOW (B010/C010).  BOTH START 'N' AND FLIP ONCE, ON THE
001000*    READ THAT HITS END OF FILE.
001010     05  WS-SETTINGS-EOF         PIC X     VALUE 'N'.
001020         88  SETTINGS-EOF                  VALUE 'Y'.
001030     05  WS-LOANAPPS-EOF         PIC X     VALUE 'N'.
001040         88  LOANAPPS-EOF                  VALUE 'Y'.
001050     05  FILLER                  PIC X(10).
001060*
001070 01  WS-COUNTERS.
001080*    PRINTED ON THE Z010 END-OF-RUN TOTALS PAGE, NOT WRITTEN
001090*    ANYWHERE ELSE.  WS-NEXT-LOAN-ID IS THE SHOP'S OWN SEQUENCE
001100*    GENERATOR - THERE IS NO LOAN-ID SEQUENCE FILE, SO EACH RUN
001110*    PICKS UP FROM A FIXED SEED AND HANDS OUT IDS IN MEMORY ONLY.
001120*    THIS IS FINE BECAUSE ORGL2000 IS A SINGLE-RUN, SINGLE-
001130*    OPERATOR BATCH - TWO COPIES NEVER RUN AT ONCE (TKT GL-101).
001140     05  WS-LOANS-PROCESSED      PIC 9(7)      COMP VALUE 0.
001150     05  WS-LOANS-REJECTED       PIC 9(7)      COMP VALUE 0.
001160     05  WS-INST-WRITTEN         PIC 9(7)      COMP VALUE 0.
001170     05  WS-SETTINGS-LOADED      PIC 9(5)      COMP VALUE 0.
001180     05  WS-NEXT-LOAN-ID         PIC 9(9)      COMP-3
001190                                 VALUE 900000000.
001200     05  FILLER                  PIC X(10).
001210*
001220 01  WS-TOTALS.
001230*    RUN-LEVEL ACCUMULATORS FOR THE Z010 TOTALS PAGE ONLY - THESE
001240*    ARE NOT POSTED TO ANY FILE, SO THERE IS NO CARRY-FORWARD
001250*    BETWEEN RUNS TO WORRY ABOUT.
001260     05  WS-TOT-PRINCIPAL        PIC S9(12)V99 COMP-3 VALUE 0.
001270     05  WS-TOT-INTEREST         PIC S9(12)V99 COMP-3 VALUE 0.
001280     05  WS-TOT-FEES             PIC S9(12)V99 COMP-3 VALUE 0.
001290     05  FILLER                  PIC X(10).
001300*
001310* SETTINGS TABLE - THE WHOLE GL1700 SETTINGS FILE LOADED ONCE AT
001320* START-UP (SEE B010) AND SCANNED BY K010/K015 FOR EVERY FEE
001330* LOOKUP ON EVERY APPLICATION.  200 ENTRIES IS WELL PAST THE
001340* SHOP'S ACTUAL SETTINGS COUNT (UNDER 30 AS OF TKT GL-175) BUT
001350* COSTS NOTHING TO CARRY.
001360 01  WS-SETTINGS-TABLE.
001370     05  WS-SET-ENTRY OCCURS 200 TIMES
001380                       INDEXED BY WS-SET-IDX.
001390         10  WS-SET-KEY          PIC X(30).
001400         10  WS-SET-VALUE        PIC X(20).
001410*
001420* SHARED SCRATCH AREA FOR ONE K010-LOOKUP-SETTING CALL.  THE
001430* CALLER LOADS WS-LOOKUP-KEY, CALLS K010, AND CHECKS LOOKUP-
001440* FOUND/WS-LOOKUP-VALUE ON RETURN - SAME PATTERN EVERY TIME SO
001450* F010 CAN CALL IT SIX TIMES WITHOUT SIX DIFFERENT WORK AREAS.
001460 01  WS-LOOKUP-WORK.
001470     05  WS-LOOKUP-KEY           PIC X(30).
001480     05  WS-LOOKUP-VALUE         PIC X(20).
001490     05  WS-LOOKUP-FOUND         PIC X     VALUE 'N'.
001500         88  LOOKUP-FOUND                  VALUE 'Y'.
001510     05  WS-LOOKUP-SUB           PIC 9(5)      COMP.
001520     05  FILLER                  PIC X(5).
001530*
001540* HOLDS THE PIECES OF ONE SETTINGS VALUE WHILE N010 SPLITS IT ON
001550* THE DECIMAL POINT AND REASSEMBLES IT AS A SIGNED PACKED NUMBER.
001560 01  WS-PARSE-WORK.
001570     05  WS-PARSE-INT-TEXT       PIC X(10).
001580     05  WS-PARSE-FRAC-TEXT      PIC X(2).
001590     05  WS-PARSE-INT-NUM        PIC 9(8)      COMP-3.
001600     05  WS-PARSE-FRAC-NUM       PIC 9(2)      COMP-3.
001610     05  WS-PARSE-RESULT         PIC S9(10)V99 COMP-3.
001620     05  FILLER                  PIC X(5).
001630*
001640* FEEDS R010-RESOLVE-FEE-AMOUNT - WS-FR-TYPE IS 'PERCENT' OR
001650* 'FIXED  ' (PADDED TO 7 SO THE TWO LITERALS LINE UP), WS-FR-
001660* RAW-VALUE IS THE SETTINGS NUMBER, WS-FR-RESULT IS THE ANSWER.
001670 01  WS-FEE-RESOLVE.
001680     05  WS-FR-TYPE              PIC X(7).
001690     05  WS-FR-RAW-VALUE         PIC S9(10)V99 COMP-3.
001700     05  WS-FR-RESULT            PIC S9(10)V99 COMP-3.
001710     05  FILLER                  PIC X(5).
001720*
001730* THE THREE RESOLVED FEES PLUS THEIR SUM - CARRIED FORWARD INTO
001740* H010 SO THE FIRST INSTALLMENT CAN BE LOADED WITH THEM.
001750 01  WS-FEE-WORK.
001760     05  WS-PROCESSING-FEE       PIC S9(10)V99 COMP-3.
001770     05  WS-INSURANCE-FEE        PIC S9(10)V99 COMP-3.
001780     05  WS-BOOK-PRICE           PIC S9(10)V99 COMP-3.
001790     05  WS-FEES-TOTAL           PIC S9(10)V99 COMP-3.
001800     05  FILLER                  PIC X(5).
001810*
001820* WS-INTEREST-TOTAL IS THE WHOLE-LOAN INTEREST FIGURE, SET BY
001830* WHICHEVER OF G010/G020 RAN.  WS-INT-PER-WEEK CARRIES EXTRA
001840* DECIMAL PLACES (V9(6)) DURING THE PRORATED CALCULATION ONLY SO
001850* THE PER-WEEK ROUNDING RESIDUE DOES NOT COMPOUND ACROSS A LONG
001860* SCHEDULE (TKT GL-243).
001870 01  WS-INTEREST-WORK.
001880     05  WS-INTEREST-TOTAL       PIC S9(10)V99 COMP-3.
001890     05  WS-INT-PER-WEEK         PIC S9(10)V9(6) COMP-3.
001900     05  WS-WEEK-DIVIDER-WK      PIC 9(3)      COMP-3.
001910     05  FILLER                  PIC X(5).
001920*
001930* THE PER-WEEK PRINCIPAL/INTEREST/TOTAL SPLIT, COMPUTED ONCE IN
001940* H010 AND REUSED ON EVERY CALL TO I010 - NO LAST-INSTALLMENT
001950* TRUE-UP, PER TKT GL-349.
001960 01  WS-SCHEDULE-WORK.
001970     05  WS-PRINCIPAL-WEEK       PIC S9(10)V99 COMP-3.
001980     05  WS-INTEREST-WEEK        PIC S9(10)V99 COMP-3.
001990     05  WS-BASE-INSTALLMENT     PIC S9(10)V99 COMP-3.
002000     05  WS-INST-SUB             PIC 9(3)      COMP.
002010     05  FILLER                  PIC X(5).
002020*
002030* RUNNING CALENDAR POSITION FOR THE DUE-DATE WALK IN M015/M020 -
002040* STARTS AT THE APPLICATION'S FIRST-INSTALLMENT DATE AND IS
002050* ADVANCED SEVEN DAYS AT A TIME, ONE CALENDAR DAY PER CALL.
002060 01  WS-CAL-WORK.
002070     05  WS-CAL-YEAR             PIC 9(4)      COMP.
002080     05  WS-CAL-MONTH            PIC 9(2)      COMP.
002090     05  WS-CAL-DAY              PIC 9(2)      COMP.
002100     05  WS-CAL-DAYS-LEFT        PIC 9(4)      COMP.
002110     05  WS-CAL-DIM              PIC 9(2)      COMP.
002120     05  WS-CAL-LEAP-FLAG        PIC X     VALUE 'N'.
002130         88  WS-CAL-IS-LEAP                VALUE 'Y'.
002140     05  FILLER                  PIC X(5).
002150*
002160* DAYS-IN-MONTH LOOKUP, FEBRUARY CARRIED AS 28 AND BUMPED TO 29
002170* IN M015 WHEN WS-CAL-IS-LEAP IS SET.  REDEFINED AS A 12-ENTRY
002180* TABLE OVER THE SAME LITERAL SO THE SHOP DOES NOT NEED A SECOND
002190* COPY OF THE SAME TWELVE NUMBERS.
002200 01  WS-DAYS-IN-MONTH-LIT.
002210     05  FILLER                  PIC X(24)
002220             VALUE '312831303130313130313031'.
002230     05  WS-DIM-TABLE REDEFINES WS-DAYS-IN-MONTH-LIT
002240                       OCCURS 12 TIMES PIC 9(2).
002250*
002260* ONE GENERIC 80-COLUMN LINE REUSED FOR EVERY ROW OF THE Z010
002270* TOTALS PAGE - NOT A PRINT FILE, JUST A CONSOLE DISPLAY LINE.
002280 01  WS-REPORT-LINE.
002290     05  WS-RPT-TEXT             PIC X(80).
002300     05  FILLER                  PIC X(52).
002310*
002320 PROCEDURE DIVISION.
002330*
002340******************************************************
002350*   A010 - MAIN LINE                                 *
002360*   OPENS ALL FOUR FILES, LOADS THE SETTINGS TABLE,   *
002370*   THEN DRIVES ONE LOAN APPLICATION AT A TIME         *
002380*   THROUGH ORIGINATION UNTIL LOANAPPS IS EXHAUSTED.  *
002390******************************************************
002400 A010-MAIN-LINE.
002410*    THE RUN-DATE DISPLAY BELOW IS COSMETIC ONLY - NOTHING
002420*    DOWNSTREAM KEYS OFF WS-RUN-DATE.  IT EXISTS SO THE CONSOLE
002430*    LOG SHOWS WHEN THE ORIGINATION RUN ACTUALLY EXECUTED, SINCE
002440*    THE JOB SCHEDULER'S OWN STAMP IS NOT ALWAYS KEPT WITH THE
002450*    OUTPUT FILES (TKT GL-433).
002460     ACCEPT WS-RUN-DATE FROM DATE.
002470     DISPLAY SPACES UPON CRT.
002480     DISPLAY '* * * * B E G I N   O R G L 2 0 0 0 . C B L'
002490         UPON CRT.
002500     DISPLAY 'RUN DATE (YYMMDD) ' WS-RUN-DATE UPON CRT.
002510     OPEN INPUT  SETTINGS-FILE.
002520     OPEN INPUT  LOANAPPS-FILE.
002530     OPEN OUTPUT LOANS-FILE.
002540     OPEN OUTPUT INSTALLS-FILE.
002550     PERFORM B010-LOAD-SETTINGS THRU B010-LOAD-SETTINGS-EXIT
002560         UNTIL SETTINGS-EOF.
002570     PERFORM C010-READ-LOANAPP.
002580     PERFORM D010-ORIGINATE-ONE-LOAN
002590         THRU D010-ORIGINATE-ONE-LOAN-EXIT
002600         UNTIL LOANAPPS-EOF.
002610     PERFORM Z010-PRINT-TOTALS.
002620     CLOSE SETTINGS-FILE.
002630     CLOSE LOANAPPS-FILE.
002640     CLOSE LOANS-FILE.
002650     CLOSE INSTALLS-FILE.
002660     DISPLAY 'O R G L 2 0 0 0   C O M P L E T E' UPON CRT.
002670     STOP RUN.
002680*
002690******************************************************
002700*   B010 - LOAD THE SETTINGS TABLE                    *
002710*   ONE PASS OVER GL1700 AT START-UP.  EVERY ROW IS    *
002720*   KEPT REGARDLESS OF KEY - F010 DECIDES WHAT IT      *
002730*   NEEDS, THIS PARAGRAPH JUST CACHES THE WHOLE FILE.  *
002740******************************************************
002750 B010-LOAD-SETTINGS.
002760     READ SETTINGS-FILE
002770         AT END
002780             MOVE 'Y' TO WS-SETTINGS-EOF.
002790     IF NOT SETTINGS-EOF
002800         ADD 1 TO WS-SETTINGS-LOADED
002810         SET WS-SET-IDX TO WS-SETTINGS-LOADED
002820         MOVE GL1700-SET-KEY   TO WS-SET-KEY (WS-SET-IDX)
002830         MOVE GL1700-SET-VALUE TO WS-SET-VALUE (WS-SET-IDX).
002840 B010-LOAD-SETTINGS-EXIT.
002850     EXIT.
002860*
002870* READ-AHEAD FOR LOANAPPS - CALLED ONCE BEFORE THE D010 LOOP AND
002880* ONCE AT THE BOTTOM OF EVERY D010 PASS, SO LOANAPPS-EOF IS
002890* ALREADY SET BY THE TIME D010'S PERFORM...UNTIL TESTS IT.
002900 C010-READ-LOANAPP.
002910     READ LOANAPPS-FILE
002920         AT END
002930             MOVE 'Y' TO WS-LOANAPPS-EOF.
002940*
002950******************************************************
002960*   D010 - ORIGINATE ONE LOAN (U1/U2/U3)              *
002970*   A ZERO-WEEK APPLICATION IS REJECTED OUTRIGHT - NO  *
002980*   FEES, NO INTEREST, NO SCHEDULE, NO LOAN MASTER     *
002990*   ROW (TKT GL-401).  EVERYTHING ELSE GETS A NEW LOAN *
003000*   ID, FEES, INTEREST BY RATE METHOD, A WEEKLY        *
003010*   SCHEDULE, AND A LOAN MASTER ROW, IN THAT ORDER.    *
003020******************************************************
003030 D010-ORIGINATE-ONE-LOAN.
003040     IF GL1150-DURATION-WEEKS = 0
003050         ADD 1 TO WS-LOANS-REJECTED
003060         DISPLAY 'REJECTED - ZERO DURATION WEEKS - MEMBER '
003070             GL1150-MEMBER-ID UPON CRT
003080     ELSE
003090*        LOAN-ID ASSIGNMENT HAPPENS HERE, NOT EARLIER - A
003100*        REJECTED APPLICATION NEVER CONSUMES AN ID.
003110         ADD 1 TO WS-NEXT-LOAN-ID
003120         MOVE WS-NEXT-LOAN-ID TO GL1100-LOAN-ID
003130         PERFORM F010-COMPUTE-FEES THRU F010-COMPUTE-FEES-EXIT
003140*        RATE METHOD IS AN APPLICATION-LEVEL CHOICE, NOT A
003150*        SETTINGS VALUE - SEE GL1150-RATE-METHOD 88-LEVELS.
003160         IF GL1150-ANNUAL-PRORATED
003170             PERFORM G020-COMPUTE-PRORATED-INTEREST
003180                 THRU G020-COMPUTE-PRORATED-INTEREST-EXIT
003190         ELSE
003200             PERFORM G010-COMPUTE-TENURE-FLAT-INTEREST
003210                 THRU G010-COMPUTE-TENURE-FLAT-INTEREST-EXIT
003220         END-IF
003230         PERFORM H010-BUILD-INSTALLMENT-SCHEDULE
003240             THRU H010-BUILD-INSTALLMENT-SCHEDULE-EXIT
003250         PERFORM J010-WRITE-LOAN-MASTER
003260             THRU J010-WRITE-LOAN-MASTER-EXIT
003270         ADD 1 TO WS-LOANS-PROCESSED
003280         ADD GL1150-PRINCIPAL-AMT TO WS-TOT-PRINCIPAL
003290         ADD WS-INTEREST-TOTAL    TO WS-TOT-INTEREST
003300         ADD WS-FEES-TOTAL        TO WS-TOT-FEES
003310     END-IF.
003320     PERFORM C010-READ-LOANAPP.
003330 D010-ORIGINATE-ONE-LOAN-EXIT.
003340     EXIT.
003350*
003360******************************************************
003370*   F010 - COMPUTE ORIGINATION FEES FROM SETTINGS (U2) *
003380*   THREE FEES, EACH RESOLVED THE SAME WAY - LOOK UP   *
003390*   THE AMOUNT KEY, LOOK UP THE COMPANION _TYPE KEY     *
003400*   (DEFAULTING TO PERCENT OR FIXED DEPENDING ON THE    *
003410*   FEE), THEN LET R010 DECIDE PERCENT-OF-PRINCIPAL VS  *
003420*   FLAT AMOUNT.  A MISSING SETTING RESOLVES TO ZERO,   *
003430*   IT DOES NOT ABORT THE RUN (TKT GL-175).             *
003440******************************************************
003450 F010-COMPUTE-FEES.
003460*    PROCESSING FEE - DEFAULTS TO PERCENT IF THE _TYPE KEY IS
003470*    ABSENT FROM SETTINGS.
003480     MOVE 'PROCESSING_FEES'        TO WS-LOOKUP-KEY.
003490     PERFORM K010-LOOKUP-SETTING THRU K010-LOOKUP-SETTING-EXIT.
003500     IF LOOKUP-FOUND
003510         PERFORM N010-PARSE-NUMERIC-SETTING
003520             THRU N010-PARSE-NUMERIC-SETTING-EXIT
003530     ELSE
003540         MOVE 0 TO WS-PARSE-RESULT.
003550     MOVE WS-PARSE-RESULT       TO WS-FR-RAW-VALUE.
003560     MOVE 'PERCENT'             TO WS-FR-TYPE.
003570     MOVE 'PROCESSING_FEES_TYPE' TO WS-LOOKUP-KEY.
003580     PERFORM K010-LOOKUP-SETTING THRU K010-LOOKUP-SETTING-EXIT.
003590     IF LOOKUP-FOUND
003600         MOVE WS-LOOKUP-VALUE (1:7) TO WS-FR-TYPE.
003610     PERFORM R010-RESOLVE-FEE-AMOUNT
003620         THRU R010-RESOLVE-FEE-AMOUNT-EXIT.
003630     MOVE WS-FR-RESULT          TO WS-PROCESSING-FEE.
003640*
003650*    INSURANCE FEE - SAME PATTERN, ALSO DEFAULTS TO PERCENT.
003660     MOVE 'INSURANCE_FEES'      TO WS-LOOKUP-KEY.
003670     PERFORM K010-LOOKUP-SETTING THRU K010-LOOKUP-SETTING-EXIT.
003680     IF LOOKUP-FOUND
003690         PERFORM N010-PARSE-NUMERIC-SETTING
003700             THRU N010-PARSE-NUMERIC-SETTING-EXIT
003710     ELSE
003720         MOVE 0 TO WS-PARSE-RESULT.
003730     MOVE WS-PARSE-RESULT       TO WS-FR-RAW-VALUE.
003740     MOVE 'PERCENT'             TO WS-FR-TYPE.
003750     MOVE 'INSURANCE_FEES_TYPE' TO WS-LOOKUP-KEY.
003760     PERFORM K010-LOOKUP-SETTING THRU K010-LOOKUP-SETTING-EXIT.
003770     IF LOOKUP-FOUND
003780         MOVE WS-LOOKUP-VALUE (1:7) TO WS-FR-TYPE.
003790     PERFORM R010-RESOLVE-FEE-AMOUNT
003800         THRU R010-RESOLVE-FEE-AMOUNT-EXIT.
003810     MOVE WS-FR-RESULT          TO WS-INSURANCE-FEE.
003820*
003830*    BOOK PRICE - THE ONE FEE THAT DEFAULTS TO FIXED RATHER THAN
003840*    PERCENT, SINCE A BOOK PRICE IS ALWAYS A FLAT DOLLAR AMOUNT
003850*    PER MEMBER, NEVER A PERCENTAGE OF THE LOAN.
003860     MOVE 'BOOK_PRICE'          TO WS-LOOKUP-KEY.
003870     PERFORM K010-LOOKUP-SETTING THRU K010-LOOKUP-SETTING-EXIT.
003880     IF LOOKUP-FOUND
003890         PERFORM N010-PARSE-NUMERIC-SETTING
003900             THRU N010-PARSE-NUMERIC-SETTING-EXIT
003910     ELSE
003920         MOVE 0 TO WS-PARSE-RESULT.
003930     MOVE WS-PARSE-RESULT       TO WS-FR-RAW-VALUE.
003940     MOVE 'FIXED  '             TO WS-FR-TYPE.
003950     MOVE 'BOOK_PRICE_TYPE'     TO WS-LOOKUP-KEY.
003960     PERFORM K010-LOOKUP-SETTING THRU K010-LOOKUP-SETTING-EXIT.
003970     IF LOOKUP-FOUND
003980         MOVE WS-LOOKUP-VALUE (1:7) TO WS-FR-TYPE.
003990     PERFORM R010-RESOLVE-FEE-AMOUNT
004000         THRU R010-RESOLVE-FEE-AMOUNT-EXIT.
004010     MOVE WS-FR-RESULT          TO WS-BOOK-PRICE.
004020*
004030*    ROUNDED SUM OF THE THREE FEES - ADDED TO INSTALLMENT #1
004040*    ONLY, IN I010 BELOW.
004050     COMPUTE WS-FEES-TOTAL ROUNDED =
004060         WS-PROCESSING-FEE + WS-INSURANCE-FEE + WS-BOOK-PRICE.
004070 F010-COMPUTE-FEES-EXIT.
004080     EXIT.
004090*
004100* STRAIGHT SEQUENTIAL SCAN OF THE SETTINGS TABLE - NO SEARCH
004110* VERB, JUST A PERFORM...VARYING...UNTIL LOOP LIKE EVERY OTHER
004120* TABLE LOOKUP IN THIS PROGRAM.  SETTINGS IS SMALL (UNDER 30
004130* ROWS) SO A LINEAR SCAN ON EVERY CALL IS CHEAP ENOUGH.
004140 K010-LOOKUP-SETTING.
004150     MOVE SPACES TO WS-LOOKUP-VALUE.
004160     MOVE 'N'    TO WS-LOOKUP-FOUND.
004170     PERFORM K015-SCAN-ONE-SETTING
004180         VARYING WS-LOOKUP-SUB FROM 1 BY 1
004190         UNTIL WS-LOOKUP-SUB > WS-SETTINGS-LOADED
004200            OR LOOKUP-FOUND.
004210 K010-LOOKUP-SETTING-EXIT.
004220     EXIT.
004230*
004240* ONE ITERATION OF THE K010 SCAN - COMPARES ONE TABLE ENTRY AND
004250* SETS LOOKUP-FOUND IF IT MATCHES.  SPLIT OUT OF K010 SO THE
004260* VARYING LOOP CAN PERFORM IT REPEATEDLY.
004270 K015-SCAN-ONE-SETTING.
004280     IF WS-SET-KEY (WS-LOOKUP-SUB) = WS-LOOKUP-KEY
004290         MOVE WS-SET-VALUE (WS-LOOKUP-SUB) TO WS-LOOKUP-VALUE
004300         MOVE 'Y' TO WS-LOOKUP-FOUND.
004310*
004320* PARSES A SETTINGS VALUE OF THE FORM 'NNN' OR 'NNN.NN' INTO
004330* WS-PARSE-RESULT.  A VALUE WITH NO DECIMAL POINT OR A NON-
004340* NUMERIC INTEGER PART COMES BACK AS ZERO, PER THE "MISSING OR
004350* UNPARSABLE SETTING VALUE -> 0" RULE.
004360 N010-PARSE-NUMERIC-SETTING.
004370     MOVE SPACES TO WS-PARSE-INT-TEXT WS-PARSE-FRAC-TEXT.
004380     MOVE 0      TO WS-PARSE-INT-NUM WS-PARSE-FRAC-NUM
004390                    WS-PARSE-RESULT.
004400     IF WS-LOOKUP-VALUE NOT = SPACES
004410         UNSTRING WS-LOOKUP-VALUE DELIMITED BY '.'
004420             INTO WS-PARSE-INT-TEXT WS-PARSE-FRAC-TEXT
004430*        A NON-NUMERIC INTEGER PART (E.G. A STRAY LETTER TYPED
004440*        INTO THE SETTINGS FILE) LEAVES WS-PARSE-RESULT AT THE
004450*        ZERO IT WAS INITIALIZED TO ABOVE, RATHER THAN ABENDING
004460*        ON A BAD MOVE.
004470         IF WS-PARSE-INT-TEXT IS NUMERIC
004480             MOVE WS-PARSE-INT-TEXT  TO WS-PARSE-INT-NUM
004490             IF WS-PARSE-FRAC-TEXT NOT = SPACES
004500                 MOVE WS-PARSE-FRAC-TEXT TO WS-PARSE-FRAC-NUM
004510             END-IF
004520             COMPUTE WS-PARSE-RESULT =
004530                 WS-PARSE-INT-NUM + (WS-PARSE-FRAC-NUM / 100)
004540         END-IF
004550     END-IF.
004560 N010-PARSE-NUMERIC-SETTING-EXIT.
004570     EXIT.
004580*
004590* GENERIC PERCENT/FIXED RESOLVER - SAME RULE USED FOR EVERY
004600* SETTINGS-DRIVEN FEE, PER THE KEY_TYPE COMPANION CONVENTION.
004610* A PERCENT FEE IS ROUNDED OFF THE APPLICATION'S OWN PRINCIPAL,
004620* NOT OFF ANY INTERMEDIATE OR NET-OF-FEE FIGURE.
004630 R010-RESOLVE-FEE-AMOUNT.
004640     IF WS-FR-TYPE = 'PERCENT'
004650         COMPUTE WS-FR-RESULT ROUNDED =
004660             GL1150-PRINCIPAL-AMT * WS-FR-RAW-VALUE / 100
004670     ELSE
004680         COMPUTE WS-FR-RESULT ROUNDED = WS-FR-RAW-VALUE.
004690 R010-RESOLVE-FEE-AMOUNT-EXIT.
004700     EXIT.
004710*
004720******************************************************
004730*   G010/G020 - INTEREST (U1)                         *
004740*   TWO METHODS, CHOSEN BY THE APPLICATION'S OWN RATE  *
004750*   METHOD FLAG - NEITHER ROUNDS ITS INTERMEDIATE WORK, *
004760*   ONLY THE FINAL INTEREST-TOTAL FIGURE (TKT GL-349). *
004770******************************************************
004780* TENURE-FLAT - INTEREST IS SIMPLY PRINCIPAL TIMES THE STATED
004790* RATE, FOR THE WHOLE TENURE OF THE LOAN REGARDLESS OF DURATION
004800* IN WEEKS.  THIS IS THE ORIGINAL, SIMPLER METHOD FROM TKT
004810* GL-101 AND REMAINS THE DEFAULT FOR EVERY PRODUCT EXCEPT THE
004820* WEEKLY-SAVINGS-LINKED ONE ADDED UNDER TKT GL-243.
004830 G010-COMPUTE-TENURE-FLAT-INTEREST.
004840     COMPUTE WS-INTEREST-TOTAL ROUNDED =
004850         GL1150-PRINCIPAL-AMT * GL1150-RATE-PCT / 100.
004860 G010-COMPUTE-TENURE-FLAT-INTEREST-EXIT.
004870     EXIT.
004880*
004890* ANNUAL-PRORATED - THE STATED RATE IS AN ANNUAL RATE, PRORATED
004900* DOWN TO A PER-WEEK FIGURE BY THE APPLICATION'S WEEK-DIVIDER
004910* (NORMALLY 52), THEN MULTIPLIED BACK UP BY THE ACTUAL DURATION
004920* IN WEEKS.  A ZERO OR MISSING WEEK-DIVIDER DEFAULTS TO 1 RATHER
004930* THAN DIVIDING BY ZERO (TKT GL-243).
004940 G020-COMPUTE-PRORATED-INTEREST.
004950     IF GL1150-WEEK-DIVIDER > 0
004960         MOVE GL1150-WEEK-DIVIDER TO WS-WEEK-DIVIDER-WK
004970     ELSE
004980         MOVE 1 TO WS-WEEK-DIVIDER-WK.
004990*    WS-INT-PER-WEEK IS DELIBERATELY NOT ROUNDED HERE - IT IS AN
005000*    INTERMEDIATE FIGURE, AND TKT GL-349 CONFIRMED WITH AUDIT
005010*    THAT ONLY THE FINAL WS-INTEREST-TOTAL GETS ROUNDED.
005020     COMPUTE WS-INT-PER-WEEK =
005030         (GL1150-PRINCIPAL-AMT * GL1150-RATE-PCT / 100)
005040             / WS-WEEK-DIVIDER-WK.
005050     COMPUTE WS-INTEREST-TOTAL ROUNDED =
005060         WS-INT-PER-WEEK * GL1150-DURATION-WEEKS.
005070 G020-COMPUTE-PRORATED-INTEREST-EXIT.
005080     EXIT.
005090*
005100******************************************************
005110*   H010/I010 - WEEKLY INSTALLMENT SCHEDULE (U1/U3)    *
005120*   PRINCIPAL AND INTEREST ARE EACH SPLIT EVENLY OVER   *
005130*   THE DURATION, ROUNDED ONCE PER WEEK - NO TRUE-UP ON *
005140*   THE FINAL INSTALLMENT, SO A LOAN WHOSE PRINCIPAL    *
005150*   DOES NOT DIVIDE EVENLY LEAVES A FEW CENTS OF         *
005160*   ROUNDING RESIDUE UNCOLLECTED (TKT GL-349, CONFIRMED *
005170*   ACCEPTABLE BY AUDIT).                               *
005180******************************************************
005190 H010-BUILD-INSTALLMENT-SCHEDULE.
005200     COMPUTE WS-PRINCIPAL-WEEK ROUNDED =
005210         GL1150-PRINCIPAL-AMT / GL1150-DURATION-WEEKS.
005220     COMPUTE WS-INTEREST-WEEK ROUNDED =
005230         WS-INTEREST-TOTAL / GL1150-DURATION-WEEKS.
005240     COMPUTE WS-BASE-INSTALLMENT ROUNDED =
005250         WS-PRINCIPAL-WEEK + WS-INTEREST-WEEK.
005260*    THE CALENDAR WALK STARTS FROM THE APPLICATION'S OWN FIRST-
005270*    INSTALLMENT DATE, NOT FROM TODAY OR FROM THE DISBURSEMENT
005280*    DATE - THE BRANCH SETS THE FIRST DUE DATE WHEN THE LOAN IS
005290*    APPROVED.
005300     MOVE GL1150-1ST-INST-YYYY TO WS-CAL-YEAR.
005310     MOVE GL1150-1ST-INST-MM   TO WS-CAL-MONTH.
005320     MOVE GL1150-1ST-INST-DD   TO WS-CAL-DAY.
005330     PERFORM I010-WRITE-ONE-INSTALLMENT
005340         VARYING WS-INST-SUB FROM 1 BY 1
005350         UNTIL WS-INST-SUB > GL1150-DURATION-WEEKS.
005360 H010-BUILD-INSTALLMENT-SCHEDULE-EXIT.
005370     EXIT.
005380*
005390* WRITES ONE GL1200 INSTALLMENT ROW.  THE FIRST INSTALLMENT
005400* (WS-INST-SUB = 1) CARRIES THE DUE DATE ALREADY SET BY H010 AND
005410* PICKS UP THE ORIGINATION FEES ON TOP OF ITS OWN PRINCIPAL AND
005420* INTEREST SPLIT - EVERY LATER INSTALLMENT IS PURE PRINCIPAL
005430* PLUS INTEREST, ONE WEEK FURTHER OUT.
005440 I010-WRITE-ONE-INSTALLMENT.
005450     IF WS-INST-SUB > 1
005460         PERFORM M015-ADD-ONE-WEEK
005470             VARYING WS-CAL-DAYS-LEFT FROM 7 BY -1
005480             UNTIL WS-CAL-DAYS-LEFT = 0.
005490     MOVE GL1100-LOAN-ID        TO GL1200-LOAN-ID.
005500     MOVE WS-INST-SUB           TO GL1200-INST-NO.
005510     MOVE WS-CAL-YEAR           TO GL1200-DUE-YYYY.
005520     MOVE WS-CAL-MONTH          TO GL1200-DUE-MM.
005530     MOVE WS-CAL-DAY            TO GL1200-DUE-DD.
005540     MOVE WS-PRINCIPAL-WEEK     TO GL1200-PRINCIPAL-DUE.
005550     MOVE WS-INTEREST-WEEK      TO GL1200-INTEREST-DUE.
005560     MOVE WS-BASE-INSTALLMENT   TO GL1200-TOTAL-DUE.
005570     IF WS-INST-SUB = 1
005580         ADD WS-FEES-TOTAL TO GL1200-TOTAL-DUE.
005590     MOVE 0 TO GL1200-PRINCIPAL-PAID.
005600     MOVE 0 TO GL1200-INTEREST-PAID.
005610     MOVE 0 TO GL1200-TOTAL-PAID.
005620     MOVE 0 TO GL1200-PAID-DATE-R.
005630     MOVE 'PENDING   '          TO GL1200-STATUS.
005640     WRITE INSTALLS-FILE.
005650     ADD 1 TO WS-INST-WRITTEN.
005660*
005670* ADVANCES WS-CAL-YEAR/MONTH/DAY BY ONE CALENDAR DAY, CARRYING
005680* INTO THE NEXT MONTH AND YEAR AS NEEDED.  CALLED SEVEN TIMES TO
005690* MOVE THE DUE DATE FORWARD ONE WEEK.
005700 M015-ADD-ONE-WEEK.
005710     PERFORM M020-SET-LEAP-FLAG.
005720     MOVE WS-DIM-TABLE (WS-CAL-MONTH) TO WS-CAL-DIM.
005730     IF WS-CAL-MONTH = 2 AND WS-CAL-IS-LEAP
005740         MOVE 29 TO WS-CAL-DIM.
005750     IF WS-CAL-DAY < WS-CAL-DIM
005760         ADD 1 TO WS-CAL-DAY
005770     ELSE
005780         MOVE 1 TO WS-CAL-DAY
005790         IF WS-CAL-MONTH < 12
005800             ADD 1 TO WS-CAL-MONTH
005810         ELSE
005820             MOVE 1 TO WS-CAL-MONTH
005830             ADD 1 TO WS-CAL-YEAR
005840         END-IF
005850     END-IF.
005860*
005870* STANDARD GREGORIAN LEAP-YEAR TEST - DIVISIBLE BY 4, EXCEPT
005880* CENTURY YEARS, WHICH MUST ALSO BE DIVISIBLE BY 400.  RE-RUN ON
005890* EVERY CALL RATHER THAN CACHED, SINCE A SCHEDULE CAN CROSS A
005900* YEAR BOUNDARY MID-RUN.
005910 M020-SET-LEAP-FLAG.
005920     MOVE 'N' TO WS-CAL-LEAP-FLAG.
005930     IF WS-CAL-YEAR / 4 * 4 = WS-CAL-YEAR
005940         IF WS-CAL-YEAR / 100 * 100 NOT = WS-CAL-YEAR
005950             MOVE 'Y' TO WS-CAL-LEAP-FLAG
005960         ELSE
005970             IF WS-CAL-YEAR / 400 * 400 = WS-CAL-YEAR
005980                 MOVE 'Y' TO WS-CAL-LEAP-FLAG
005990             END-IF
006000         END-IF
006010     END-IF.
006020*
006030******************************************************
006040*   J010 - WRITE THE LOAN MASTER                      *
006050*   ONE GL1100 ROW PER ORIGINATED LOAN - MOST FIELDS   *
006060*   ARE A STRAIGHT COPY FROM THE APPLICATION, WITH THE  *
006070*   INTEREST TOTAL AND INSTALLMENT AMOUNT FILLED IN     *
006080*   FROM THIS RUN'S OWN CALCULATIONS.  ADVANCE BALANCE  *
006090*   STARTS AT ZERO - ONLY PAYGL3000 EVER TOUCHES IT      *
006100*   AGAIN.                                              *
006110******************************************************
006120 J010-WRITE-LOAN-MASTER.
006130     MOVE GL1150-LOAN-ACCT-NO    TO GL1100-LOAN-ACCT-NO.
006140     MOVE GL1150-MEMBER-ID       TO GL1100-MEMBER-ID.
006150     MOVE GL1150-MEMBER-NAME     TO GL1100-MEMBER-NAME.
006160     MOVE GL1150-GROUP-ID        TO GL1100-GROUP-ID.
006170     MOVE GL1150-GROUP-NAME      TO GL1100-GROUP-NAME.
006180     MOVE GL1150-LO-ID           TO GL1100-LO-ID.
006190     MOVE GL1150-BRANCH-ID       TO GL1100-BRANCH-ID.
006200     MOVE GL1150-REGION-ID       TO GL1100-REGION-ID.
006210     MOVE GL1150-DISB-DATE-R     TO GL1100-DISB-DATE-R.
006220     MOVE GL1150-1ST-INST-DATE-R TO GL1100-1ST-INST-DATE-R.
006230     MOVE GL1150-DURATION-WEEKS  TO GL1100-DURATION-WEEKS.
006240     MOVE GL1150-PRINCIPAL-AMT   TO GL1100-PRINCIPAL-AMT.
006250     MOVE WS-INTEREST-TOTAL      TO GL1100-INTEREST-TOTAL.
006260     MOVE GL1150-TOTAL-DISB      TO GL1100-TOTAL-DISB.
006270     MOVE WS-BASE-INSTALLMENT    TO GL1100-INSTALLMENT-AMT.
006280     MOVE 0                      TO GL1100-ADVANCE-BAL.
006290*    A LOAN WITH NO DISBURSEMENT DATE YET ON THE APPLICATION IS
006300*    STILL AWAITING BRANCH DISBURSEMENT, PER TKT GL-305 - IT
006310*    GOES OUT ACTIVE, NOT DISBURSED, AND PAYGL3000 NEVER SEES IT
006320*    UNTIL THE BRANCH POSTS THE FIRST PAYMENT.
006330     IF GL1150-DISB-DATE-R > 0
006340         MOVE 'DISBURSED  ' TO GL1100-STATUS
006350     ELSE
006360         MOVE 'ACTIVE     ' TO GL1100-STATUS.
006370     WRITE LOANS-FILE.
006380 J010-WRITE-LOAN-MASTER-EXIT.
006390     EXIT.
006400*
006410* END-OF-RUN TOTALS PAGE - CONSOLE ONLY, NOT A PRINT FILE.  GIVES
006420* THE OPERATOR A QUICK SANITY CHECK (PROCESSED + REJECTED SHOULD
006430* EQUAL THE LOANAPPS ROW COUNT) WITHOUT HAVING TO OPEN THE
006440* OUTPUT FILES.
006450 Z010-PRINT-TOTALS.
006460     DISPLAY SPACES UPON CRT.
006470     MOVE 'LOANS PROCESSED ...........' TO WS-RPT-TEXT.
006480     DISPLAY WS-RPT-TEXT WS-LOANS-PROCESSED UPON CRT.
006490     MOVE 'LOANS REJECTED .............' TO WS-RPT-TEXT.
006500     DISPLAY WS-RPT-TEXT WS-LOANS-REJECTED UPON CRT.
006510     MOVE 'INSTALLMENTS WRITTEN .......' TO WS-RPT-TEXT.
006520     DISPLAY WS-RPT-TEXT WS-INST-WRITTEN UPON CRT.
006530     MOVE 'TOTAL PRINCIPAL ............' TO WS-RPT-TEXT.
006540     DISPLAY WS-RPT-TEXT WS-TOT-PRINCIPAL UPON CRT.
006550     MOVE 'TOTAL INTEREST ..............' TO WS-RPT-TEXT.
006560     DISPLAY WS-RPT-TEXT WS-TOT-INTEREST UPON CRT.
006570     MOVE 'TOTAL FEES ..................' TO WS-RPT-TEXT.
006580     DISPLAY WS-RPT-TEXT WS-TOT-FEES UPON CRT.
