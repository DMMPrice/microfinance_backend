000010*****************************************************************
000020* GL1600-REC  -  BRANCH EXPENSE RECORD
000030* GROUP LENDING BACK OFFICE
000040*
000050* ONE ROW PER BRANCH EXPENSE.  READ BY EXPGL7000 (VALIDATION)
000060* AND BY CSHGL4000/AUDGL6000 (CASHBOOK/AUDIT - ACCEPTED ROWS
000070* ONLY, PER THE EXPGL7000 RUN THAT PRECEDES THEM).
000080*****************************************************************
000090* CHANGE LOG
000100*   04/08/94  EJ     ORIGINAL LAYOUT.
000110*   02/08/97  SWK    ADDED GL1600-SUBCAT-ID, SPLIT OUT OF THE
000120*                    OLD SINGLE CATEGORY FIELD (TKT GL-174).
000130*   11/09/98  EJ     Y2K - GL1600-EXP-YYYY WIDENED FROM 2 TO 4
000140*                    DIGITS (TKT GL-199-Y2K).
000150*****************************************************************
000160 01  GL1600-REC.
000170     05  GL1600-EXP-ID               PIC 9(9).
000180     05  GL1600-BRANCH-ID            PIC 9(9).
000190     05  GL1600-CATEGORY-ID          PIC 9(9).
000200     05  GL1600-SUBCAT-ID            PIC 9(9).
000210     05  GL1600-EXP-DATE.
000220         10  GL1600-EXP-YYYY         PIC 9(4).
000230         10  GL1600-EXP-MM           PIC 9(2).
000240         10  GL1600-EXP-DD           PIC 9(2).
000250     05  GL1600-EXP-DATE-R REDEFINES GL1600-EXP-DATE
000260                                     PIC 9(8).
000270     05  GL1600-EXP-AMOUNT           PIC S9(10)V99 COMP-3.
000280     05  GL1600-PAYEE                PIC X(20).
000290     05  GL1600-DESC                 PIC X(30).
000300     05  FILLER                      PIC X(3).
