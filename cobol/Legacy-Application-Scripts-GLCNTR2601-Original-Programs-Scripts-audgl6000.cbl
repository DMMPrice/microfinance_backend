000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    AUDGL6000.
000030 AUTHOR.        D. M. COVINGTON.
000040 INSTALLATION.  GROUP LENDING BACK OFFICE - BRANCH OPERATIONS.
000050 DATE-WRITTEN.  08/02/19.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*****************************************************************
000090* AUDGL6000 - TRANSACTION AUDIT LOG.
000100*
000110* BUILDS THE SAME MERGED TRANSACTION SET AS CSHGL4000 (LOAN
000120* DISBURSEMENTS, PAID INSTALLMENTS, LOAN CHARGES AND BRANCH
000130* EXPENSES) BUT LISTS EVERY ROW WITH FULL LOAN/MEMBER/REGION/
000140* BRANCH/GROUP DETAIL INSTEAD OF A RUNNING PASSBOOK BALANCE.
000150* NO OPENING BALANCE, NO RUNNING BALANCE, NO CLOSING TOTALS.
000160*
000170* TAKES A FROM/TO DATE AND FOUR OPTIONAL FILTERS (REGION, BRANCH,
000180* GROUP - ZERO MEANS UNFILTERED - AND A SOURCE-TYPE OF ALL,
000190* DISBURSEMENT, INSTALLMENT, CHARGE OR EXPENSE) PLUS THE USUAL
000200* INCLUDE-CHARGES SWITCH, ALL ON THE COMMAND LINE.  EXPENSES ARE
000210* ALWAYS COMPANY-WIDE - THE REGION/BRANCH/GROUP FILTERS NEVER
000220* APPLY TO AN EXPENSE ROW, ONLY THE DATE RANGE AND SOURCE FILTER
000230* DO.
000240*****************************************************************
000250* CHANGE LOG
000260*   08/02/19  DMC    ORIGINAL PROGRAM - BUILT OFF CSHGL4000'S
000270*                    MERGE LOGIC SO THE AUDIT LISTING AND THE
000280*                    PASSBOOK NEVER DRIFT APART ON WHAT COUNTS AS
000290*                    A TRANSACTION (TKT GL-407).
000300*   03/11/20  DMC    ADDED THE SOURCE-TYPE FILTER SO ADMIN CAN
000310*                    PULL A SINGLE-SOURCE LISTING WITHOUT
000320*                    SORTING THE WHOLE THING BY HAND (TKT
000330*                    GL-415).
000340*   09/14/21  RMH    LOAN AND MEMBER NAME NOW CARRY THROUGH ON
000350*                    EXPENSE ROWS' BLANK, NOT THE LAST LOAN SEEN
000360*                    - FOUND ON A SITE VISIT WHERE THE PRIOR BUILD
000370*                    LEFT THE LAST LOAN TABLE ENTRY IN THE STAGING
000380*                    AREA (TKT GL-421).
000390*   11/02/22  SWK    REGION/BRANCH/GROUP FILTER NOW SKIPPED
000400*                    ENTIRELY FOR EXPENSE ROWS PER ADMIN REQUEST -
000410*                    BRANCH EXPENSES SHOULD SHOW ON ANY FILTERED
000420*                    RUN (TKT GL-430).
000430*   03/30/23  DMC    ADDED WS-RUN-DATE TO THE START-OF-RUN BANNER,
000440*                    SAME AS THE OTHER PROGRAMS IN THE SUITE (TKT
000450*                    GL-433).
000460*****************************************************************
000470 ENVIRONMENT DIVISION.
000480*
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     CONSOLE IS CRT
000520     C01 IS TOP-OF-FORM.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550*    LOAN MASTER - SOURCE OF DISBURSEMENT TXNS AND OF THE MEMBER/
000560*    GROUP/BRANCH/REGION LOOKUP USED BY INSTALLMENT/CHARGE TXNS.
000570     SELECT LOANS-FILE     ASSIGN TO "LOANS"
000580            ORGANIZATION IS SEQUENTIAL.
000590*    INSTALLMENT HISTORY - SOURCE OF PAID-INSTALLMENT TXNS.
000600     SELECT INSTALLS-FILE  ASSIGN TO "INSTALLS"
000610            ORGANIZATION IS SEQUENTIAL.
000620*    LOAN CHARGE HISTORY - SOURCE OF CHARGE TXNS, SKIPPED ENTIRELY
000630*    WHEN THE CALLER'S INCLUDE-CHARGES SWITCH IS OFF.
000640     SELECT CHARGES-FILE   ASSIGN TO "CHARGES"
000650            ORGANIZATION IS SEQUENTIAL.
000660*    BRANCH EXPENSE HISTORY - SOURCE OF EXPENSE TXNS, COMPANY-WIDE
000670*    SCOPE REGARDLESS OF THE REGION/BRANCH/GROUP FILTER.
000680     SELECT EXPENSES-FILE  ASSIGN TO "EXPENSES"
000690            ORGANIZATION IS SEQUENTIAL.
000700*    EXPENSE SUBCATEGORY MASTER - PAYMENT-TYPE LOOKUP ONLY, TELLS
000710*    US WHICH EXPENSE ROWS ARE CREDITS (REFUNDS) VS DEBITS.
000720     SELECT SUBCATS-FILE   ASSIGN TO "SUBCATS"
000730            ORGANIZATION IS SEQUENTIAL.
000740     SELECT TXNLOG-RPT     ASSIGN TO "TXNLOG-RPT"
000750            ORGANIZATION IS LINE SEQUENTIAL.
000760*
000770 DATA DIVISION.
000780*
000790 FILE SECTION.
000800*
000810 FD  LOANS-FILE
000820     LABEL RECORDS ARE STANDARD.
000830     COPY '/users/devel/gllps/gl1100.cbl'.
000840 FD  INSTALLS-FILE
000850     LABEL RECORDS ARE STANDARD.
000860     COPY '/users/devel/gllps/gl1200.cbl'.
000870 FD  CHARGES-FILE
000880     LABEL RECORDS ARE STANDARD.
000890     COPY '/users/devel/gllps/gl1400.cbl'.
000900 FD  EXPENSES-FILE
000910     LABEL RECORDS ARE STANDARD.
000920     COPY '/users/devel/gllps/gl1600.cbl'.
000930 FD  SUBCATS-FILE
000940     LABEL RECORDS ARE STANDARD.
000950     COPY '/users/devel/gllps/gl1650.cbl'.
000960 FD  TXNLOG-RPT
000970     LABEL RECORDS ARE OMITTED.
000980 01  TXNLOG-LINE                 PIC X(132).
000990*
001000 WORKING-STORAGE SECTION.
001010*
001020* RUN DATE FOR THE CONSOLE BANNER ONLY - NOT WRITTEN TO THE
001030* REPORT, WHICH CARRIES THE CALLER'S OWN DATE RANGE (TKT GL-433).
001040 77  WS-RUN-DATE                 PIC 9(6).
001050*
001060 01  WS-SWITCHES.
001070     05  WS-LOANS-EOF            PIC X     VALUE 'N'.
001080         88  LOANS-EOF                     VALUE 'Y'.
001090     05  WS-INSTALLS-EOF         PIC X     VALUE 'N'.
001100         88  INSTALLS-EOF                  VALUE 'Y'.
001110     05  WS-CHARGES-EOF          PIC X     VALUE 'N'.
001120         88  CHARGES-EOF                   VALUE 'Y'.
001130     05  WS-EXPENSES-EOF         PIC X     VALUE 'N'.
001140         88  EXPENSES-EOF                  VALUE 'Y'.
001150     05  WS-SUBCATS-EOF          PIC X     VALUE 'N'.
001160         88  SUBCATS-EOF                   VALUE 'Y'.
001170     05  WS-ROW-IN-SCOPE         PIC X     VALUE 'N'.
001180         88  ROW-IN-SCOPE                  VALUE 'Y'.
001190     05  WS-FOUND-CREDIT-SW      PIC X     VALUE 'N'.
001200         88  WS-FOUND-CREDIT               VALUE 'Y'.
001210     05  WS-DID-SWAP              PIC X     VALUE 'N'.
001220         88  DID-SWAP                      VALUE 'Y'.
001230     05  FILLER                  PIC X(10).
001240*
001250 01  WS-PARM-LINE                PIC X(80).
001260 01  WS-PARM-WORK.
001270     05  WS-PARM-FROM-DATE       PIC 9(8).
001280     05  WS-PARM-TO-DATE         PIC 9(8).
001290     05  WS-PARM-REGION-ID       PIC 9(9).
001300     05  WS-PARM-BRANCH-ID       PIC 9(9).
001310     05  WS-PARM-GROUP-ID        PIC 9(9).
001320     05  WS-PARM-SOURCE-TYPE     PIC X(12).
001330         88  WS-SRC-ALL              VALUE 'ALL         '.
001340         88  WS-SRC-DISBURSEMENT     VALUE 'DISBURSEMENT'.
001350         88  WS-SRC-INSTALLMENT      VALUE 'INSTALLMENT '.
001360         88  WS-SRC-CHARGE           VALUE 'CHARGE      '.
001370         88  WS-SRC-EXPENSE          VALUE 'EXPENSE     '.
001380     05  WS-PARM-INCL-CHARGES    PIC X.
001390         88  WS-INCL-CHARGES-YES     VALUE 'Y'.
001400     05  FILLER                  PIC X(10).
001410*
001420 01  WS-COUNTERS.
001430     05  WS-LOANS-LOADED         PIC 9(5)      COMP VALUE 0.
001440     05  WS-SUBCATS-LOADED       PIC 9(5)      COMP VALUE 0.
001450     05  WS-TXN-LOADED           PIC 9(5)      COMP VALUE 0.
001460     05  WS-LNT-SUB              PIC 9(5)      COMP VALUE 0.
001470     05  WS-SUB-SUB              PIC 9(5)      COMP VALUE 0.
001480     05  WS-TXN-SUB              PIC 9(5)      COMP VALUE 0.
001490     05  WS-SWAP-SUB             PIC 9(5)      COMP VALUE 0.
001500     05  WS-PASS-SUB             PIC 9(5)      COMP VALUE 0.
001510     05  FILLER                  PIC X(10).
001520*
001530* LOAN MASTER LOADED TO A TABLE - SUPPLIES MEMBER NAME AND
001540* REGION/BRANCH/GROUP DETAIL FOR INSTALLMENT AND CHARGE ROWS VIA
001550* SEARCH BY LOAN-ID, THE SAME AS CSHGL4000'S WS-LOAN-TABLE.
001560* LOADED IN LOAN-ID ORDER BECAUSE GL1100 IS KEPT THAT WAY ON
001570* DISK - SEARCH WOULD RETURN GARBAGE IF THE FILE WERE EVER
001580* RESEQUENCED UPSTREAM.
001590 01  WS-LOAN-TABLE.
001600     05  WS-LNT-ENTRY OCCURS 3000 TIMES
001610                       DEPENDING ON WS-LOANS-LOADED
001620                       ASCENDING KEY IS WS-LNT-LOAN-ID
001630                       INDEXED BY WS-LNT-IDX.
001640         10  WS-LNT-LOAN-ID          PIC 9(9).
001650         10  WS-LNT-MEMBER-NAME      PIC X(30).
001660         10  WS-LNT-GROUP-ID         PIC 9(9).
001670         10  WS-LNT-BRANCH-ID        PIC 9(9).
001680         10  WS-LNT-REGION-ID        PIC 9(9).
001690         10  FILLER                  PIC X(5).
001700*
001710* SUBCATEGORY MASTER - PAYMENT TYPE ONLY LOOKUP FOR EXPENSES.
001720 01  WS-SUBCAT-TABLE.
001730     05  WS-SUB-ENTRY OCCURS 500 TIMES
001740                      DEPENDING ON WS-SUBCATS-LOADED
001750                      ASCENDING KEY IS WS-SUB-ID
001760                      INDEXED BY WS-SUB-IDX.
001770         10  WS-SUB-ID               PIC 9(9).
001780         10  WS-SUB-PAYMENT-TYPE      PIC X(6).
001790             88  WS-SUB-IS-CREDIT         VALUE 'CREDIT'.
001800         10  FILLER                  PIC X(5).
001810*
001820* MERGED TRANSACTION TABLE - SAME SHAPE AS CSHGL4000'S EXCEPT A
001830* ROW CARRIES ITS OWN LOAN-ID AND MEMBER-NAME, SINCE THE AUDIT
001840* LISTING PRINTS THEM AS COLUMNS RATHER THAN FOLDING THEM INTO
001850* THE REMARK TEXT.  BUILT BY HAND AGAIN HERE RATHER THAN SHARED
001860* WITH CSHGL4000 - THE SHOP'S PROGRAMS DO NOT CALL ONE ANOTHER.
001870 01  WS-TXN-TABLE.
001880     05  WS-TXN-ENTRY OCCURS 5000 TIMES
001890                      INDEXED BY WS-TXN-IDX.
001900         10  WS-TXN-DATE             PIC 9(8).
001910         10  WS-TXN-SOURCE           PIC X(12).
001920         10  WS-TXN-LOAN-ID          PIC 9(9).
001930         10  WS-TXN-MEMBER-NAME      PIC X(20).
001940         10  WS-TXN-BRANCH-ID        PIC 9(9).
001950         10  WS-TXN-GROUP-ID         PIC 9(9).
001960         10  WS-TXN-REGION-ID        PIC 9(9).
001970         10  WS-TXN-CREDIT           PIC S9(10)V99 COMP-3.
001980         10  WS-TXN-DEBIT            PIC S9(10)V99 COMP-3.
001990         10  WS-TXN-REMARK           PIC X(30).
002000         10  FILLER                  PIC X(8).
002010*
002020* ONE-ROW SWAP AREA FOR THE BUBBLE SORT BELOW - SAME PLAIN-GROUP
002030* APPROACH CSHGL4000 AND PFSGL5000 USE, A GROUP MATCHING THE
002040* TABLE ENTRY'S SHAPE FIELD FOR FIELD.
002050 01  WS-TXN-SWAP-ENTRY.
002060     05  WS-SWP-DATE                 PIC 9(8).
002070     05  WS-SWP-SOURCE               PIC X(12).
002080     05  WS-SWP-LOAN-ID              PIC 9(9).
002090     05  WS-SWP-MEMBER-NAME          PIC X(20).
002100     05  WS-SWP-BRANCH-ID            PIC 9(9).
002110     05  WS-SWP-GROUP-ID             PIC 9(9).
002120     05  WS-SWP-REGION-ID            PIC 9(9).
002130     05  WS-SWP-CREDIT               PIC S9(10)V99 COMP-3.
002140     05  WS-SWP-DEBIT                PIC S9(10)V99 COMP-3.
002150     05  WS-SWP-REMARK               PIC X(30).
002160     05  FILLER                      PIC X(8).
002170*
002180* STAGING AREA - ONE PENDING ROW, FILLED BY EACH SOURCE'S ADD-TXN
002190* PARAGRAPH, THEN COPIED INTO THE TABLE BY G010-ADD-TXN-ROW.  A
002200* SINGLE BUILD AREA SHARED BY ALL FOUR SOURCES KEEPS THE COPY-INTO
002210* -THE-TABLE LOGIC IN ONE PLACE INSTEAD OF REPEATED FOUR TIMES.
002220 01  WS-TXN-BUILD.
002230     05  WS-TXN-BUILD-DATE        PIC 9(8).
002240     05  WS-TXN-BUILD-SOURCE      PIC X(12).
002250     05  WS-TXN-BUILD-LOAN        PIC 9(9).
002260     05  WS-TXN-BUILD-MEMBER      PIC X(20).
002270     05  WS-TXN-BUILD-BRANCH      PIC 9(9).
002280     05  WS-TXN-BUILD-GROUP       PIC 9(9).
002290     05  WS-TXN-BUILD-REGION      PIC 9(9).
002300     05  WS-TXN-BUILD-CREDIT      PIC S9(10)V99 COMP-3.
002310     05  WS-TXN-BUILD-DEBIT       PIC S9(10)V99 COMP-3.
002320     05  WS-TXN-BUILD-REMARK      PIC X(30).
002330     05  FILLER                   PIC X(8).
002340*
002350 01  WS-BUILD-WORK.
002360     05  WS-DISP-INST-NO          PIC 9(3).
002370     05  FILLER                   PIC X(10).
002380*
002390* PRINT LINE FOR THE AUDIT DETAIL ROWS - ONE COLUMN PER FIELD, NO
002400* FOLDED REMARK TEXT LIKE THE PASSBOOK REPORT USES, SINCE THE LOAN
002410* AND MEMBER ALREADY HAVE THEIR OWN COLUMNS HERE.
002420 01  WS-REPORT-LINE.
002430     05  WS-RPT-DATE               PIC X(10).
002440     05  FILLER                    PIC X(01).
002450     05  WS-RPT-SOURCE             PIC X(12).
002460     05  FILLER                    PIC X(01).
002470     05  WS-RPT-REGION             PIC ZZZZZZZZ9.
002480     05  FILLER                    PIC X(01).
002490     05  WS-RPT-BRANCH             PIC ZZZZZZZZ9.
002500     05  FILLER                    PIC X(01).
002510     05  WS-RPT-GROUP              PIC ZZZZZZZZ9.
002520     05  FILLER                    PIC X(01).
002530     05  WS-RPT-LOAN               PIC ZZZZZZZZ9.
002540     05  FILLER                    PIC X(01).
002550     05  WS-RPT-MEMBER             PIC X(15).
002560     05  FILLER                    PIC X(01).
002570     05  WS-RPT-CREDIT             PIC ZZ,ZZZ,ZZ9.99.
002580     05  FILLER                    PIC X(02).
002590     05  WS-RPT-DEBIT              PIC ZZ,ZZZ,ZZ9.99.
002600     05  FILLER                    PIC X(02).
002610     05  WS-RPT-REMARK             PIC X(20).
002620*
002630 PROCEDURE DIVISION.
002640*
002650*****************************************************************
002660* A010 - MAIN LINE.  PARSE THE COMMAND LINE, BUILD THE MERGED
002670* TRANSACTION TABLE ONE SOURCE AT A TIME (LOANS/DISBURSEMENTS,
002680* INSTALLMENTS, CHARGES, EXPENSES), SORT IT INTO REPORT ORDER AND
002690* PRINT.  NO CONTROL BREAKS AND NO RUNNING BALANCE HERE - THAT IS
002700* WHAT SETS THIS REPORT APART FROM CSHGL4000'S PASSBOOK.
002710*****************************************************************
002720 A010-MAIN-LINE.
002730     ACCEPT WS-RUN-DATE FROM DATE.
002740     DISPLAY SPACES UPON CRT.
002750     DISPLAY '* * * * B E G I N   A U D G L 6 0 0 0 . C B L'
002760         UPON CRT.
002770     DISPLAY 'RUN DATE (YYMMDD) ' WS-RUN-DATE UPON CRT.
002780     ACCEPT WS-PARM-LINE FROM COMMAND-LINE.
002790     PERFORM A015-PARSE-PARMS.
002800     OPEN OUTPUT TXNLOG-RPT.
002810     PERFORM B010-LOAD-SUBCATS.
002820     PERFORM C010-LOAD-LOANS-AND-DISBURSEMENTS.
002830     PERFORM D010-SCAN-INSTALLMENTS.
002840     IF WS-INCL-CHARGES-YES
002850         PERFORM E010-SCAN-CHARGES
002860     END-IF.
002870     PERFORM F010-SCAN-EXPENSES.
002880     PERFORM H010-BUBBLE-SORT-TXN-TABLE.
002890     PERFORM J010-PRINT-AUDIT-HEADER.
002900     PERFORM J020-PRINT-AUDIT-BODY.
002910     CLOSE TXNLOG-RPT.
002920     DISPLAY 'A U D G L 6 0 0 0   C O M P L E T E' UPON CRT.
002930     STOP RUN.
002940*
002950* SEVEN POSITIONAL PARAMETERS, SPACE DELIMITED - FROM/TO DATE,
002960* REGION/BRANCH/GROUP FILTER (ZERO MEANS UNFILTERED), SOURCE TYPE
002970* AND THE INCLUDE-CHARGES SWITCH.
002980 A015-PARSE-PARMS.
002990     UNSTRING WS-PARM-LINE DELIMITED BY ALL SPACES
003000         INTO WS-PARM-FROM-DATE   WS-PARM-TO-DATE
003010              WS-PARM-REGION-ID   WS-PARM-BRANCH-ID
003020              WS-PARM-GROUP-ID    WS-PARM-SOURCE-TYPE
003030              WS-PARM-INCL-CHARGES.
003040*
003050* B010 - LOAD THE EXPENSE SUBCATEGORY MASTER TO A TABLE SO F020
003060* CAN TELL A CREDIT (REFUND) EXPENSE ROW FROM A DEBIT ONE WITHOUT
003070* RE-READING THE FILE FOR EVERY EXPENSE.
003080 B010-LOAD-SUBCATS.
003090     OPEN INPUT SUBCATS-FILE.
003100     PERFORM B015-LOAD-ONE-SUBCAT THRU B015-LOAD-ONE-SUBCAT-EXIT
003110         UNTIL SUBCATS-EOF.
003120     CLOSE SUBCATS-FILE.
003130*
003140 B015-LOAD-ONE-SUBCAT.
003150     READ SUBCATS-FILE
003160         AT END
003170             MOVE 'Y' TO WS-SUBCATS-EOF.
003180     IF NOT SUBCATS-EOF
003190         ADD 1 TO WS-SUBCATS-LOADED
003200         SET WS-SUB-IDX TO WS-SUBCATS-LOADED
003210         MOVE GL1650-SUB-ID TO
003220             WS-SUB-ID (WS-SUB-IDX)
003230         MOVE GL1650-PAYMENT-TYPE TO
003240             WS-SUB-PAYMENT-TYPE (WS-SUB-IDX).
003250 B015-LOAD-ONE-SUBCAT-EXIT.
003260     EXIT.
003270*
003280******************************************************
003290*   C010 - LOAD LOANS, EMIT DISBURSEMENT TXNS         *
003300******************************************************
003310* LOADS THE ENTIRE LOAN MASTER TO WS-LOAN-TABLE (NEEDED BY D010
003320* AND E010 BELOW FOR THEIR SEARCH LOOKUPS) AND, IN THE SAME PASS,
003330* EMITS A DISBURSEMENT TXN FOR EVERY LOAN THAT HAS ACTUALLY
003340* DISBURSED - NO SENSE MAKING A SECOND PASS JUST FOR THAT.
003350 C010-LOAD-LOANS-AND-DISBURSEMENTS.
003360     OPEN INPUT LOANS-FILE.
003370     PERFORM C015-LOAD-ONE-LOAN THRU C015-LOAD-ONE-LOAN-EXIT
003380         UNTIL LOANS-EOF.
003390     CLOSE LOANS-FILE.
003400*
003410 C015-LOAD-ONE-LOAN.
003420     READ LOANS-FILE
003430         AT END
003440             MOVE 'Y' TO WS-LOANS-EOF.
003450     IF NOT LOANS-EOF
003460         ADD 1 TO WS-LOANS-LOADED
003470         SET WS-LNT-IDX TO WS-LOANS-LOADED
003480         MOVE GL1100-LOAN-ID TO
003490             WS-LNT-LOAN-ID (WS-LNT-IDX)
003500         MOVE GL1100-MEMBER-NAME TO
003510             WS-LNT-MEMBER-NAME (WS-LNT-IDX)
003520         MOVE GL1100-GROUP-ID TO
003530             WS-LNT-GROUP-ID (WS-LNT-IDX)
003540         MOVE GL1100-BRANCH-ID TO
003550             WS-LNT-BRANCH-ID (WS-LNT-IDX)
003560         MOVE GL1100-REGION-ID TO
003570             WS-LNT-REGION-ID (WS-LNT-IDX)
003580         IF WS-SRC-ALL OR WS-SRC-DISBURSEMENT
003590             PERFORM C020-CHECK-FILTER-DIRECT
003600             IF ROW-IN-SCOPE
003610                 AND GL1100-DISB-DATE-R > 0
003620                 AND GL1100-TOTAL-DISB > 0
003630                 PERFORM C030-ADD-DISBURSEMENT-TXN
003640             END-IF
003650         END-IF
003660     END-IF.
003670 C015-LOAD-ONE-LOAN-EXIT.
003680     EXIT.
003690*
003700* DIRECT FILTER TEST AGAINST THE LOAN RECORD ITSELF - USED ONLY
003710* HERE WHILE THE LOAN IS STILL THE CURRENT FD RECORD.  D030 BELOW
003720* RUNS THE SAME TEST AGAINST THE LOAN TABLE ENTRY INSTEAD, FOR
003730* INSTALLMENT AND CHARGE ROWS WHERE THE LOAN IS NO LONGER CURRENT.
003740 C020-CHECK-FILTER-DIRECT.
003750     MOVE 'N' TO WS-ROW-IN-SCOPE.
003760     IF (WS-PARM-REGION-ID = 0
003770             OR GL1100-REGION-ID = WS-PARM-REGION-ID)
003780         AND (WS-PARM-BRANCH-ID = 0
003790             OR GL1100-BRANCH-ID = WS-PARM-BRANCH-ID)
003800         AND (WS-PARM-GROUP-ID = 0
003810             OR GL1100-GROUP-ID = WS-PARM-GROUP-ID)
003820         MOVE 'Y' TO WS-ROW-IN-SCOPE
003830     END-IF.
003840*
003850 C030-ADD-DISBURSEMENT-TXN.
003860     MOVE 'LOAN DISBURSED' TO WS-TXN-BUILD-REMARK.
003870     MOVE GL1100-DISB-DATE-R      TO WS-TXN-BUILD-DATE.
003880     MOVE 'DISBURSEMENT' TO WS-TXN-BUILD-SOURCE.
003890     MOVE GL1100-LOAN-ID          TO WS-TXN-BUILD-LOAN.
003900     MOVE GL1100-MEMBER-NAME      TO WS-TXN-BUILD-MEMBER.
003910     MOVE GL1100-BRANCH-ID        TO WS-TXN-BUILD-BRANCH.
003920     MOVE GL1100-GROUP-ID         TO WS-TXN-BUILD-GROUP.
003930     MOVE GL1100-REGION-ID        TO WS-TXN-BUILD-REGION.
003940     MOVE 0                       TO WS-TXN-BUILD-CREDIT.
003950     MOVE GL1100-TOTAL-DISB       TO WS-TXN-BUILD-DEBIT.
003960     PERFORM G010-ADD-TXN-ROW.
003970*
003980******************************************************
003990*   D010 - SCAN INSTALLMENTS, EMIT INSTALLMENT TXNS   *
004000******************************************************
004010* ONLY PAID INSTALLMENTS ARE TXNS - AN UNPAID OR PARTIALLY-PAID
004020* INSTALLMENT ROW SITS ON THE INSTALLMENT FILE BUT NEVER SHOWS UP
004030* HERE UNTIL GL1200-ST-PAID IS SET, SAME RULE CSHGL4000 USES.
004040 D010-SCAN-INSTALLMENTS.
004050     OPEN INPUT INSTALLS-FILE.
004060     PERFORM D015-PROCESS-ONE-INSTALL
004070         THRU D015-PROCESS-ONE-INSTALL-EXIT
004080         UNTIL INSTALLS-EOF.
004090     CLOSE INSTALLS-FILE.
004100*
004110 D015-PROCESS-ONE-INSTALL.
004120     READ INSTALLS-FILE
004130         AT END
004140             MOVE 'Y' TO WS-INSTALLS-EOF.
004150     IF NOT INSTALLS-EOF
004160         IF (WS-SRC-ALL OR WS-SRC-INSTALLMENT)
004170             AND GL1200-ST-PAID
004180             AND GL1200-PAID-DATE-R > 0
004190             AND GL1200-TOTAL-PAID > 0
004200*            LOOK UP THE LOAN'S MEMBER/GROUP/BRANCH/REGION BY
004210*            SEARCH - VALID BECAUSE WS-LOAN-TABLE IS STILL IN
004220*            LOAN-ID ORDER, THE SAME ORDER IT WAS LOADED IN.
004230             SET WS-LNT-IDX TO 1
004240             SEARCH WS-LNT-ENTRY
004250                 AT END
004260                     CONTINUE
004270                 WHEN WS-LNT-LOAN-ID (WS-LNT-IDX)
004280                          = GL1200-LOAN-ID
004290                     PERFORM D030-CHECK-FILTER-BY-INDEX
004300                     IF ROW-IN-SCOPE
004310                         PERFORM D020-ADD-INSTALLMENT-TXN
004320                     END-IF
004330             END-SEARCH
004340         END-IF
004350     END-IF.
004360 D015-PROCESS-ONE-INSTALL-EXIT.
004370     EXIT.
004380*
004390* SAME REGION/BRANCH/GROUP TEST AS C020, BUT AGAINST THE LOOKED-UP
004400* TABLE ENTRY INSTEAD OF A CURRENT FD RECORD - SHARED BY D015 AND
004410* E015 SINCE BOTH GET THEIR LOAN DETAIL FROM A SEARCH.
004420 D030-CHECK-FILTER-BY-INDEX.
004430     MOVE 'N' TO WS-ROW-IN-SCOPE.
004440     IF (WS-PARM-REGION-ID = 0
004450             OR WS-LNT-REGION-ID (WS-LNT-IDX) = WS-PARM-REGION-ID)
004460         AND (WS-PARM-BRANCH-ID = 0
004470             OR WS-LNT-BRANCH-ID (WS-LNT-IDX) = WS-PARM-BRANCH-ID)
004480         AND (WS-PARM-GROUP-ID = 0
004490             OR WS-LNT-GROUP-ID (WS-LNT-IDX) = WS-PARM-GROUP-ID)
004500         MOVE 'Y' TO WS-ROW-IN-SCOPE
004510     END-IF.
004520*
004530* THE TXN DATE ON AN INSTALLMENT ROW IS THE DUE DATE, NOT THE PAID
004540* DATE - THE REMARK CARRIES THE PAID DATE SEPARATELY SO A LATE
004550* PAYMENT STILL SORTS WITH ITS ORIGINAL DUE DATE ON THE LISTING.
004560 D020-ADD-INSTALLMENT-TXN.
004570     MOVE GL1200-INST-NO TO WS-DISP-INST-NO.
004580     STRING 'Inst ' WS-DISP-INST-NO ' paid on '
004590            GL1200-PAID-DATE-R
004600         DELIMITED BY SIZE INTO WS-TXN-BUILD-REMARK.
004610     MOVE GL1200-DUE-DATE-R     TO WS-TXN-BUILD-DATE.
004620     MOVE 'INSTALLMENT ' TO WS-TXN-BUILD-SOURCE.
004630     MOVE GL1200-LOAN-ID                TO WS-TXN-BUILD-LOAN.
004640     MOVE WS-LNT-MEMBER-NAME (WS-LNT-IDX) TO WS-TXN-BUILD-MEMBER.
004650     MOVE WS-LNT-BRANCH-ID (WS-LNT-IDX) TO WS-TXN-BUILD-BRANCH.
004660     MOVE WS-LNT-GROUP-ID (WS-LNT-IDX)  TO WS-TXN-BUILD-GROUP.
004670     MOVE WS-LNT-REGION-ID (WS-LNT-IDX) TO WS-TXN-BUILD-REGION.
004680     MOVE GL1200-TOTAL-PAID             TO WS-TXN-BUILD-CREDIT.
004690     MOVE 0                             TO WS-TXN-BUILD-DEBIT.
004700     PERFORM G010-ADD-TXN-ROW.
004710*
004720******************************************************
004730*   E010 - SCAN CHARGES, EMIT CHARGE TXNS             *
004740******************************************************
004750* SKIPPED ENTIRELY WHEN THE CALLER TURNS OFF INCLUDE-CHARGES ON
004760* THE COMMAND LINE - SEE THE IF IN A010.  WAIVED-TO-ZERO CHARGES
004770* PRODUCE NO TXN SINCE THERE WAS NOTHING ACTUALLY COLLECTED.
004780 E010-SCAN-CHARGES.
004790     OPEN INPUT CHARGES-FILE.
004800     PERFORM E015-PROCESS-ONE-CHARGE
004810         THRU E015-PROCESS-ONE-CHARGE-EXIT
004820         UNTIL CHARGES-EOF.
004830     CLOSE CHARGES-FILE.
004840*
004850 E015-PROCESS-ONE-CHARGE.
004860     READ CHARGES-FILE
004870         AT END
004880             MOVE 'Y' TO WS-CHARGES-EOF.
004890     IF NOT CHARGES-EOF
004900         IF (WS-SRC-ALL OR WS-SRC-CHARGE)
004910             AND GL1400-CHG-AMOUNT > GL1400-WAIVED-AMT
004920             SET WS-LNT-IDX TO 1
004930             SEARCH WS-LNT-ENTRY
004940                 AT END
004950                     CONTINUE
004960                 WHEN WS-LNT-LOAN-ID (WS-LNT-IDX)
004970                          = GL1400-LOAN-ID
004980                     PERFORM D030-CHECK-FILTER-BY-INDEX
004990                     IF ROW-IN-SCOPE
005000                         PERFORM E020-ADD-CHARGE-TXN
005010                     END-IF
005020             END-SEARCH
005030         END-IF
005040     END-IF.
005050 E015-PROCESS-ONE-CHARGE-EXIT.
005060     EXIT.
005070*
005080* CHARGE AMOUNT NET OF ANY WAIVER - THE REMARK NOTES A PARTIAL
005090* WAIVER SO COLLECTIONS CAN SEE AT A GLANCE WHY THE AMOUNT DOES
005100* NOT MATCH THE CHARGE TYPE'S USUAL FEE.
005110 E020-ADD-CHARGE-TXN.
005120     COMPUTE WS-TXN-BUILD-CREDIT ROUNDED =
005130         GL1400-CHG-AMOUNT - GL1400-WAIVED-AMT.
005140     MOVE GL1400-CHG-TYPE TO WS-TXN-BUILD-REMARK.
005150     IF GL1400-WAIVED
005160         STRING WS-TXN-BUILD-REMARK DELIMITED BY SPACE
005170                ' PART WAIVED' DELIMITED BY SIZE
005180             INTO WS-TXN-BUILD-REMARK
005190     END-IF.
005200     MOVE GL1400-CHG-DATE-R             TO WS-TXN-BUILD-DATE.
005210     MOVE 'CHARGE      ' TO WS-TXN-BUILD-SOURCE.
005220     MOVE GL1400-LOAN-ID                TO WS-TXN-BUILD-LOAN.
005230     MOVE WS-LNT-MEMBER-NAME (WS-LNT-IDX) TO WS-TXN-BUILD-MEMBER.
005240     MOVE WS-LNT-BRANCH-ID (WS-LNT-IDX) TO WS-TXN-BUILD-BRANCH.
005250     MOVE WS-LNT-GROUP-ID (WS-LNT-IDX)  TO WS-TXN-BUILD-GROUP.
005260     MOVE WS-LNT-REGION-ID (WS-LNT-IDX) TO WS-TXN-BUILD-REGION.
005270     MOVE 0                             TO WS-TXN-BUILD-DEBIT.
005280     PERFORM G010-ADD-TXN-ROW.
005290*
005300******************************************************
005310*   F010 - SCAN EXPENSES, EMIT EXPENSE TXNS -         *
005320*          COMPANY SCOPE, NO REGION/BRANCH/GROUP      *
005330*          FILTER, DATE/SOURCE FILTER ONLY            *
005340******************************************************
005350* PER TKT GL-430, EXPENSES NEVER TEST THE REGION/BRANCH/GROUP
005360* FILTER - THEY ARE A COMPANY-WIDE COST AND SHOULD SHOW ON ANY
005370* FILTERED RUN REGARDLESS OF WHICH BRANCH THE CALLER ASKED ABOUT.
005380 F010-SCAN-EXPENSES.
005390     OPEN INPUT EXPENSES-FILE.
005400     PERFORM F015-PROCESS-ONE-EXPENSE
005410         THRU F015-PROCESS-ONE-EXPENSE-EXIT
005420         UNTIL EXPENSES-EOF.
005430     CLOSE EXPENSES-FILE.
005440*
005450 F015-PROCESS-ONE-EXPENSE.
005460     READ EXPENSES-FILE
005470         AT END
005480             MOVE 'Y' TO WS-EXPENSES-EOF.
005490     IF NOT EXPENSES-EOF
005500         IF (WS-SRC-ALL OR WS-SRC-EXPENSE)
005510             AND GL1600-EXP-AMOUNT > 0
005520             PERFORM F020-ADD-EXPENSE-TXN
005530         END-IF
005540     END-IF.
005550 F015-PROCESS-ONE-EXPENSE-EXIT.
005560     EXIT.
005570*
005580* AN EXPENSE HAS NO LOAN OR MEMBER - TKT GL-421 MADE SURE THOSE
005590* COLUMNS COME OUT BLANK/ZERO HERE RATHER THAN CARRYING WHATEVER
005600* LOAN HAPPENED TO BE LAST IN THE STAGING AREA FROM A PRIOR ROW.
005610* THE SUBCATEGORY LOOKUP DECIDES CREDIT VS DEBIT; NO SUBCATEGORY
005620* ON FILE DEFAULTS TO A DEBIT, THE ORDINARY CASE.
005630 F020-ADD-EXPENSE-TXN.
005640     MOVE 'N' TO WS-FOUND-CREDIT-SW.
005650     IF GL1600-SUBCAT-ID > 0
005660         SET WS-SUB-IDX TO 1
005670         SEARCH WS-SUB-ENTRY
005680             AT END
005690                 CONTINUE
005700             WHEN WS-SUB-ID (WS-SUB-IDX) = GL1600-SUBCAT-ID
005710                 IF WS-SUB-IS-CREDIT (WS-SUB-IDX)
005720                     MOVE 'Y' TO WS-FOUND-CREDIT-SW
005730                 END-IF
005740         END-SEARCH
005750     END-IF.
005760     STRING GL1600-PAYEE DELIMITED BY SIZE
005770         INTO WS-TXN-BUILD-REMARK.
005780     MOVE GL1600-EXP-DATE-R              TO WS-TXN-BUILD-DATE.
005790     MOVE 'EXPENSE     ' TO WS-TXN-BUILD-SOURCE.
005800     MOVE 0                              TO WS-TXN-BUILD-LOAN.
005810     MOVE SPACES                         TO WS-TXN-BUILD-MEMBER.
005820     MOVE GL1600-BRANCH-ID               TO WS-TXN-BUILD-BRANCH.
005830     MOVE 0                              TO WS-TXN-BUILD-GROUP.
005840     MOVE 0                              TO WS-TXN-BUILD-REGION.
005850     IF WS-FOUND-CREDIT
005860         MOVE GL1600-EXP-AMOUNT TO WS-TXN-BUILD-CREDIT
005870         MOVE 0                 TO WS-TXN-BUILD-DEBIT
005880     ELSE
005890         MOVE 0                 TO WS-TXN-BUILD-CREDIT
005900         MOVE GL1600-EXP-AMOUNT TO WS-TXN-BUILD-DEBIT
005910     END-IF.
005920     PERFORM G010-ADD-TXN-ROW.
005930*
005940* COPIES THE STAGING AREA INTO THE NEXT FREE TXN TABLE SLOT - THE
005950* ONE PLACE ALL FOUR SOURCES CONVERGE BEFORE THE SORT/PRINT STEPS.
005960 G010-ADD-TXN-ROW.
005970     ADD 1 TO WS-TXN-LOADED.
005980     SET WS-TXN-IDX TO WS-TXN-LOADED.
005990     MOVE WS-TXN-BUILD-DATE   TO WS-TXN-DATE (WS-TXN-IDX).
006000     MOVE WS-TXN-BUILD-SOURCE TO WS-TXN-SOURCE (WS-TXN-IDX).
006010     MOVE WS-TXN-BUILD-LOAN   TO WS-TXN-LOAN-ID (WS-TXN-IDX).
006020     MOVE WS-TXN-BUILD-MEMBER TO WS-TXN-MEMBER-NAME (WS-TXN-IDX).
006030     MOVE WS-TXN-BUILD-BRANCH TO WS-TXN-BRANCH-ID (WS-TXN-IDX).
006040     MOVE WS-TXN-BUILD-GROUP  TO WS-TXN-GROUP-ID (WS-TXN-IDX).
006050     MOVE WS-TXN-BUILD-REGION TO WS-TXN-REGION-ID (WS-TXN-IDX).
006060     MOVE WS-TXN-BUILD-CREDIT TO WS-TXN-CREDIT (WS-TXN-IDX).
006070     MOVE WS-TXN-BUILD-DEBIT  TO WS-TXN-DEBIT (WS-TXN-IDX).
006080     MOVE WS-TXN-BUILD-REMARK TO WS-TXN-REMARK (WS-TXN-IDX).
006090*
006100******************************************************
006110*   H010 - BUBBLE-SORT-TXN-TABLE BY DATE/SOURCE/REMARK*
006120******************************************************
006130* SAME BUBBLE-SORT IDIOM AS CSHGL4000 AND PFSGL5000 - NO SORT
006140* VERB, BECAUSE THE DATA IS ALREADY IN MEMORY AND A FULL SORT/
006150* MERGE WOULD JUST BE EXTRA FILE I/O FOR A TABLE THIS SMALL.
006160* WHEN A WHOLE PASS MAKES NO SWAP, H015 FORCES THE VARYING INDEX
006170* PAST THE LIMIT SO THE OUTER PERFORM STOPS EARLY.
006180 H010-BUBBLE-SORT-TXN-TABLE.
006190     PERFORM H015-ONE-PASS
006200         VARYING WS-PASS-SUB FROM 1 BY 1
006210         UNTIL WS-PASS-SUB > WS-TXN-LOADED.
006220*
006230 H015-ONE-PASS.
006240     MOVE 'N' TO WS-DID-SWAP.
006250     PERFORM H020-COMPARE-SWAP
006260         VARYING WS-SWAP-SUB FROM 1 BY 1
006270         UNTIL WS-SWAP-SUB > WS-TXN-LOADED - 1.
006280     IF NOT DID-SWAP
006290         MOVE WS-TXN-LOADED TO WS-PASS-SUB
006300     END-IF.
006310*
006320* THREE-KEY COMPARE - DATE, THEN SOURCE, THEN REMARK - SO THAT
006330* WITHIN A SINGLE DAY THE SOURCES GROUP TOGETHER AND WITHIN A
006340* SOURCE THE ROWS FALL IN A STABLE, REPEATABLE ORDER.
006350 H020-COMPARE-SWAP.
006360     IF WS-TXN-DATE (WS-SWAP-SUB) >
006370             WS-TXN-DATE (WS-SWAP-SUB + 1)
006380         OR (WS-TXN-DATE (WS-SWAP-SUB) =
006390                 WS-TXN-DATE (WS-SWAP-SUB + 1)
006400             AND WS-TXN-SOURCE (WS-SWAP-SUB) >
006410                 WS-TXN-SOURCE (WS-SWAP-SUB + 1))
006420         OR (WS-TXN-DATE (WS-SWAP-SUB) =
006430                 WS-TXN-DATE (WS-SWAP-SUB + 1)
006440             AND WS-TXN-SOURCE (WS-SWAP-SUB) =
006450                 WS-TXN-SOURCE (WS-SWAP-SUB + 1)
006460             AND WS-TXN-REMARK (WS-SWAP-SUB) >
006470                 WS-TXN-REMARK (WS-SWAP-SUB + 1))
006480         MOVE WS-TXN-ENTRY (WS-SWAP-SUB) TO WS-TXN-SWAP-ENTRY
006490         MOVE WS-TXN-ENTRY (WS-SWAP-SUB + 1)
006500             TO WS-TXN-ENTRY (WS-SWAP-SUB)
006510         MOVE WS-TXN-SWAP-ENTRY
006520             TO WS-TXN-ENTRY (WS-SWAP-SUB + 1)
006530         MOVE 'Y' TO WS-DID-SWAP
006540     END-IF.
006550*
006560* REPORT HEADER - ECHOES THE CALLER'S PARAMETERS BACK SO WHOEVER
006570* READS THE LISTING CAN TELL WHAT SCOPE IT WAS RUN UNDER WITHOUT
006580* DIGGING UP THE JOB'S PARM CARD.
006590 J010-PRINT-AUDIT-HEADER.
006600     MOVE SPACES TO TXNLOG-LINE.
006610     STRING 'GROUP LENDING BACK OFFICE - TRANSACTION AUDIT LOG'
006620         DELIMITED BY SIZE INTO TXNLOG-LINE.
006630     WRITE TXNLOG-LINE.
006640     MOVE SPACES TO TXNLOG-LINE.
006650     STRING 'FROM: ' WS-PARM-FROM-DATE '  TO: ' WS-PARM-TO-DATE
006660            '  REGION: ' WS-PARM-REGION-ID
006670            '  BRANCH: ' WS-PARM-BRANCH-ID
006680         DELIMITED BY SIZE INTO TXNLOG-LINE.
006690     WRITE TXNLOG-LINE.
006700     MOVE SPACES TO TXNLOG-LINE.
006710     STRING 'GROUP: ' WS-PARM-GROUP-ID
006720            '  SOURCE: ' WS-PARM-SOURCE-TYPE
006730         DELIMITED BY SIZE INTO TXNLOG-LINE.
006740     WRITE TXNLOG-LINE.
006750     MOVE SPACES TO TXNLOG-LINE.
006760     WRITE TXNLOG-LINE.
006770     MOVE SPACES TO TXNLOG-LINE.
006780     STRING 'DATE      ' 'SOURCE      ' 'REGION   '
006790            'BRANCH   ' 'GROUP    ' 'LOAN     '
006800            'MEMBER         ' 'CREDIT        ' 'DEBIT'
006810         DELIMITED BY SIZE INTO TXNLOG-LINE.
006820     WRITE TXNLOG-LINE.
006830     MOVE SPACES TO TXNLOG-LINE.
006840     WRITE TXNLOG-LINE.
006850*
006860 J020-PRINT-AUDIT-BODY.
006870     PERFORM J025-PRINT-ONE-AUDIT-ROW
006880         VARYING WS-TXN-SUB FROM 1 BY 1
006890         UNTIL WS-TXN-SUB > WS-TXN-LOADED.
006900*
006910* THE SORTED TABLE CAN HOLD ROWS OUTSIDE THE CALLER'S DATE RANGE -
006920* NONE OF THE LOAD PARAGRAPHS ABOVE TEST FROM/TO DATE, ONLY THE
006930* SOURCE AND SCOPE FILTERS - SO THE RANGE TEST HAPPENS HERE, ONCE,
006940* AT PRINT TIME.
006950 J025-PRINT-ONE-AUDIT-ROW.
006960     IF WS-TXN-DATE (WS-TXN-SUB) >= WS-PARM-FROM-DATE
006970         AND WS-TXN-DATE (WS-TXN-SUB) <= WS-PARM-TO-DATE
006980         MOVE WS-TXN-DATE (WS-TXN-SUB)       TO WS-RPT-DATE
006990         MOVE WS-TXN-SOURCE (WS-TXN-SUB)     TO WS-RPT-SOURCE
007000         MOVE WS-TXN-REGION-ID (WS-TXN-SUB)  TO WS-RPT-REGION
007010         MOVE WS-TXN-BRANCH-ID (WS-TXN-SUB)  TO WS-RPT-BRANCH
007020         MOVE WS-TXN-GROUP-ID (WS-TXN-SUB)   TO WS-RPT-GROUP
007030         MOVE WS-TXN-LOAN-ID (WS-TXN-SUB)    TO WS-RPT-LOAN
007040         MOVE WS-TXN-MEMBER-NAME (WS-TXN-SUB) TO WS-RPT-MEMBER
007050         MOVE WS-TXN-CREDIT (WS-TXN-SUB)     TO WS-RPT-CREDIT
007060         MOVE WS-TXN-DEBIT (WS-TXN-SUB)      TO WS-RPT-DEBIT
007070         MOVE WS-TXN-REMARK (WS-TXN-SUB)     TO WS-RPT-REMARK
007080         MOVE WS-REPORT-LINE                 TO TXNLOG-LINE
007090         WRITE TXNLOG-LINE
007100     END-IF.
