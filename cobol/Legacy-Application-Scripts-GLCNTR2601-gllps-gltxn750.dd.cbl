000010*****************************************************************
000020* GLTXN750-REC  -  CASHBOOK TRANSACTION (MERGE) RECORD
000030* GROUP LENDING BACK OFFICE
000040*
000050* WORKING-STORAGE RECORD ONLY - NEVER WRITTEN TO DISK.  ONE ROW
000060* PER DISBURSEMENT / INSTALLMENT COLLECTION / CHARGE / EXPENSE
000070* MERGED BY CSHGL4000 (PASSBOOK) AND AUDGL6000 (AUDIT LOG) INTO
000080* A WORKING TABLE, THEN ORDERED BY BUBBLE-SORT-TXN-TABLE.  SHAPE
000090* FOLLOWS THE OLD CNP750-TRAN-REC TRANSACTION TAPE LAYOUT - SAME
000100* IDEA, JUST IN MEMORY INSTEAD OF ON TAPE.
000110*****************************************************************
000120* CHANGE LOG
000130*   07/19/96  RMH    ORIGINAL LAYOUT (TKT GL-165).
000140*   04/02/98  SWK    ADDED GLTXN750-REGION-ID SO THE ADMIN
000150*                    PASSBOOK CAN FILTER BY REGION WITHOUT A
000160*                    BRANCH-MASTER RE-LOOKUP (TKT GL-178).
000170*****************************************************************
000180 01  GLTXN750-REC.
000190     05  GLTXN750-DATE.
000200         10  GLTXN750-YYYY           PIC 9(4).
000210         10  GLTXN750-MM             PIC 9(2).
000220         10  GLTXN750-DD             PIC 9(2).
000230     05  GLTXN750-DATE-R REDEFINES GLTXN750-DATE
000240                                     PIC 9(8).
000250     05  GLTXN750-SOURCE             PIC X(12).
000260         88  GLTXN750-SRC-DISBURSEMENT VALUE 'DISBURSEMENT'.
000270         88  GLTXN750-SRC-INSTALLMENT  VALUE 'INSTALLMENT '.
000280         88  GLTXN750-SRC-CHARGE       VALUE 'CHARGE      '.
000290         88  GLTXN750-SRC-EXPENSE      VALUE 'EXPENSE     '.
000300     05  GLTXN750-REGION-ID          PIC 9(9).
000310     05  GLTXN750-BRANCH-ID          PIC 9(9).
000320     05  GLTXN750-GROUP-ID           PIC 9(9).
000330     05  GLTXN750-LOAN-ID            PIC 9(9).
000340     05  GLTXN750-MEMBER-ID          PIC 9(9).
000350     05  GLTXN750-CREDIT             PIC S9(10)V99 COMP-3.
000360     05  GLTXN750-DEBIT              PIC S9(10)V99 COMP-3.
000370     05  GLTXN750-REMARK             PIC X(60).
000380     05  FILLER                      PIC X(8).
