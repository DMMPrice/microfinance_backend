000010*****************************************************************
000020* GL1300-REC  -  PAYMENT (REPAYMENT) RECORD
000030* GROUP LENDING BACK OFFICE
000040*
000050* ONE ROW PER MEMBER REPAYMENT.  READ BY PAYGL3000 ONLY, IN
000060* PAY-DATE ORDER.
000070*****************************************************************
000080* CHANGE LOG
000090*   03/25/94  EJ     ORIGINAL LAYOUT.
000100*   02/08/97  SWK    ADDED GL1300-PAY-MODE AND GL1300-RECEIPT-NO
000110*                    FOR THE CASH-VS-UPI-VS-BANK AUDIT REQUEST
000120*                    (TKT GL-172).
000130*   11/09/98  EJ     Y2K - GL1300-PAY-YYYY WIDENED FROM 2 TO 4
000140*                    DIGITS (TKT GL-199-Y2K).
000150*****************************************************************
000160 01  GL1300-REC.
000170     05  GL1300-PAY-ID               PIC 9(9).
000180     05  GL1300-LOAN-ID              PIC 9(9).
000190     05  GL1300-PAY-DATE.
000200         10  GL1300-PAY-YYYY         PIC 9(4).
000210         10  GL1300-PAY-MM           PIC 9(2).
000220         10  GL1300-PAY-DD           PIC 9(2).
000230     05  GL1300-PAY-DATE-R REDEFINES GL1300-PAY-DATE
000240                                     PIC 9(8).
000250     05  GL1300-AMOUNT-RECEIVED      PIC S9(10)V99 COMP-3.
000260     05  GL1300-PAY-MODE             PIC X(5).
000270         88  GL1300-MODE-CASH            VALUE 'CASH '.
000280         88  GL1300-MODE-UPI             VALUE 'UPI  '.
000290         88  GL1300-MODE-BANK            VALUE 'BANK '.
000300         88  GL1300-MODE-CARD            VALUE 'CARD '.
000310         88  GL1300-MODE-OTHER           VALUE 'OTHER'.
000320     05  GL1300-RECEIPT-NO           PIC X(20).
000330     05  FILLER                      PIC X(5).
